000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.  APPTEDIT.
000300       AUTHOR. JON SAYLES.
000400       INSTALLATION. COBOL DEVELOPMENT CENTER.
000500       DATE-WRITTEN. 01/23/88.
000600       DATE-COMPILED. 01/23/88.
000700       SECURITY. NON-CONFIDENTIAL.
000800      ******************************************************************
000900      *REMARKS.
001000      *
001100      *          THIS PROGRAM EDITS A DAILY APPOINTMENT-SCHEDULING
001200      *          TRANSACTION FILE PRODUCED BY THE WEB BOOKING SCREENS
001300      *
001400      *          IT CONTAINS A SINGLE RECORD FOR EVERY NEW, CANCELLED,
001500      *          DELETED, CONFIRMED OR COMPLETED APPOINTMENT REQUEST
001600      *
001700      *          NEW-APPOINTMENT REQUESTS RUN THE EIGHT ORDERED
001800      *          SCHEDULING CHECKS (SEE BUSINESS RULE #4); THE OTHER
001900      *          MAINTENANCE CODES RUN THEIR OWN SMALLER RULE SETS, AND
002000      *          ALL PASS THROUGH "GOOD"/"ERROR" RECORDS FOR APPTCRTE
002100      *
002200      ******************************************************************
002300      *
002400      *          INPUT FILE              -   FTA0001.APPTTRAN
002500      *
002600      *          MASTER FILE (LOAD ONLY) -   FTA0001.MEMBMSTR
002700      *
002800      *          MASTER FILE (LOAD ONLY) -   FTA0001.APPTMSTR
002900      *
003000      *          OUTPUT FILE PRODUCED    -   FTA0001.APPTSRCH
003100      *
003200      *          INPUT ERROR FILE        -   FTA0001.APPTERR
003300      *
003400      *          DUMP FILE               -   SYSOUT
003500      *
003600      ******************************************************************
003700      *    01/23/88  JAS   ORIGINAL CODING
003800      *    08/02/97  RMK   ADDED MAINT-CODE SWITCH FOR CANCEL/CONFIRM/
003900      *                    COMPLETE/DELETE TRANSACTION TYPES (REQ 97-140)
004000      *    11/14/98  TGD   Y2K - TRAN-START-DATETIME ALREADY CCYYMMDD-
004100      *                    HHMMSS, REVIEWED, NO CHANGE REQUIRED.  Y2K-57
004200      *    03/11/06  LMP   CHECK 7 WAS ONLY TESTING HALF THE OVERLAP
004300      *                    WINDOW AND REJECTED BOOKINGS AGAINST ANY
004400      *                    PRIOR APPOINTMENT.  NOW CARRIES EXISTING-END
004500      *                    + 30 MIN FORWARD FOR THE SECOND HALF OF THE
004600      *                    TEST.  ALSO FIXED CHECK 8's WINDOW, WHICH WAS
004700      *                    REUSING CHECK 7's +30 END TIME.  (REQ 06-11)
004800      ******************************************************************
004900       ENVIRONMENT DIVISION.
005000       CONFIGURATION SECTION.
005100       SOURCE-COMPUTER. IBM-390.
005200       OBJECT-COMPUTER. IBM-390.
005300       SPECIAL-NAMES.
005400           C01 IS TOP-OF-FORM.
005500       INPUT-OUTPUT SECTION.
005600       FILE-CONTROL.
005700           SELECT SYSOUT
005800           ASSIGN TO UT-S-SYSOUT
005900             ORGANIZATION IS SEQUENTIAL.
006000
006100           SELECT APPTTRAN-FILE
006200           ASSIGN TO UT-S-APPTTRN
006300             ACCESS MODE IS SEQUENTIAL
006400             FILE STATUS IS OFCODE.
006500
006600           SELECT APPTSRCH-FILE
006700           ASSIGN TO UT-S-APPTSRC
006800             ACCESS MODE IS SEQUENTIAL
006900             FILE STATUS IS OFCODE.
007000
007100           SELECT APPTERR-FILE
007200           ASSIGN TO UT-S-APPTERR
007300             ACCESS MODE IS SEQUENTIAL
007400             FILE STATUS IS OFCODE.
007500
007600           SELECT MEMBMSTR-FILE
007700           ASSIGN TO UT-S-MEMBMST
007800             ACCESS MODE IS SEQUENTIAL
007900             FILE STATUS IS MFCODE.
008000
008100           SELECT APPTMSTR-FILE
008200           ASSIGN TO UT-S-APPTMST
008300             ACCESS MODE IS SEQUENTIAL
008400             FILE STATUS IS AFCODE.
008500
008600       DATA DIVISION.
008700       FILE SECTION.
008800       FD  SYSOUT
008900           RECORDING MODE IS F
009000           LABEL RECORDS ARE STANDARD
009100           RECORD CONTAINS 130 CHARACTERS
009200           BLOCK CONTAINS 0 RECORDS
009300           DATA RECORD IS SYSOUT-REC.
009400       01  SYSOUT-REC  PIC X(130).
009500
009600       FD  APPTTRAN-FILE
009700           RECORDING MODE IS F
009800           LABEL RECORDS ARE STANDARD
009900           RECORD CONTAINS 64 CHARACTERS
010000           BLOCK CONTAINS 0 RECORDS
010100           DATA RECORD IS APPOINTMENT-TRAN-REC.
010200       COPY APPTTRAN.
010300
010400       FD  APPTSRCH-FILE
010500           RECORDING MODE IS F
010600           LABEL RECORDS ARE STANDARD
010700           RECORD CONTAINS 64 CHARACTERS
010800           BLOCK CONTAINS 0 RECORDS
010900           DATA RECORD IS APPOINTMENT-SRCH-REC.
011000       01  APPOINTMENT-SRCH-REC           PIC X(64).
011100
011200       FD  APPTERR-FILE
011300           RECORDING MODE IS F
011400           LABEL RECORDS ARE STANDARD
011500           RECORD CONTAINS 104 CHARACTERS
011600           BLOCK CONTAINS 0 RECORDS
011700           DATA RECORD IS APPOINTMENT-ERR-REC.
011800       01  APPOINTMENT-ERR-REC.
011900           05  ERR-MSG                    PIC X(40).
012000           05  REST-OF-REC                PIC X(64).
012100
012200       FD  MEMBMSTR-FILE
012300           RECORDING MODE IS F
012400           LABEL RECORDS ARE STANDARD
012500           RECORD CONTAINS 558 CHARACTERS
012600           BLOCK CONTAINS 0 RECORDS
012700           DATA RECORD IS MEMBMSTR-REC.
012800       01  MEMBMSTR-REC                   PIC X(558).
012900
013000       FD  APPTMSTR-FILE
013100           RECORDING MODE IS F
013200           LABEL RECORDS ARE STANDARD
013300           RECORD CONTAINS 124 CHARACTERS
013400           BLOCK CONTAINS 0 RECORDS
013500           DATA RECORD IS APPTMSTR-REC.
013600       01  APPTMSTR-REC                   PIC X(124).
013700
013800      ** QSAM FILE
013900       WORKING-STORAGE SECTION.
014000
014100       01  FILE-STATUS-CODES.
014200           05  OFCODE                     PIC X(2).
014300               88  NO-MORE-APPTTRAN        VALUE "10".
014400           05  MFCODE                     PIC X(2).
014500               88  NO-MORE-MEMBMSTR        VALUE "10".
014600           05  AFCODE                     PIC X(2).
014700               88  NO-MORE-APPTMSTR        VALUE "10".
014800
014900      ** THIS PROGRAM'S OWN TABLE VIEW OF THE MEMBER MASTER - SAME
015000      ** FIELDS, SAME ORDER AS COPYBOOK MEMBMSTR
015100       01  WS-MEMBER-TABLE.
015200           05  MBR-TAB-ENTRY OCCURS 20000 TIMES INDEXED BY MBR-IDX.
015300               10  MEMBER-ID                PIC 9(9).
015400               10  MEMBER-FIRST-NAME         PIC X(50).
015500               10  MEMBER-LAST-NAME          PIC X(50).
015600               10  MEMBER-LOCATION-ID        PIC 9(9).
015700               10  MEMBER-DATE-OF-BIRTH      PIC 9(8).
015800               10  MEMBERSHIP-START-DATE     PIC 9(8).
015900               10  MEMBERSHIP-END-DATE       PIC 9(8).
016000               10  MEMBERSHIP-STATUS         PIC X(16).
016100                   88  MEMBERSHIP-ACTIVE     VALUE 'ACTIVE'.
016200               10  MEMBER-PHONE-HOME         PIC X(15).
016300               10  MEMBER-PHONE-MOBILE       PIC X(15).
016400               10  MEMBER-EMAIL-ADDRESS      PIC X(60).
016500               10  MBR-STREET                PIC X(30).
016600               10  MBR-CITY                  PIC X(20).
016700               10  MBR-POSTAL-CODE           PIC X(10).
016800               10  MBR-COUNTRY               PIC X(20).
016900               10  EMER-CONTACT-NAME         PIC X(40).
017000               10  EMER-CONTACT-PHONE        PIC X(15).
017100               10  EMER-CONTACT-RELATION     PIC X(02).
017200               10  MEMBER-JOIN-CHANNEL       PIC X(02).
017300               10  MEMBER-WAIVER-SIGNED-IND  PIC X(01).
017400               10  MEMBER-COMMENTS           PIC X(120).
017500               10  FILLER                    PIC X(50).
017600
017700      ** THIS PROGRAM'S OWN TABLE VIEW OF THE APPOINTMENT MASTER - SAME
017800      ** FIELDS, SAME ORDER AS COPYBOOK APPTMSTR.  HOLDS EVERY EXISTING
017900      ** APPOINTMENT SO THE DOUBLE-BOOKING AND LOCATION-OVERLAP CHECKS
018000      ** CAN SEARCH IT
018100       01  WS-APPT-TABLE.
018200           05  APP-TAB-ENTRY OCCURS 5000 TIMES INDEXED BY APP-IDX.
018300               10  APPT-ID                  PIC 9(9).
018400               10  APPT-SERVICE-ID          PIC 9(9).
018500               10  APPT-MEMBER-ID           PIC 9(9).
018600               10  APPT-LOCATION-ID         PIC 9(9).
018700               10  APPT-MAX-CAPACITY        PIC 9(4).
018800               10  APPT-CURRENT-CAPACITY    PIC 9(4).
018900               10  APPT-CAPACITY-BROKEN-DOWN REDEFINES
019000                                  APPT-CURRENT-CAPACITY.
019100                   15  APPT-CURR-CAP-HUND   PIC 9(2).
019200                   15  APPT-CURR-CAP-UNITS  PIC 9(2).
019300               10  APPT-START-DATETIME      PIC 9(14).
019400               10  APPT-END-DATETIME        PIC 9(14).
019500               10  APPT-END-BROKEN-DOWN REDEFINES APPT-END-DATETIME.
019600                   15  FILLER               PIC 9(8).
019700                   15  FILLER               PIC 9(6).
019800               10  APPT-STATUS              PIC X(11).
019900                   88  APPT-CANCELLED       VALUE 'CANCELLED'.
020000               10  APPT-GROUP-SLOT-IND      PIC X(01).
020100               10  FILLER                   PIC X(40).
020200
020300       77  WS-DATE                      PIC 9(8).
020400       77  WS-TIME                      PIC 9(6).
020500       01  WS-NOW-DATETIME               PIC 9(14).
020600       01  WS-NOW-BROKEN-DOWN REDEFINES WS-NOW-DATETIME.
020700           05  WS-NOW-DATE              PIC 9(8).
020800           05  WS-NOW-TIME              PIC 9(6).
020900       01  WS-START-BROKEN-DOWN.
021000           05  WS-START-HH              PIC 9(2).
021100           05  FILLER                   PIC X(12).
021200       77  WS-MEMBER-HIGH-SUB            PIC 9(5) COMP.
021300       77  WS-APPT-HIGH-SUB              PIC 9(4) COMP.
021400       77  MORE-TRAN-SW                  PIC X(01) VALUE 'Y'.
021500           88  NO-MORE-TRAN              VALUE 'N'.
021600       77  MORE-MBR-SW                   PIC X(01) VALUE 'Y'.
021700           88  NO-MORE-MBR-RECS          VALUE 'N'.
021800       77  MORE-APPT-SW                  PIC X(01) VALUE 'Y'.
021900           88  NO-MORE-APPT-RECS         VALUE 'N'.
022000       77  ERROR-FOUND-SW                PIC X(01) VALUE 'N'.
022100           88  RECORD-ERROR-FOUND        VALUE 'Y'.
022200       77  WS-FOUND-MBR-SUB              PIC 9(5) COMP.
022300       77  WS-WINDOW-LOW                 PIC 9(14).
022400       77  WS-WINDOW-HIGH                PIC 9(14).
022500       77  WS-GROUP-END-DATETIME         PIC 9(14).
022600
022700       01  COUNTERS-AND-ACCUMULATORS.
022800           05  RECORDS-READ                  PIC S9(9) COMP.
022900           05  RECORDS-WRITTEN               PIC S9(9) COMP.
023000           05  RECORDS-IN-ERROR              PIC S9(7) COMP.
023100
023200       01  SVCLOCCK-PARMS.
023300           05  SVCLOC-SERVICE-ID            PIC 9(9).
023400           05  SVCLOC-LOCATION-ID           PIC 9(9).
023500           05  SVCLOC-OFFERED-FLAG          PIC X(01).
023600               88  SVCLOC-SERVICE-OFFERED   VALUE 'Y'.
023700           05  SVCLOC-SQLCODE-OUT           PIC S9(9) COMP.
023800
023900       COPY DATECALC-PARMS-SHARED.
024000
024100       COPY SERVCAT.
024200
024300       COPY ABENDREC.
024400
024500       PROCEDURE DIVISION.
024600           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
024700           PERFORM 100-MAINLINE THRU 100-EXIT UNTIL NO-MORE-TRAN.
024800           PERFORM 900-CLEANUP THRU 900-EXIT.
024900           MOVE ZERO TO RETURN-CODE.
025000           GOBACK.
025100
025200       000-HOUSEKEEPING.
025300           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
025400           DISPLAY "******** BEGIN JOB APPTEDIT ********".
025500           ACCEPT WS-DATE FROM DATE YYYYMMDD.
025600           ACCEPT WS-TIME FROM TIME.
025700           MOVE WS-DATE TO WS-NOW-DATE.
025800           MOVE WS-TIME TO WS-NOW-TIME.
025900           INITIALIZE COUNTERS-AND-ACCUMULATORS.
026000           PERFORM 800-OPEN-FILES THRU 800-EXIT.
026100
026200           PERFORM 050-LOAD-MEMBER-TABLE THRU 050-EXIT
026300               VARYING MBR-IDX FROM 1 BY 1 UNTIL NO-MORE-MBR-RECS.
026400           SET WS-MEMBER-HIGH-SUB TO MBR-IDX.
026500           SUBTRACT 1 FROM WS-MEMBER-HIGH-SUB.
026600
026700           PERFORM 060-LOAD-APPT-TABLE THRU 060-EXIT
026800               VARYING APP-IDX FROM 1 BY 1 UNTIL NO-MORE-APPT-RECS.
026900           SET WS-APPT-HIGH-SUB TO APP-IDX.
027000           SUBTRACT 1 FROM WS-APPT-HIGH-SUB.
027100
027200           PERFORM 900-READ-APPTTRAN THRU 900-EXIT.
027300       000-EXIT.
027400           EXIT.
027500
027600       050-LOAD-MEMBER-TABLE.
027700           READ MEMBMSTR-FILE INTO MBR-TAB-ENTRY (MBR-IDX)
027800               AT END MOVE 'N' TO MORE-MBR-SW GO TO 050-EXIT
027900           END-READ.
028000       050-EXIT.
028100           EXIT.
028200
028300       060-LOAD-APPT-TABLE.
028400           READ APPTMSTR-FILE INTO APP-TAB-ENTRY (APP-IDX)
028500               AT END MOVE 'N' TO MORE-APPT-SW GO TO 060-EXIT
028600           END-READ.
028700       060-EXIT.
028800           EXIT.
028900
029000       100-MAINLINE.
029100           MOVE "100-MAINLINE" TO PARA-NAME.
029200           MOVE 'N' TO ERROR-FOUND-SW.
029300
029400           EVALUATE TRUE
029500               WHEN APPT-MAINT-NEW
029600                   PERFORM 200-NEW-APPT-EDITS THRU 200-EXIT
029700               WHEN APPT-MAINT-CANCEL
029800                   PERFORM 300-CANCEL-EDITS THRU 300-EXIT
029900               WHEN APPT-MAINT-DELETE
030000                   PERFORM 310-DELETE-EDITS THRU 310-EXIT
030100               WHEN APPT-MAINT-CONFIRM
030200                   PERFORM 320-CONFIRM-EDITS THRU 320-EXIT
030300               WHEN APPT-MAINT-COMPLETE
030400                   PERFORM 330-COMPLETE-EDITS THRU 330-EXIT
030500               WHEN OTHER
030600                   MOVE "*** INVALID MAINTENANCE CODE" TO ERR-MSG
030700                   MOVE 'Y' TO ERROR-FOUND-SW
030800           END-EVALUATE.
030900
031000           IF RECORD-ERROR-FOUND
031100               ADD +1 TO RECORDS-IN-ERROR
031200               PERFORM 710-WRITE-APPTERR THRU 710-EXIT
031300           ELSE
031400               ADD +1 TO RECORDS-WRITTEN
031500               PERFORM 700-WRITE-APPTSRCH THRU 700-EXIT.
031600
031700           PERFORM 900-READ-APPTTRAN THRU 900-EXIT.
031800       100-EXIT.
031900           EXIT.
032000
032100      ****** BUSINESS RULE #4 - THE EIGHT ORDERED SCHEDULING CHECKS FOR
032200      ****** A NEW APPOINTMENT.  FIRST FAILURE WINS.
032300       200-NEW-APPT-EDITS.
032400           MOVE "200-NEW-APPT-EDITS" TO PARA-NAME.
032500
032600      ***  CHECK 6 (RUN FIRST, PER SPEC) - START TIME MUST BE IN THE
032700      ***  FUTURE
032800           IF TRAN-START-DATETIME NOT > WS-NOW-DATETIME
032900               MOVE "*** APPOINTMENT START NOT IN THE FUTURE" TO ERR-MSG
033000               MOVE 'Y' TO ERROR-FOUND-SW
033100               GO TO 200-EXIT.
033200
033300      ***  CHECK 1 - SERVICE MUST BE OFFERED AT THE TARGET LOCATION
033400           MOVE TRAN-SERVICE-ID TO SVCLOC-SERVICE-ID.
033500           MOVE TRAN-LOCATION-ID TO SVCLOC-LOCATION-ID.
033600           CALL 'SVCLOCCK' USING SVCLOCCK-PARMS.
033700           IF SVCLOC-SQLCODE-OUT < 0
033800               MOVE "** FATAL DB2 ERROR ON SVCLOCCK CALL" TO
033900                                        ABEND-REASON
034000               GO TO 1000-ABEND-RTN.
034100           IF NOT SVCLOC-SERVICE-OFFERED
034200               MOVE "*** SERVICE NOT OFFERED AT LOCATION" TO ERR-MSG
034300               MOVE 'Y' TO ERROR-FOUND-SW
034400               GO TO 200-EXIT.
034500
034600      ***  CHECK 2 AND 3 - MEMBER MUST BE ACTIVE AND HOME-LOCATED AT
034700      ***  THE TARGET LOCATION
034800           SET MBR-IDX TO 1.
034900           SEARCH MBR-TAB-ENTRY
035000               AT END
035100                   MOVE "*** MEMBER NOT FOUND" TO ERR-MSG
035200                   MOVE 'Y' TO ERROR-FOUND-SW
035300                   GO TO 200-EXIT
035400               WHEN MEMBER-ID (MBR-IDX) = TRAN-MEMBER-ID
035500                   SET WS-FOUND-MBR-SUB TO MBR-IDX
035600           END-SEARCH.
035700           SET MBR-IDX TO WS-FOUND-MBR-SUB.
035800
035900           IF NOT MEMBERSHIP-ACTIVE (MBR-IDX)
036000               MOVE "*** MEMBER NOT ACTIVE" TO ERR-MSG
036100               MOVE 'Y' TO ERROR-FOUND-SW
036200               GO TO 200-EXIT.
036300
036400           IF MEMBER-LOCATION-ID (MBR-IDX) NOT = TRAN-LOCATION-ID
036500               MOVE "*** MEMBER HOME LOCATION MISMATCH" TO ERR-MSG
036600               MOVE 'Y' TO ERROR-FOUND-SW
036700               GO TO 200-EXIT.
036800
036900      ***  CHECK 4 - BUSINESS HOURS 8 THROUGH 22 INCLUSIVE
037000           MOVE TRAN-START-DATETIME TO WS-START-BROKEN-DOWN.
037100           IF WS-START-HH < 8 OR WS-START-HH > 22
037200               MOVE "*** OUTSIDE BUSINESS HOURS 8:00-22:00" TO ERR-MSG
037300               MOVE 'Y' TO ERROR-FOUND-SW
037400               GO TO 200-EXIT.
037500
037600      ***  CHECK 5 - LEAD TIME - START MUST BE AT LEAST 2 HOURS (120
037700      ***  MINUTES) FROM NOW
037800           MOVE WS-NOW-DATE TO DATECALC-IN-DATE.
037900           MOVE WS-NOW-DATETIME TO DATECALC-IN-DATETIME.
038000           MOVE 120 TO DATECALC-MINUTES.
038100           MOVE 'T' TO DATECALC-FUNCTION-CODE.
038200           MOVE ZERO TO DATECALC-RETURN-CODE.
038300           CALL 'DATECALC' USING DATECALC-PARMS.
038400           IF TRAN-START-DATETIME < DATECALC-OUT-DATETIME
038500               MOVE "*** LESS THAN 2 HOURS LEAD TIME" TO ERR-MSG
038600               MOVE 'Y' TO ERROR-FOUND-SW
038700               GO TO 200-EXIT.
038800
038900      ***  CHECK 7 - DOUBLE-BOOKING - MEMBER MAY NOT HOLD ANOTHER
039000      ***  APPOINTMENT OVERLAPPING [START - 30 MIN, START + DURATION +
039100      ***  30 MIN).  RESTATED WITHOUT SUBTRACTION AS: EXISTING-START <
039200      ***  (NEW-END + 30) AND (EXISTING-END + 30) > NEW-START
039300           PERFORM 250-LOOKUP-SERVICE THRU 250-EXIT.
039400           IF RECORD-ERROR-FOUND
039500               GO TO 200-EXIT.
039600
039700           MOVE TRAN-START-DATETIME TO DATECALC-IN-DATETIME.
039800           MOVE SERVICE-DURATION-MIN TO DATECALC-MINUTES.
039900           MOVE 'T' TO DATECALC-FUNCTION-CODE.
040000           MOVE ZERO TO DATECALC-RETURN-CODE.
040100           CALL 'DATECALC' USING DATECALC-PARMS.
040200           MOVE DATECALC-OUT-DATETIME TO WS-GROUP-END-DATETIME.
040300           ADD 30 TO DATECALC-MINUTES.
040400           CALL 'DATECALC' USING DATECALC-PARMS.
040500           MOVE DATECALC-OUT-DATETIME TO WS-WINDOW-HIGH.
040600
040700           PERFORM 260-CHECK-DOUBLE-BOOK THRU 260-EXIT
040800               VARYING APP-IDX FROM 1 BY 1
040900               UNTIL APP-IDX > WS-APPT-HIGH-SUB
041000                  OR RECORD-ERROR-FOUND.
041100           IF RECORD-ERROR-FOUND
041200               GO TO 200-EXIT.
041300
041400      ***  CHECK 8 - FOR GROUP SERVICES (MAX CAPACITY > 1) - NO OTHER
041500      ***  APPOINTMENT MAY OCCUPY THE SAME LOCATION FOR AN OVERLAPPING
041600      ***  WINDOW [START, START + DURATION)
041700           IF SERVICE-MAX-CAPACITY > 1
041800               PERFORM 270-CHECK-LOCATION-OVERLAP THRU 270-EXIT
041900                   VARYING APP-IDX FROM 1 BY 1
042000                   UNTIL APP-IDX > WS-APPT-HIGH-SUB
042100                      OR RECORD-ERROR-FOUND.
042200       200-EXIT.
042300           EXIT.
042400
042500       250-LOOKUP-SERVICE.
042600           MOVE "250-LOOKUP-SERVICE" TO PARA-NAME.
042700           MOVE TRAN-SERVICE-ID TO SERVICE-ID.
042800           EXEC SQL
042900              SELECT SERVICE_DURATION_MIN, SERVICE_MAX_CAPACITY
043000                INTO :SERVICE-DURATION-MIN, :SERVICE-MAX-CAPACITY
043100                FROM FTA0001.SERVICE
043200               WHERE SERVICE_ID = :SERVICE-ID
043300           END-EXEC.
043400           IF SQLCODE = +100
043500               MOVE "*** SERVICE NOT FOUND" TO ERR-MSG
043600               MOVE 'Y' TO ERROR-FOUND-SW
043700               GO TO 250-EXIT.
043800           IF SQLCODE < 0
043900               MOVE "** FATAL DB2 ERROR ON SERVICE LOOKUP" TO
044000                                        ABEND-REASON
044100               GO TO 1000-ABEND-RTN.
044200       250-EXIT.
044300           EXIT.
044400
044500       260-CHECK-DOUBLE-BOOK.
044600           IF APPT-MEMBER-ID (APP-IDX) = TRAN-MEMBER-ID
044700             AND NOT APPT-CANCELLED (APP-IDX)
044800               MOVE APPT-END-DATETIME (APP-IDX) TO DATECALC-IN-DATETIME
044900               MOVE 30 TO DATECALC-MINUTES
045000               MOVE 'T' TO DATECALC-FUNCTION-CODE
045100               MOVE ZERO TO DATECALC-RETURN-CODE
045200               CALL 'DATECALC' USING DATECALC-PARMS
045300               MOVE DATECALC-OUT-DATETIME TO WS-WINDOW-LOW
045400               IF APPT-START-DATETIME (APP-IDX) < WS-WINDOW-HIGH
045500                 AND WS-WINDOW-LOW > TRAN-START-DATETIME
045600                   MOVE "*** DOUBLE-BOOKED APPOINTMENT CONFLICT" TO
045700                                        ERR-MSG
045800                   MOVE 'Y' TO ERROR-FOUND-SW
045900               END-IF
046000           END-IF.
046100       260-EXIT.
046200           EXIT.
046300
046400       270-CHECK-LOCATION-OVERLAP.
046500           IF APPT-LOCATION-ID (APP-IDX) = TRAN-LOCATION-ID
046600             AND NOT APPT-CANCELLED (APP-IDX)
046700             AND APPT-START-DATETIME (APP-IDX) < WS-GROUP-END-DATETIME
046800             AND APPT-END-DATETIME (APP-IDX) > TRAN-START-DATETIME
046900               MOVE "*** LOCATION SLOT OVERLAP FOR GROUP SERVICE" TO
047000                                        ERR-MSG
047100               MOVE 'Y' TO ERROR-FOUND-SW
047200           END-IF.
047300       270-EXIT.
047400           EXIT.
047500
047600      ****** CANCELLATION RULE (SEPARATE OPERATION) - MAY ONLY CANCEL
047700      ****** IF START TIME IS AT LEAST 1 HOUR (60 MINUTES) FROM NOW
047800       300-CANCEL-EDITS.
047900           MOVE "300-CANCEL-EDITS" TO PARA-NAME.
048000           SET APP-IDX TO 1.
048100           SEARCH APP-TAB-ENTRY
048200               AT END
048300                   MOVE "*** APPOINTMENT NOT FOUND" TO ERR-MSG
048400                   MOVE 'Y' TO ERROR-FOUND-SW
048500                   GO TO 300-EXIT
048600               WHEN APPT-ID (APP-IDX) = TRAN-APPT-ID
048700                   NEXT SENTENCE
048800           END-SEARCH.
048900
049000           MOVE WS-NOW-DATE TO DATECALC-IN-DATE.
049100           MOVE WS-NOW-DATETIME TO DATECALC-IN-DATETIME.
049200           MOVE 60 TO DATECALC-MINUTES.
049300           MOVE 'T' TO DATECALC-FUNCTION-CODE.
049400           MOVE ZERO TO DATECALC-RETURN-CODE.
049500           CALL 'DATECALC' USING DATECALC-PARMS.
049600           IF APPT-START-DATETIME (APP-IDX) < DATECALC-OUT-DATETIME
049700               MOVE "*** LESS THAN 1 HOUR TO CANCEL" TO ERR-MSG
049800               MOVE 'Y' TO ERROR-FOUND-SW.
049900       300-EXIT.
050000           EXIT.
050100
050200      ****** DELETION RULE - AN APPOINTMENT WITH RESERVATIONS ON IT
050300      ****** (CURRENT-CAPACITY > 0) MAY NOT BE DELETED
050400       310-DELETE-EDITS.
050500           MOVE "310-DELETE-EDITS" TO PARA-NAME.
050600           SET APP-IDX TO 1.
050700           SEARCH APP-TAB-ENTRY
050800               AT END
050900                   MOVE "*** APPOINTMENT NOT FOUND" TO ERR-MSG
051000                   MOVE 'Y' TO ERROR-FOUND-SW
051100                   GO TO 310-EXIT
051200               WHEN APPT-ID (APP-IDX) = TRAN-APPT-ID
051300                   NEXT SENTENCE
051400           END-SEARCH.
051500
051600           IF APPT-CURRENT-CAPACITY (APP-IDX) > ZERO
051700               MOVE "*** APPOINTMENT HAS RESERVATIONS, CANNOT DELETE"
051800                                        TO ERR-MSG
051900               MOVE 'Y' TO ERROR-FOUND-SW.
052000       310-EXIT.
052100           EXIT.
052200
052300      ****** STATUS TRANSITION RULE - CONFIRM ONLY VALID FROM SCHEDULED
052400       320-CONFIRM-EDITS.
052500           MOVE "320-CONFIRM-EDITS" TO PARA-NAME.
052600           SET APP-IDX TO 1.
052700           SEARCH APP-TAB-ENTRY
052800               AT END
052900                   MOVE "*** APPOINTMENT NOT FOUND" TO ERR-MSG
053000                   MOVE 'Y' TO ERROR-FOUND-SW
053100                   GO TO 320-EXIT
053200               WHEN APPT-ID (APP-IDX) = TRAN-APPT-ID
053300                   NEXT SENTENCE
053400           END-SEARCH.
053500
053600           IF APPT-STATUS (APP-IDX) NOT = 'SCHEDULED'
053700               MOVE "*** CAN ONLY CONFIRM FROM SCHEDULED" TO ERR-MSG
053800               MOVE 'Y' TO ERROR-FOUND-SW.
053900       320-EXIT.
054000           EXIT.
054100
054200      ****** STATUS TRANSITION RULE - COMPLETE ONLY VALID FROM
054300      ****** CONFIRMED OR IN_PROGRESS
054400       330-COMPLETE-EDITS.
054500           MOVE "330-COMPLETE-EDITS" TO PARA-NAME.
054600           SET APP-IDX TO 1.
054700           SEARCH APP-TAB-ENTRY
054800               AT END
054900                   MOVE "*** APPOINTMENT NOT FOUND" TO ERR-MSG
055000                   MOVE 'Y' TO ERROR-FOUND-SW
055100                   GO TO 330-EXIT
055200               WHEN APPT-ID (APP-IDX) = TRAN-APPT-ID
055300                   NEXT SENTENCE
055400           END-SEARCH.
055500
055600           IF APPT-STATUS (APP-IDX) NOT = 'CONFIRMED'
055700             AND APPT-STATUS (APP-IDX) NOT = 'IN_PROGRESS'
055800               MOVE "*** CAN ONLY COMPLETE FROM CONFIRMED/IN_PROGRESS"
055900                                        TO ERR-MSG
056000               MOVE 'Y' TO ERROR-FOUND-SW.
056100       330-EXIT.
056200           EXIT.
056300
056400       700-WRITE-APPTSRCH.
056500           WRITE APPOINTMENT-SRCH-REC FROM APPOINTMENT-TRAN-REC.
056600       700-EXIT.
056700           EXIT.
056800
056900       710-WRITE-APPTERR.
057000           MOVE APPOINTMENT-TRAN-REC TO REST-OF-REC.
057100           WRITE APPOINTMENT-ERR-REC.
057200       710-EXIT.
057300           EXIT.
057400
057500       800-OPEN-FILES.
057600           MOVE "800-OPEN-FILES" TO PARA-NAME.
057700           OPEN INPUT APPTTRAN-FILE, MEMBMSTR-FILE, APPTMSTR-FILE.
057800           OPEN OUTPUT APPTSRCH-FILE, APPTERR-FILE, SYSOUT.
057900       800-EXIT.
058000           EXIT.
058100
058200       850-CLOSE-FILES.
058300           MOVE "850-CLOSE-FILES" TO PARA-NAME.
058400           CLOSE APPTTRAN-FILE, MEMBMSTR-FILE, APPTMSTR-FILE,
058500                 APPTSRCH-FILE, APPTERR-FILE, SYSOUT.
058600       850-EXIT.
058700           EXIT.
058800
058900       900-READ-APPTTRAN.
059000           READ APPTTRAN-FILE
059100               AT END MOVE 'N' TO MORE-TRAN-SW
059200               GO TO 900-EXIT
059300           END-READ.
059400           ADD +1 TO RECORDS-READ.
059500       900-EXIT.
059600           EXIT.
059700
059800       900-CLEANUP.
059900           MOVE "900-CLEANUP" TO PARA-NAME.
060000           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
060100           DISPLAY "** RECORDS READ **".
060200           DISPLAY RECORDS-READ.
060300           DISPLAY "** RECORDS WRITTEN **".
060400           DISPLAY RECORDS-WRITTEN.
060500           DISPLAY "** ERROR RECORDS FOUND **".
060600           DISPLAY RECORDS-IN-ERROR.
060700           DISPLAY "******** NORMAL END OF JOB APPTEDIT ********".
060800       900-EXIT.
060900           EXIT.
061000
061100       1000-ABEND-RTN.
061200           WRITE SYSOUT-REC FROM ABEND-REC.
061300           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
061400           DISPLAY "*** ABNORMAL END OF JOB-APPTEDIT ***" UPON CONSOLE.
061500           DIVIDE ZERO-VAL INTO ONE-VAL.
