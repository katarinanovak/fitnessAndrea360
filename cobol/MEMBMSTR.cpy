000100      ******************************************************************
000200      *    MEMBMSTR  --  MEMBER MASTER RECORD LAYOUT  (VSAM MEMBMSTR)
000300      *    KEYED RANDOM BY MEMBER-ID.  THE SAME FIELD LIST, IN THE SAME
000400      *    ORDER, IS CARRIED BY EACH PROGRAM'S OWN WORKING-STORAGE
000500      *    TABLE VIEW OF THIS MASTER SO A PLAIN READ ... INTO LINES UP
000600      *    FIELD FOR FIELD WITHOUT NEEDING MOVE CORRESPONDING.
000700      *----------------------------------------------------------------
000800      *    02/03/90  JAS   ORIGINAL CODING - MEMBER MASTER
000900      *    07/19/93  RMK   ADDED MEMBERSHIP-STATUS 88-LEVELS (REQ 93-47)
001000      *    05/02/97  TGD   ADDED EMERGENCY-CONTACT BLOCK
001100      *    11/11/98  TGD   Y2K - DATES ALREADY CCYYMMDD, NO CONVERSION
001200      *                    REQUIRED.  REVIEWED PER Y2K-51
001300      *    04/30/02  LMP   ADDED JOIN-CHANNEL FOR MARKETING REQUEST
001400      ******************************************************************
001500       01  MEMBER-MASTER-REC.
001600           05  MEMBER-ID                      PIC 9(9).
001700           05  MEMBER-NAME.
001800               10  MEMBER-FIRST-NAME           PIC X(50).
001900               10  MEMBER-LAST-NAME            PIC X(50).
002000           05  MEMBER-LOCATION-ID              PIC 9(9).
002100           05  MEMBER-DATE-OF-BIRTH            PIC 9(8).
002200           05  MEMBER-DOB-BROKEN-DOWN REDEFINES MEMBER-DATE-OF-BIRTH.
002300               10  MEMBER-DOB-CC               PIC 9(2).
002400               10  MEMBER-DOB-YY                PIC 9(2).
002500               10  MEMBER-DOB-MM                PIC 9(2).
002600               10  MEMBER-DOB-DD                PIC 9(2).
002700           05  MEMBERSHIP-START-DATE           PIC 9(8).
002800           05  MEMBERSHIP-START-BROKEN-DOWN
002900                                 REDEFINES MEMBERSHIP-START-DATE.
003000               10  MBRSHIP-START-CCYY           PIC 9(4).
003100               10  MBRSHIP-START-MM             PIC 9(2).
003200               10  MBRSHIP-START-DD             PIC 9(2).
003300           05  MEMBERSHIP-END-DATE             PIC 9(8).
003400           05  MEMBERSHIP-END-BROKEN-DOWN
003500                                 REDEFINES MEMBERSHIP-END-DATE.
003600               10  MBRSHIP-END-CCYY             PIC 9(4).
003700               10  MBRSHIP-END-MM               PIC 9(2).
003800               10  MBRSHIP-END-DD               PIC 9(2).
003900           05  MEMBERSHIP-STATUS               PIC X(16).
004000               88  MEMBERSHIP-ACTIVE           VALUE 'ACTIVE'.
004100               88  MEMBERSHIP-INACTIVE         VALUE 'INACTIVE'.
004200               88  MEMBERSHIP-SUSPENDED        VALUE 'SUSPENDED'.
004300               88  MEMBERSHIP-EXPIRED          VALUE 'EXPIRED'.
004400               88  MEMBERSHIP-PENDING-PAYMENT  VALUE 'PENDING_PAYMENT'.
004500               88  MEMBERSHIP-TRIAL            VALUE 'TRIAL'.
004600               88  MEMBERSHIP-VALID-STATUS VALUES ARE
004700                   'ACTIVE', 'INACTIVE', 'SUSPENDED', 'EXPIRED',
004800                   'PENDING_PAYMENT', 'TRIAL'.
004900           05  MEMBER-PHONE-HOME               PIC X(15).
005000           05  MEMBER-PHONE-MOBILE              PIC X(15).
005100           05  MEMBER-EMAIL-ADDRESS            PIC X(60).
005200           05  MEMBER-HOME-ADDRESS.
005300               10  MBR-STREET                  PIC X(30).
005400               10  MBR-CITY                    PIC X(20).
005500               10  MBR-POSTAL-CODE              PIC X(10).
005600               10  MBR-COUNTRY                  PIC X(20).
005700           05  EMERGENCY-CONTACT-BLOCK.
005800               10  EMER-CONTACT-NAME            PIC X(40).
005900               10  EMER-CONTACT-PHONE           PIC X(15).
006000               10  EMER-CONTACT-RELATION        PIC X(02).
006100                   88  EMER-SPOUSE              VALUE 'SP'.
006200                   88  EMER-PARENT              VALUE 'PA'.
006300                   88  EMER-SIBLING              VALUE 'SI'.
006400                   88  EMER-FRIEND               VALUE 'FR'.
006500                   88  EMER-OTHER                VALUE 'OT'.
006600           05  MEMBER-JOIN-CHANNEL              PIC X(02).
006700               88  JOINED-WEB                  VALUE 'WB'.
006800               88  JOINED-FRONT-DESK            VALUE 'FD'.
006900               88  JOINED-REFERRAL              VALUE 'RF'.
007000           05  MEMBER-WAIVER-SIGNED-IND         PIC X(01).
007100               88  WAIVER-SIGNED               VALUE 'Y'.
007200               88  WAIVER-NOT-SIGNED            VALUE 'N'.
007300           05  MEMBER-COMMENTS                 PIC X(120).
007400           05  FILLER                          PIC X(50).
