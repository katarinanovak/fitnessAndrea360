000100      ******************************************************************
000200      * DCLGEN TABLE(FTA0001.SERVICE)                                  *
000300      *        LIBRARY(FTA0001.TEST.COPYLIB(SERVCAT))                  *
000400      *        ACTION(REPLACE)                                         *
000500      *        LANGUAGE(COBOL)                                         *
000600      *        QUOTE                                                   *
000700      *        DBCSDELIM(NO)                                           *
000800      * ... IS THE DCLGEN COMMAND THAT MADE THE FOLLOWING STATEMENTS   *
000900      ******************************************************************
001000           EXEC SQL DECLARE FTA0001.SERVICE TABLE
001100           ( SERVICE_ID                     INTEGER NOT NULL,
001200             SERVICE_NAME                   CHAR(100) NOT NULL,
001300             SERVICE_PRICE_EUR               DECIMAL(10, 2) NOT NULL,
001400             SERVICE_DURATION_MIN            SMALLINT NOT NULL,
001500             SERVICE_MAX_CAPACITY            SMALLINT NOT NULL,
001600             SERVICE_ACTIVE_FLAG             CHAR(1) NOT NULL
001700           ) END-EXEC.
001800      ******************************************************************
001900      * COBOL DECLARATION FOR TABLE FTA0001.SERVICE                    *
002000      ******************************************************************
002100       01  DCLSERVICE.
002200           10 SERVICE-ID           PIC S9(9) USAGE COMP.
002300           10 SERVICE-NAME         PIC X(100).
002400           10 SERVICE-PRICE-EUR    PIC S9(8)V9(2) USAGE COMP-3.
002500           10 SERVICE-DURATION-MIN PIC S9(4) USAGE COMP.
002600           10 SERVICE-MAX-CAPACITY PIC S9(4) USAGE COMP.
002700           10 SERVICE-ACTIVE-FLAG  PIC X(1).
002800      ******************************************************************
002900      * THE NUMBER OF COLUMNS DESCRIBED BY THIS DECLARATION IS 6       *
003000      ******************************************************************
