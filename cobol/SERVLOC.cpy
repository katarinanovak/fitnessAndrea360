000100      ******************************************************************
000200      * DCLGEN TABLE(FTA0001.SERVICE_LOCATION)                         *
000300      *        LIBRARY(FTA0001.TEST.COPYLIB(SERVLOC))                  *
000400      *        ACTION(REPLACE)                                         *
000500      *        LANGUAGE(COBOL)                                         *
000600      *        QUOTE                                                   *
000700      *        DBCSDELIM(NO)                                           *
000800      * ... IS THE DCLGEN COMMAND THAT MADE THE FOLLOWING STATEMENTS   *
000900      ******************************************************************
001000           EXEC SQL DECLARE FTA0001.SERVICE_LOCATION TABLE
001100           ( SERVICE_ID                     INTEGER NOT NULL,
001200             LOCATION_ID                    INTEGER NOT NULL,
001300             ACTIVE_FLAG                    CHAR(1) NOT NULL
001400           ) END-EXEC.
001500      ******************************************************************
001600      * COBOL DECLARATION FOR TABLE FTA0001.SERVICE_LOCATION           *
001700      ******************************************************************
001800       01  DCLSERVICE-LOCATION.
001900           10 SERVICE-ID           PIC S9(9) USAGE COMP.
002000           10 LOCATION-ID          PIC S9(9) USAGE COMP.
002100           10 ACTIVE-FLAG          PIC X(1).
002200      ******************************************************************
002300      * THE NUMBER OF COLUMNS DESCRIBED BY THIS DECLARATION IS 3       *
002400      ******************************************************************
