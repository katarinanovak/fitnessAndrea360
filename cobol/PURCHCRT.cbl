000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.  PURCHCRT.
000300       AUTHOR. JON SAYLES.
000400       INSTALLATION. COBOL DEVELOPMENT CENTER.
000500       DATE-WRITTEN. 06/14/91.
000600       DATE-COMPILED. 06/14/91.
000700       SECURITY. NON-CONFIDENTIAL.
000800      ******************************************************************
000900      *REMARKS.
001000      *
001100      *          THIS PROGRAM APPLIES A SORTED FILE OF PURCHASE
001200      *          TRANSACTIONS (NEW-PURCHASE AND USE-ONE-SESSION) AGAINST
001300      *          THE PURCHASE MASTER FILE, PRICES NEW PURCHASES AGAINST
001400      *          THE SERVICE CATALOG, BALANCES RECORDS-READ AGAINST A
001500      *          TRAILER REC, AND WRITES A NEW PURCHASE MASTER FILE
001600      *
001700      ******************************************************************
001800      *
001900      *          INPUT FILE              -   FTA0001.PURCHTRAN
002000      *
002100      *          OLD MASTER FILE         -   FTA0001.PURCHMST
002200      *
002300      *          NEW MASTER FILE         -   FTA0001.PURCHMST.NEW
002400      *
002500      *          DUMP FILE               -   SYSOUT
002600      *
002700      ******************************************************************
002800      *    06/14/91  JAS   ORIGINAL CODING
002900      *    09/30/95  RMK   ADDED PURCHASE-EXPIRY-DATE, CALL TO DATECALC
003000      *                    (REQ 95-203)
003100      *    11/12/98  TGD   Y2K - DATES ALREADY CCYYMMDD, REVIEWED AND
003200      *                    NO CONVERSION REQUIRED.  Y2K-52
003300      *    02/18/03  LMP   ADDED PTRAN-CHANNEL-CODE FOR ONLINE CHECKOUT
003400      *                    VS. COUNTER-SALE EXPIRY RULE (REQ 03-09)
003500      *    07/11/05  LMP   ADDED MAINT-CODE 'U' USE-ONE-SESSION
003600      *                    PROCESSING (REQ 05-33)
003700      ******************************************************************
003800       ENVIRONMENT DIVISION.
003900       CONFIGURATION SECTION.
004000       SOURCE-COMPUTER. IBM-390.
004100       OBJECT-COMPUTER. IBM-390.
004200       SPECIAL-NAMES.
004300           C01 IS TOP-OF-FORM.
004400       INPUT-OUTPUT SECTION.
004500       FILE-CONTROL.
004600           SELECT SYSOUT
004700           ASSIGN TO UT-S-SYSOUT
004800             ORGANIZATION IS SEQUENTIAL.
004900
005000           SELECT PURCHTRAN-FILE
005100           ASSIGN TO UT-S-PURCTRN
005200             ACCESS MODE IS SEQUENTIAL
005300             FILE STATUS IS OFCODE.
005400
005500           SELECT PURCHMST-OLD
005600           ASSIGN TO UT-S-PURCHOLD
005700             ACCESS MODE IS SEQUENTIAL
005800             FILE STATUS IS RFCODE.
005900
006000           SELECT PURCHMST-NEW
006100           ASSIGN TO UT-S-PURCHNEW
006200             ACCESS MODE IS SEQUENTIAL
006300             FILE STATUS IS WFCODE.
006400
006500       DATA DIVISION.
006600       FILE SECTION.
006700       FD  SYSOUT
006800           RECORDING MODE IS F
006900           LABEL RECORDS ARE STANDARD
007000           RECORD CONTAINS 130 CHARACTERS
007100           BLOCK CONTAINS 0 RECORDS
007200           DATA RECORD IS SYSOUT-REC.
007300       01  SYSOUT-REC  PIC X(130).
007400
007500      ****** ONE REQUEST PER RECORD - EITHER A NEW PURCHASE OR A
007600      ****** USE-ONE-SESSION DRAWDOWN AGAINST AN EXISTING PURCHASE
007700      ****** THE TRAILER RECORD CARRIES THE COUNT OF DETAIL RECS
007800      ****** OUT OF BALANCE CONDITIONS SHOULD CAUSE THE JOB TO ABEND
007900       FD  PURCHTRAN-FILE
008000           RECORDING MODE IS F
008100           LABEL RECORDS ARE STANDARD
008200           RECORD CONTAINS 90 CHARACTERS
008300           BLOCK CONTAINS 0 RECORDS
008400           DATA RECORD IS PURCHASE-TRAN-REC.
008500       01  PURCHASE-TRAN-REC.
008600           05  PTRAN-MAINT-CODE            PIC X(01).
008700               88  PTRAN-NEW-PURCHASE      VALUE 'N'.
008800               88  PTRAN-USE-SESSION       VALUE 'U'.
008900               88  PTRAN-TRAILER           VALUE 'T'.
009000           05  PTRAN-MEMBER-ID             PIC 9(9).
009100           05  PTRAN-SERVICE-ID            PIC 9(9).
009200           05  PTRAN-QUANTITY              PIC 9(4).
009300           05  PTRAN-PURCHASE-ID           PIC 9(9).
009400           05  PTRAN-CHANNEL-CODE          PIC X(02).
009500               88  PTRAN-VIA-ONLINE        VALUE 'OL'.
009600               88  PTRAN-VIA-FRONT-DESK    VALUE 'FD'.
009700           05  FILLER                      PIC X(54).
009800
009900       FD  PURCHMST-OLD
010000           RECORDING MODE IS F
010100           LABEL RECORDS ARE STANDARD
010200           RECORD CONTAINS 120 CHARACTERS
010300           BLOCK CONTAINS 0 RECORDS
010400           DATA RECORD IS PURCHMST-OLD-REC.
010500       01  PURCHMST-OLD-REC.
010600           05  FILLER                      PIC X(120).
010700
010800       FD  PURCHMST-NEW
010900           RECORDING MODE IS F
011000           LABEL RECORDS ARE STANDARD
011100           RECORD CONTAINS 120 CHARACTERS
011200           BLOCK CONTAINS 0 RECORDS
011300           DATA RECORD IS PURCHMST-NEW-REC.
011400       01  PURCHMST-NEW-REC.
011500           05  FILLER                      PIC X(120).
011600
011700      ** QSAM FILE
011800       WORKING-STORAGE SECTION.
011900
012000       01  FILE-STATUS-CODES.
012100           05  OFCODE                      PIC X(2).
012200               88  CODE-READ                VALUE SPACES.
012300               88  NO-MORE-TRAN             VALUE "10".
012400           05  RFCODE                      PIC X(2).
012500               88  CODE-READ-OLDMSTR        VALUE SPACES.
012600               88  NO-MORE-OLDMSTR          VALUE "10".
012700           05  WFCODE                      PIC X(2).
012800               88  CODE-WRITE               VALUE SPACES.
012900
013000       01  WS-TRAILER-REC.
013100           05  FILLER                       PIC X(1).
013200           05  IN-RECORD-COUNT              PIC 9(9).
013300           05  FILLER                       PIC X(1).
013400           05  IN-TOTAL-PRICE-EUR           PIC S9(9)V99.
013500
013600      ** THIS PROGRAM'S OWN WORKING VIEW OF THE PURCHASE MASTER - THE
013700      ** WHOLE OLD MASTER IS READ UP FRONT INTO THIS TABLE, UPDATED OR
013800      ** EXTENDED BY THE TRANSACTIONS, AND WRITTEN BACK OUT AS THE NEW
013900      ** MASTER AT 900-CLEANUP.  MATCHES THE TABLE-SEARCH SHAPE USED
014000      ** ELSEWHERE IN THIS SHOP FOR REFERENCE TABLES.
014100       01  WS-PURCHASE-TABLE.
014200           05  PUR-TAB-ENTRY OCCURS 2000 TIMES INDEXED BY PUR-IDX.
014300               10  PURCHASE-ID              PIC 9(9).
014400               10  PURCHASE-MEMBER-ID       PIC 9(9).
014500               10  PURCHASE-SERVICE-ID      PIC 9(9).
014600               10  PURCHASE-QUANTITY        PIC 9(4).
014700               10  PURCHASE-REMAINING-USES  PIC 9(4).
014800               10  PUR-USES-BROKEN-DOWN REDEFINES
014900                                  PURCHASE-REMAINING-USES.
015000                   15  PUR-USES-HUND        PIC 9(2).
015100                   15  PUR-USES-UNITS       PIC 9(2).
015200               10  PURCHASE-TOTAL-PRICE-EUR PIC S9(8)V99.
015300               10  PURCHASE-DATE            PIC 9(8).
015400               10  PURCHASE-DATE-BROKEN-DOWN REDEFINES
015500                                  PURCHASE-DATE.
015600                   15  PUR-DATE-CCYY        PIC 9(4).
015700                   15  PUR-DATE-MM          PIC 9(2).
015800                   15  PUR-DATE-DD          PIC 9(2).
015900               10  PURCHASE-EXPIRY-DATE     PIC 9(8).
016000               10  PURCHASE-EXPIRY-BROKEN-DOWN REDEFINES
016100                                  PURCHASE-EXPIRY-DATE.
016200                   15  PUR-EXPIRY-CCYY      PIC 9(4).
016300                   15  PUR-EXPIRY-MM        PIC 9(2).
016400                   15  PUR-EXPIRY-DD        PIC 9(2).
016500               10  PURCHASE-STATUS          PIC X(9).
016600                   88  PURCHASE-ACTIVE      VALUE 'ACTIVE'.
016700                   88  PURCHASE-USED        VALUE 'USED'.
016800                   88  PURCHASE-EXPIRED     VALUE 'EXPIRED'.
016900                   88  PURCHASE-CANCELLED   VALUE 'CANCELLED'.
017000               10  PURCHASE-CHANNEL         PIC X(02).
017100               10  PURCHASE-LAST-USE-DATE   PIC 9(8).
017200               10  FILLER                   PIC X(40).
017300
017400       77  WS-DATE                     PIC 9(8).
017500       77  WS-HIGH-WATER-SUB            PIC 9(4) COMP.
017600       77  RETURN-CD                    PIC S9(4) COMP.
017700       77  MORE-TRAN-SW                 PIC X(01) VALUE 'Y'.
017800           88  NO-MORE-PURCHTRAN        VALUE 'N'.
017900       77  MORE-OLDMSTR-SW              PIC X(01) VALUE 'Y'.
018000           88  NO-MORE-OLDMSTR-RECS     VALUE 'N'.
018100       77  TRAN-ERROR-SW                PIC X(01) VALUE 'N'.
018200           88  TRAN-IN-ERROR            VALUE 'Y'.
018300
018400       01  COUNTERS-AND-ACCUMULATORS.
018500           05  RECORDS-READ                 PIC S9(9) COMP.
018600           05  RECORDS-WRITTEN              PIC S9(9) COMP.
018700           05  ERROR-RECS                   PIC S9(7) COMP.
018800           05  WS-TOTAL-PRICE-EUR           PIC S9(9)V99 COMP-3.
018900           05  CALC-CALL-RET-CODE           PIC S9(4) COMP.
019000           05  DATECALC-CALL-RET-CODE       PIC S9(4) COMP.
019100
019200       01  PRCCALC-PARMS.
019300           05  PRCCALC-UNIT-PRICE-EUR       PIC S9(8)V99.
019400           05  PRCCALC-QUANTITY             PIC 9(4).
019500           05  PRCCALC-EXTENDED-PRICE-EUR   PIC S9(8)V99.
019600
019700       COPY DATECALC-PARMS-SHARED.
019800
019900       COPY SERVCAT.
020000
020100       COPY ABENDREC.
020200
020300       PROCEDURE DIVISION.
020400           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
020500           PERFORM 050-LOAD-OLD-MASTER THRU 050-EXIT
020600               VARYING PUR-IDX FROM 1 BY 1 UNTIL NO-MORE-OLDMSTR-RECS.
020700           PERFORM 100-MAINLINE THRU 100-EXIT
020800                   UNTIL NO-MORE-PURCHTRAN OR PTRAN-TRAILER.
020900           PERFORM 900-CLEANUP THRU 900-EXIT.
021000           MOVE ZERO TO RETURN-CODE.
021100           GOBACK.
021200
021300       000-HOUSEKEEPING.
021400           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
021500           DISPLAY "******** BEGIN JOB PURCHCRT ********".
021600           ACCEPT WS-DATE FROM DATE YYYYMMDD.
021700           OPEN INPUT PURCHTRAN-FILE, PURCHMST-OLD.
021800           OPEN OUTPUT PURCHMST-NEW, SYSOUT.
021900
022000           READ PURCHTRAN-FILE INTO PURCHASE-TRAN-REC
022100               AT END
022200               MOVE 'N' TO MORE-TRAN-SW
022300               GO TO 000-EXIT
022400           END-READ.
022500
022600           INITIALIZE COUNTERS-AND-ACCUMULATORS.
022700           MOVE ZERO TO WS-HIGH-WATER-SUB.
022800           ADD +1 TO RECORDS-READ.
022900       000-EXIT.
023000           EXIT.
023100
023200       050-LOAD-OLD-MASTER.
023300           MOVE "050-LOAD-OLD-MASTER" TO PARA-NAME.
023400           READ PURCHMST-OLD INTO PUR-TAB-ENTRY (PUR-IDX)
023500               AT END
023600               MOVE 'N' TO MORE-OLDMSTR-SW
023700               GO TO 050-EXIT
023800           END-READ.
023900           SET WS-HIGH-WATER-SUB TO PUR-IDX.
024000       050-EXIT.
024100           EXIT.
024200
024300       100-MAINLINE.
024400           MOVE "100-MAINLINE" TO PARA-NAME.
024500           MOVE 'N' TO TRAN-ERROR-SW.
024600
024700           IF PTRAN-NEW-PURCHASE
024800               PERFORM 200-NEW-PURCHASE THRU 200-EXIT
024900           ELSE
025000           IF PTRAN-USE-SESSION
025100               PERFORM 400-USE-ONE-SESSION THRU 400-EXIT
025200           ELSE
025300               MOVE 'Y' TO TRAN-ERROR-SW.
025400
025500           IF TRAN-IN-ERROR
025600               ADD +1 TO ERROR-RECS.
025700
025800           READ PURCHTRAN-FILE INTO PURCHASE-TRAN-REC
025900               AT END MOVE 'N' TO MORE-TRAN-SW
026000               GO TO 100-EXIT
026100           END-READ.
026200           ADD +1 TO RECORDS-READ.
026300       100-EXIT.
026400           EXIT.
026500
026600      ****** BUSINESS RULE #1 - NEW PURCHASE CREATION
026700       200-NEW-PURCHASE.
026800           MOVE "200-NEW-PURCHASE" TO PARA-NAME.
026900           PERFORM 250-LOOKUP-SERVICE THRU 250-EXIT.
027000           IF TRAN-IN-ERROR
027100               GO TO 200-EXIT.
027200
027300           ADD 1 TO WS-HIGH-WATER-SUB.
027400           SET PUR-IDX TO WS-HIGH-WATER-SUB.
027500
027600           MOVE PTRAN-PURCHASE-ID TO PURCHASE-ID (PUR-IDX).
027700           MOVE PTRAN-MEMBER-ID TO PURCHASE-MEMBER-ID (PUR-IDX).
027800           MOVE PTRAN-SERVICE-ID TO PURCHASE-SERVICE-ID (PUR-IDX).
027900           MOVE PTRAN-QUANTITY TO PURCHASE-QUANTITY (PUR-IDX).
028000           MOVE PTRAN-QUANTITY TO PURCHASE-REMAINING-USES (PUR-IDX).
028100           MOVE PTRAN-CHANNEL-CODE TO PURCHASE-CHANNEL (PUR-IDX).
028200           MOVE WS-DATE TO PURCHASE-DATE (PUR-IDX).
028300           MOVE 'ACTIVE' TO PURCHASE-STATUS (PUR-IDX).
028400
028500           MOVE SERVICE-PRICE-EUR TO PRCCALC-UNIT-PRICE-EUR.
028600           MOVE PTRAN-QUANTITY TO PRCCALC-QUANTITY.
028700           MOVE ZERO TO CALC-CALL-RET-CODE.
028800           CALL 'PRCCALC' USING PRCCALC-PARMS, CALC-CALL-RET-CODE.
028900           IF CALC-CALL-RET-CODE NOT EQUAL ZERO
029000               MOVE "** NON-ZERO RETURN-CODE FROM PRCCALC"
029100                                        TO ABEND-REASON
029200               GO TO 1000-ABEND-RTN.
029300           MOVE PRCCALC-EXTENDED-PRICE-EUR TO
029400               PURCHASE-TOTAL-PRICE-EUR (PUR-IDX).
029500
029600      ****** EXPIRY - 12 MONTHS ON THE ONLINE-CHECKOUT PATH, 30 DAYS
029700      ****** ON THE COUNTER-SALE PATH
029800           MOVE WS-DATE TO DATECALC-IN-DATE.
029900           IF PTRAN-VIA-ONLINE
030000               MOVE 'Y' TO DATECALC-FUNCTION-CODE
030100           ELSE
030200               MOVE 'D' TO DATECALC-FUNCTION-CODE.
030300           MOVE ZERO TO DATECALC-RETURN-CODE.
030400           CALL 'DATECALC' USING DATECALC-PARMS.
030500           MOVE DATECALC-OUT-DATE TO PURCHASE-EXPIRY-DATE (PUR-IDX).
030600
030700           ADD +1 TO RECORDS-WRITTEN.
030800           ADD PURCHASE-TOTAL-PRICE-EUR (PUR-IDX) TO WS-TOTAL-PRICE-EUR.
030900       200-EXIT.
031000           EXIT.
031100
031200       250-LOOKUP-SERVICE.
031300           MOVE "250-LOOKUP-SERVICE" TO PARA-NAME.
031400           MOVE PTRAN-SERVICE-ID TO SERVICE-ID.
031500           EXEC SQL
031600              SELECT SERVICE_NAME, SERVICE_PRICE_EUR,
031700                     SERVICE_DURATION_MIN, SERVICE_MAX_CAPACITY,
031800                     SERVICE_ACTIVE_FLAG
031900                INTO :SERVICE-NAME, :SERVICE-PRICE-EUR,
032000                     :SERVICE-DURATION-MIN, :SERVICE-MAX-CAPACITY,
032100                     :SERVICE-ACTIVE-FLAG
032200                FROM FTA0001.SERVICE
032300               WHERE SERVICE_ID = :SERVICE-ID
032400           END-EXEC.
032500           IF SQLCODE = +100
032600               MOVE 'Y' TO TRAN-ERROR-SW
032700               GO TO 250-EXIT.
032800           IF SQLCODE < 0
032900               MOVE "** FATAL DB2 ERROR ON SERVICE LOOKUP"
033000                                        TO ABEND-REASON
033100               GO TO 1000-ABEND-RTN.
033200           IF SERVICE-ACTIVE-FLAG NOT = 'Y'
033300               MOVE 'Y' TO TRAN-ERROR-SW.
033400       250-EXIT.
033500           EXIT.
033600
033700      ****** BUSINESS RULE #1 - USE-ONE-SESSION DRAWDOWN
033800       400-USE-ONE-SESSION.
033900           MOVE "400-USE-ONE-SESSION" TO PARA-NAME.
034000           SET PUR-IDX TO 1.
034100           SEARCH PUR-TAB-ENTRY
034200               AT END
034300                   MOVE 'Y' TO TRAN-ERROR-SW
034400                   GO TO 400-EXIT
034500               WHEN PURCHASE-ID (PUR-IDX) = PTRAN-PURCHASE-ID
034600                   IF PURCHASE-REMAINING-USES (PUR-IDX) NOT > ZERO
034700                       MOVE 'Y' TO TRAN-ERROR-SW
034800                       GO TO 400-EXIT
034900                   END-IF
035000           END-SEARCH.
035100
035200           SUBTRACT 1 FROM PURCHASE-REMAINING-USES (PUR-IDX).
035300           IF PURCHASE-REMAINING-USES (PUR-IDX) = ZERO
035400               MOVE 'USED' TO PURCHASE-STATUS (PUR-IDX).
035500           MOVE WS-DATE TO PURCHASE-LAST-USE-DATE (PUR-IDX).
035600       400-EXIT.
035700           EXIT.
035800
035900       700-CLOSE-FILES.
036000           MOVE "700-CLOSE-FILES" TO PARA-NAME.
036100           CLOSE PURCHTRAN-FILE, PURCHMST-OLD, PURCHMST-NEW, SYSOUT.
036200       700-EXIT.
036300           EXIT.
036400
036500       900-CLEANUP.
036600           MOVE "900-CLEANUP" TO PARA-NAME.
036700           PERFORM 920-WRITE-NEW-MASTER THRU 920-EXIT
036800               VARYING PUR-IDX FROM 1 BY 1
036900               UNTIL PUR-IDX > WS-HIGH-WATER-SUB.
037000
037100           PERFORM 700-CLOSE-FILES THRU 700-EXIT.
037200
037300           DISPLAY "** RECORDS READ **".
037400           DISPLAY RECORDS-READ.
037500           DISPLAY "** RECORDS WRITTEN/UPDATED **".
037600           DISPLAY RECORDS-WRITTEN.
037700           DISPLAY "** ERROR RECORDS FOUND **".
037800           DISPLAY ERROR-RECS.
037900           DISPLAY "******** NORMAL END OF JOB PURCHCRT ********".
038000       900-EXIT.
038100           EXIT.
038200
038300       920-WRITE-NEW-MASTER.
038400           WRITE PURCHMST-NEW-REC FROM PUR-TAB-ENTRY (PUR-IDX).
038500       920-EXIT.
038600           EXIT.
038700
038800       1000-ABEND-RTN.
038900           WRITE SYSOUT-REC FROM ABEND-REC.
039000           PERFORM 700-CLOSE-FILES THRU 700-EXIT.
039100           DISPLAY "*** ABNORMAL END OF JOB-PURCHCRT ***" UPON CONSOLE.
039200           DIVIDE ZERO-VAL INTO ONE-VAL.
