000100       IDENTIFICATION DIVISION.
000200      ******************************************************************
000300       PROGRAM-ID.  PRCCALC.
000400       AUTHOR. JON SAYLES.
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.
000600       DATE-WRITTEN. 06/14/91.
000700       DATE-COMPILED. 06/14/91.
000800       SECURITY. NON-CONFIDENTIAL.
000900      ******************************************************************
001000      *REMARKS.
001100      *
001200      *     SMALL CALLED SUBPROGRAM THAT PRICES A PURCHASE.  CALLED BY
001300      *     PURCHCRT WITH THE SERVICE UNIT PRICE AND THE QUANTITY
001400      *     BOUGHT; RETURNS THE ROUNDED EXTENDED PRICE.
001500      *----------------------------------------------------------------
001600      *    06/14/91  JAS   ORIGINAL CODING
001700      *    02/04/97  RMK   CHANGED TEMP-PRICE TO COMP-3         020497RM
001800      *                    PURCHMST LAYOUT (REQ 97-19)
001900      *    11/12/98  TGD   Y2K - NO DATE FIELDS ON THIS CALL, NO CHANGE
002000      *                    REQUIRED.  Y2K-62
002100      ******************************************************************
002200       ENVIRONMENT DIVISION.
002300       CONFIGURATION SECTION.
002400       SOURCE-COMPUTER. IBM-390.
002500       OBJECT-COMPUTER. IBM-390.
002600       SPECIAL-NAMES.
002700           C01 IS TOP-OF-FORM.
002800       INPUT-OUTPUT SECTION.
002900
003000       DATA DIVISION.
003100       FILE SECTION.
003200
003300       WORKING-STORAGE SECTION.
003400       01  WS-TEMP-PRICE              PIC S9(9)V99 COMP-3.
003500       01  WS-TEMP-PRICE-BROKEN-DOWN REDEFINES WS-TEMP-PRICE.
003600           05  WS-TEMP-PRICE-WHOLE    PIC S9(9).
003700           05  WS-TEMP-PRICE-CENTS    PIC 99.
003800       77  WS-RETURN-CD-SAVE          PIC S9(4) COMP.
003900
004000       LINKAGE SECTION.
004100       01  PRCCALC-PARMS.
004200           05  PRCCALC-UNIT-PRICE-EUR     PIC S9(8)V99.
004300           05  PRCCALC-UNIT-PRICE-BROKEN-DOWN REDEFINES
004400                              PRCCALC-UNIT-PRICE-EUR.
004500               10  PRCCALC-UNIT-WHOLE-EUR PIC S9(8).
004600               10  PRCCALC-UNIT-CENTS     PIC 99.
004700           05  PRCCALC-QUANTITY           PIC 9(4).
004800           05  PRCCALC-EXTENDED-PRICE-EUR PIC S9(8)V99.
004900           05  PRCCALC-EXTENDED-BROKEN-DOWN REDEFINES
005000                              PRCCALC-EXTENDED-PRICE-EUR.
005100               10  PRCCALC-EXT-WHOLE-EUR  PIC S9(8).
005200               10  PRCCALC-EXT-CENTS      PIC 99.
005300       01  PRCCALC-RETURN-CODE            PIC S9(4) COMP.
005400
005500       PROCEDURE DIVISION USING PRCCALC-PARMS, PRCCALC-RETURN-CODE.
005600       0000-MAINLINE.
005700           MOVE ZERO TO PRCCALC-RETURN-CODE.
005800           PERFORM 100-CALC-EXTENDED-PRICE THRU 100-EXIT.
005900           GOBACK.
006000
006100       100-CALC-EXTENDED-PRICE.
006200      ***  BUSINESS RULE #1 - PURCHASE-TOTAL-PRICE-EUR = UNIT PRICE
006300      ***  TIMES QUANTITY, ROUNDED TO 2 DECIMALS, EUR.
006400           IF PRCCALC-QUANTITY = ZERO
006500               MOVE +4 TO PRCCALC-RETURN-CODE
006600               GO TO 100-EXIT.
006700
006800           COMPUTE WS-TEMP-PRICE ROUNDED =
006900               PRCCALC-UNIT-PRICE-EUR * PRCCALC-QUANTITY.
007000
007100           MOVE WS-TEMP-PRICE TO PRCCALC-EXTENDED-PRICE-EUR.
007200       100-EXIT.
007300           EXIT.
