000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.  APPTAVAIL.
000300       AUTHOR. JON SAYLES.
000400       INSTALLATION. COBOL DEVELOPMENT CENTER.
000500       DATE-WRITTEN. 01/23/88.
000600       DATE-COMPILED. 01/23/88.
000700       SECURITY. NON-CONFIDENTIAL.
000800      ******************************************************************
000900      *REMARKS.
001000      *
001100      *          THIS PROGRAM LISTS THE APPOINTMENT SLOTS A GIVEN
001200      *          MEMBER MAY STILL BOOK INTO
001300      *
001400      *          A SINGLE CONTROL CARD NAMES THE MEMBER.  THE WHOLE
001500      *          PURCHASE MASTER AND APPOINTMENT MASTER ARE READ.  A
001600      *          SLOT IS OFFERED BACK ONLY IF -
001700      *
001800      *            1.  APPT-START-DATETIME IS IN THE FUTURE
001900      *            2.  APPT-STATUS IS SCHEDULED
002000      *            3.  APPT-MAX-CAPACITY EXCEEDS APPT-CURRENT-CAPACITY
002100      *            4.  THE MEMBER HOLDS AT LEAST ONE ACTIVE PURCHASE,
002200      *                WITH REMAINING USES, FOR THE SLOT'S SERVICE
002300      *
002400      *          THIS IS A REPORT-ONLY PASS - NOTHING IS WRITTEN BACK
002500      *          TO EITHER MASTER FILE
002600      *
002700      ******************************************************************
002800      *
002900      *          CONTROL CARD            -   FTA0001.AVAILIN
003000      *
003100      *          MASTER FILE (LOAD ONLY) -   FTA0001.PURCHMST
003200      *
003300      *          MASTER FILE (LOAD ONLY) -   FTA0001.APPTMSTR
003400      *
003500      *          REPORT FILE PRODUCED    -   FTA0001.APPTAVAIL.OUT
003600      *
003700      *          DUMP FILE               -   SYSOUT
003800      *
003900      ******************************************************************
004000      *    01/23/88  JAS   ORIGINAL CODING
004100      *    11/14/98  TGD   Y2K - ALL DATETIMES ALREADY CCYYMMDDHHMMSS,
004200      *                    REVIEWED, NO CHANGE REQUIRED.  Y2K-59
004300      ******************************************************************
004400       ENVIRONMENT DIVISION.
004500       CONFIGURATION SECTION.
004600       SOURCE-COMPUTER. IBM-390.
004700       OBJECT-COMPUTER. IBM-390.
004800       SPECIAL-NAMES.
004900           C01 IS TOP-OF-FORM.
005000       INPUT-OUTPUT SECTION.
005100       FILE-CONTROL.
005200           SELECT SYSOUT
005300           ASSIGN TO UT-S-SYSOUT
005400             ORGANIZATION IS SEQUENTIAL.
005500
005600           SELECT AVAILIN-FILE
005700           ASSIGN TO UT-S-AVAILIN
005800             ACCESS MODE IS SEQUENTIAL
005900             FILE STATUS IS OFCODE.
006000
006100           SELECT PURCHMST-FILE
006200           ASSIGN TO UT-S-PURCHMST
006300             ACCESS MODE IS SEQUENTIAL
006400             FILE STATUS IS PFCODE.
006500
006600           SELECT APPTMSTR-FILE
006700           ASSIGN TO UT-S-APPTMST
006800             ACCESS MODE IS SEQUENTIAL
006900             FILE STATUS IS AFCODE.
007000
007100           SELECT APPTAVAIL-FILE
007200           ASSIGN TO UT-S-APPTAVL
007300             ACCESS MODE IS SEQUENTIAL
007400             FILE STATUS IS OFCODE.
007500
007600       DATA DIVISION.
007700       FILE SECTION.
007800       FD  SYSOUT
007900           RECORDING MODE IS F
008000           LABEL RECORDS ARE STANDARD
008100           RECORD CONTAINS 130 CHARACTERS
008200           BLOCK CONTAINS 0 RECORDS
008300           DATA RECORD IS SYSOUT-REC.
008400       01  SYSOUT-REC  PIC X(130).
008500
008600      ****** ONE CONTROL CARD PER RUN - THE MEMBER TO FILTER FOR
008700       FD  AVAILIN-FILE
008800           RECORDING MODE IS F
008900           LABEL RECORDS ARE STANDARD
009000           RECORD CONTAINS 9 CHARACTERS
009100           BLOCK CONTAINS 0 RECORDS
009200           DATA RECORD IS AVAIL-CTL-REC.
009300       01  AVAIL-CTL-REC.
009400           05  CTL-MEMBER-ID                PIC 9(9).
009500
009600       FD  PURCHMST-FILE
009700           RECORDING MODE IS F
009800           LABEL RECORDS ARE STANDARD
009900           RECORD CONTAINS 120 CHARACTERS
010000           BLOCK CONTAINS 0 RECORDS
010100           DATA RECORD IS PURCHMST-REC.
010200       01  PURCHMST-REC                     PIC X(120).
010300
010400       FD  APPTMSTR-FILE
010500           RECORDING MODE IS F
010600           LABEL RECORDS ARE STANDARD
010700           RECORD CONTAINS 124 CHARACTERS
010800           BLOCK CONTAINS 0 RECORDS
010900           DATA RECORD IS APPTMSTR-REC.
011000       01  APPTMSTR-REC                     PIC X(124).
011100
011200       FD  APPTAVAIL-FILE
011300           RECORDING MODE IS F
011400           LABEL RECORDS ARE STANDARD
011500           RECORD CONTAINS 124 CHARACTERS
011600           BLOCK CONTAINS 0 RECORDS
011700           DATA RECORD IS APPOINTMENT-AVAIL-REC.
011800       01  APPOINTMENT-AVAIL-REC            PIC X(124).
011900
012000      ** QSAM FILE
012100       WORKING-STORAGE SECTION.
012200
012300       01  FILE-STATUS-CODES.
012400           05  OFCODE                      PIC X(2).
012500               88  NO-MORE-RECS             VALUE "10".
012600           05  PFCODE                      PIC X(2).
012700               88  NO-MORE-PUR-RECS         VALUE "10".
012800           05  AFCODE                      PIC X(2).
012900               88  NO-MORE-APPT-RECS        VALUE "10".
013000
013100      ** THIS PROGRAM'S OWN WORKING VIEW OF THE PURCHASE MASTER - SAME
013200      ** FIELDS, SAME ORDER AS COPYBOOK PURCHMST
013300       01  WS-PURCHASE-TABLE.
013400           05  PUR-TAB-ENTRY OCCURS 2000 TIMES INDEXED BY PUR-IDX.
013500               10  PURCHASE-ID              PIC 9(9).
013600               10  PURCHASE-MEMBER-ID       PIC 9(9).
013700               10  PURCHASE-SERVICE-ID      PIC 9(9).
013800               10  PURCHASE-QUANTITY        PIC 9(4).
013900               10  PURCHASE-REMAINING-USES  PIC 9(4).
014000               10  PUR-USES-BROKEN-DOWN REDEFINES
014100                                  PURCHASE-REMAINING-USES.
014200                   15  PUR-USES-HUND        PIC 9(2).
014300                   15  PUR-USES-UNITS       PIC 9(2).
014400               10  PURCHASE-TOTAL-PRICE-EUR PIC S9(8)V99.
014500               10  PURCHASE-DATE            PIC 9(8).
014600               10  PURCHASE-EXPIRY-DATE     PIC 9(8).
014700               10  PURCHASE-STATUS          PIC X(9).
014800                   88  PURCHASE-ACTIVE      VALUE 'ACTIVE'.
014900               10  PURCHASE-CHANNEL         PIC X(02).
015000               10  PURCHASE-LAST-USE-DATE   PIC 9(8).
015100               10  FILLER                   PIC X(40).
015200
015300      ** THIS PROGRAM'S OWN WORKING VIEW OF THE APPOINTMENT MASTER -
015400      ** SAME FIELDS, SAME ORDER AS COPYBOOK APPTMSTR
015500       01  APPT-MASTER-WORK-REC.
015600           05  APPT-ID                  PIC 9(9).
015700           05  APPT-SERVICE-ID          PIC 9(9).
015800           05  APPT-MEMBER-ID           PIC 9(9).
015900           05  APPT-LOCATION-ID         PIC 9(9).
016000           05  APPT-MAX-CAPACITY        PIC 9(4).
016100           05  APPT-CURRENT-CAPACITY    PIC 9(4).
016200           05  APPT-CAPACITY-BROKEN-DOWN REDEFINES
016300                              APPT-CURRENT-CAPACITY.
016400               10  APPT-CURR-CAP-HUND   PIC 9(2).
016500               10  APPT-CURR-CAP-UNITS  PIC 9(2).
016600           05  APPT-START-DATETIME      PIC 9(14).
016700           05  APPT-END-DATETIME        PIC 9(14).
016800           05  APPT-STATUS              PIC X(11).
016900               88  APPT-SCHEDULED       VALUE 'SCHEDULED'.
017000           05  APPT-GROUP-SLOT-IND      PIC X(01).
017100           05  FILLER                   PIC X(40).
017200
017300       77  WS-DATE                      PIC 9(8).
017400       77  WS-TIME                      PIC 9(6).
017500       01  WS-NOW-DATETIME               PIC 9(14).
017600       01  WS-NOW-BROKEN-DOWN REDEFINES WS-NOW-DATETIME.
017700           05  WS-NOW-DATE              PIC 9(8).
017800           05  WS-NOW-TIME              PIC 9(6).
017900       77  WS-PUR-HIGH-SUB               PIC 9(4) COMP.
018000       77  MORE-PUR-SW                   PIC X(01) VALUE 'Y'.
018100           88  NO-MORE-PUR                VALUE 'N'.
018200       77  MORE-APPT-SW                  PIC X(01) VALUE 'Y'.
018300           88  NO-MORE-APPT               VALUE 'N'.
018400       77  ELIGIBLE-SW                    PIC X(01) VALUE 'N'.
018500           88  SLOT-IS-ELIGIBLE            VALUE 'Y'.
018600
018700       01  COUNTERS-AND-ACCUMULATORS.
018800           05  RECORDS-READ                   PIC S9(9) COMP.
018900           05  RECORDS-WRITTEN                PIC S9(9) COMP.
019000
019100       COPY ABENDREC.
019200
019300       PROCEDURE DIVISION.
019400           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
019500           PERFORM 100-FILTER-ONE-SLOT THRU 100-EXIT
019600               UNTIL NO-MORE-APPT.
019700           PERFORM 900-CLEANUP THRU 900-EXIT.
019800           MOVE ZERO TO RETURN-CODE.
019900           GOBACK.
020000
020100       000-HOUSEKEEPING.
020200           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
020300           DISPLAY "******** BEGIN JOB APPTAVAIL ********".
020400           ACCEPT WS-DATE FROM DATE YYYYMMDD.
020500           ACCEPT WS-TIME FROM TIME.
020600           MOVE WS-DATE TO WS-NOW-DATE.
020700           MOVE WS-TIME TO WS-NOW-TIME.
020800           INITIALIZE COUNTERS-AND-ACCUMULATORS.
020900           PERFORM 800-OPEN-FILES THRU 800-EXIT.
021000
021100           READ AVAILIN-FILE
021200               AT END
021300                   MOVE "MISSING APPTAVAIL CONTROL CARD" TO
021400                                        ABEND-REASON
021500                   GO TO 1000-ABEND-RTN
021600           END-READ.
021700
021800           PERFORM 050-LOAD-PURCHASE-TABLE THRU 050-EXIT
021900               VARYING PUR-IDX FROM 1 BY 1 UNTIL NO-MORE-PUR-RECS.
022000           SET WS-PUR-HIGH-SUB TO PUR-IDX.
022100           SUBTRACT 1 FROM WS-PUR-HIGH-SUB.
022200
022300           PERFORM 900-READ-APPTMSTR THRU 900-EXIT.
022400       000-EXIT.
022500           EXIT.
022600
022700       050-LOAD-PURCHASE-TABLE.
022800           READ PURCHMST-FILE INTO PUR-TAB-ENTRY (PUR-IDX)
022900               AT END MOVE 'N' TO MORE-PUR-SW GO TO 050-EXIT
023000           END-READ.
023100       050-EXIT.
023200           EXIT.
023300
023400      ****** BUSINESS RULE #5 - THE FOUR ANDED ELIGIBILITY CONDITIONS
023500       100-FILTER-ONE-SLOT.
023600           MOVE "100-FILTER-ONE-SLOT" TO PARA-NAME.
023700           MOVE 'N' TO ELIGIBLE-SW.
023800
023900           IF APPT-START-DATETIME > WS-NOW-DATETIME
024000             AND APPT-SCHEDULED
024100             AND APPT-MAX-CAPACITY > APPT-CURRENT-CAPACITY
024200               PERFORM 200-CHECK-MEMBER-PURCHASE THRU 200-EXIT.
024300
024400           IF SLOT-IS-ELIGIBLE
024500               ADD +1 TO RECORDS-WRITTEN
024600               PERFORM 700-WRITE-APPTAVAIL THRU 700-EXIT.
024700
024800           PERFORM 900-READ-APPTMSTR THRU 900-EXIT.
024900       100-EXIT.
025000           EXIT.
025100
025200       200-CHECK-MEMBER-PURCHASE.
025300           MOVE "200-CHECK-MEMBER-PURCHASE" TO PARA-NAME.
025400           PERFORM 210-SEARCH-PURCHASE THRU 210-EXIT
025500               VARYING PUR-IDX FROM 1 BY 1
025600               UNTIL PUR-IDX > WS-PUR-HIGH-SUB
025700                  OR SLOT-IS-ELIGIBLE.
025800       200-EXIT.
025900           EXIT.
026000
026100       210-SEARCH-PURCHASE.
026200           IF PURCHASE-MEMBER-ID (PUR-IDX) = CTL-MEMBER-ID
026300             AND PURCHASE-SERVICE-ID (PUR-IDX) = APPT-SERVICE-ID
026400             AND PURCHASE-ACTIVE (PUR-IDX)
026500             AND PURCHASE-REMAINING-USES (PUR-IDX) > ZERO
026600               MOVE 'Y' TO ELIGIBLE-SW.
026700       210-EXIT.
026800           EXIT.
026900
027000       700-WRITE-APPTAVAIL.
027100           WRITE APPOINTMENT-AVAIL-REC FROM APPT-MASTER-WORK-REC.
027200       700-EXIT.
027300           EXIT.
027400
027500       800-OPEN-FILES.
027600           MOVE "800-OPEN-FILES" TO PARA-NAME.
027700           OPEN INPUT AVAILIN-FILE, PURCHMST-FILE, APPTMSTR-FILE.
027800           OPEN OUTPUT APPTAVAIL-FILE, SYSOUT.
027900       800-EXIT.
028000           EXIT.
028100
028200       850-CLOSE-FILES.
028300           MOVE "850-CLOSE-FILES" TO PARA-NAME.
028400           CLOSE AVAILIN-FILE, PURCHMST-FILE, APPTMSTR-FILE,
028500                 APPTAVAIL-FILE, SYSOUT.
028600       850-EXIT.
028700           EXIT.
028800
028900       900-READ-APPTMSTR.
029000           READ APPTMSTR-FILE INTO APPT-MASTER-WORK-REC
029100               AT END MOVE 'N' TO MORE-APPT-SW
029200               GO TO 900-EXIT
029300           END-READ.
029400           ADD +1 TO RECORDS-READ.
029500       900-EXIT.
029600           EXIT.
029700
029800       900-CLEANUP.
029900           MOVE "900-CLEANUP" TO PARA-NAME.
030000           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
030100           DISPLAY "** APPOINTMENT SLOTS READ **".
030200           DISPLAY RECORDS-READ.
030300           DISPLAY "** ELIGIBLE SLOTS WRITTEN **".
030400           DISPLAY RECORDS-WRITTEN.
030500           DISPLAY "******** NORMAL END OF JOB APPTAVAIL ********".
030600       900-EXIT.
030700           EXIT.
030800
030900       1000-ABEND-RTN.
031000           WRITE SYSOUT-REC FROM ABEND-REC.
031100           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
031200           DISPLAY "*** ABNORMAL END OF JOB-APPTAVAIL ***" UPON CONSOLE.
031300           DIVIDE ZERO-VAL INTO ONE-VAL.
