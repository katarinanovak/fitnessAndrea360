000100       IDENTIFICATION DIVISION.
000200      ******************************************************************
000300       PROGRAM-ID.  DATECALC.
000400       AUTHOR. R KOWALSKI.
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.
000600       DATE-WRITTEN. 04/02/93.
000700       DATE-COMPILED. 04/02/93.
000800       SECURITY. NON-CONFIDENTIAL.
000900      ******************************************************************
001000      *REMARKS.
001100      *
001200      *     GENERAL-PURPOSE CCYYMMDD / CCYYMMDDHHMMSS DATE ARITHMETIC
001300      *     SUBPROGRAM.  CALLED BY PURCHCRT, APPTCRTE, APPTEDIT AND
001400      *     MBREDIT ANY TIME ONE OF THEM NEEDS TO ADD A SPAN TO A DATE
001500      *     OR COMPUTE AN AGE IN YEARS.  KEPT AS ONE SMALL SUBPROGRAM
001600      *     SO THE DATE MATH ONLY HAS TO BE GOTTEN RIGHT ONCE.
001700      *
001800      *     DATECALC-FUNCTION-CODE DRIVES WHICH OPERATION RUNS -
001900      *        'Y'  ADD 12 MONTHS TO DATECALC-IN-DATE    (PURCH EXPIRY,
002000      *              ONLINE-CHECKOUT PATH)
002100      *        'D'  ADD 30 DAYS TO DATECALC-IN-DATE      (PURCH EXPIRY,
002200      *              COUNTER-SALE PATH)
002300      *        'M'  ADD 1 MONTH TO DATECALC-IN-DATE      (MEMBERSHIP
002400      *              MINIMUM-SPAN CHECK)
002500      *        'T'  ADD DATECALC-MINUTES TO DATECALC-IN-DATETIME
002600      *              (APPOINTMENT END-DATETIME)
002700      *        'A'  AGE IN YEARS OF DATECALC-IN-DATE AS OF
002800      *              DATECALC-TODAY-DATE
002900      *----------------------------------------------------------------
003000      *    04/02/93  RMK   ORIGINAL CODING
003100      *    09/14/95  RMK   ADDED FUNCTION CODE 'T' FOR END-DATETIME
003200      *                    SPAN (REQ 95-211)
003300      *    11/10/98  TGD   Y2K - REWRITTEN FROM 2-DIGIT YY TO 4-DIGIT
003400      *                    CCYY THROUGHOUT.  Y2K-61
003500      *    06/03/01  LMP   ADDED FUNCTION CODE 'M' FOR MEMBERSHIP SPAN
003600      *                    CHECK (REQ 01-14)
003700      ******************************************************************
003800       ENVIRONMENT DIVISION.
003900       CONFIGURATION SECTION.
004000       SOURCE-COMPUTER. IBM-390.
004100       OBJECT-COMPUTER. IBM-390.
004200       SPECIAL-NAMES.
004300           C01 IS TOP-OF-FORM.
004400       INPUT-OUTPUT SECTION.
004500
004600       DATA DIVISION.
004700       FILE SECTION.
004800
004900       WORKING-STORAGE SECTION.
005000       01  MONTH-LENGTH-TABLE.
005100           05  MONTH-LEN-ENTRY OCCURS 12 TIMES PIC 9(2) VALUE ZERO.
005200
005300       77  WS-LEAP-YEAR-SW            PIC X(01) VALUE 'N'.
005400           88  IS-LEAP-YEAR           VALUE 'Y'.
005500       77  WS-CARRY-MONTHS            PIC S9(4) COMP.
005600       77  WS-CARRY-DAYS              PIC S9(4) COMP.
005700       77  WS-AGE-YEARS               PIC S9(4) COMP.
005800       77  WS-SUBSCRIPT               PIC 9(02) COMP.
005900       77  WS-LEAP-CHECK              PIC 9(04) COMP.
006000
006100       01  WS-WORK-DATE                   PIC 9(8).
006200       01  WS-WORK-DATE-BROKEN-DOWN REDEFINES WS-WORK-DATE.
006300           05  WS-WORK-CCYY               PIC 9(4).
006400           05  WS-WORK-MM                 PIC 9(2).
006500           05  WS-WORK-DD                 PIC 9(2).
006600
006700       01  WS-WORK-DATETIME               PIC 9(14).
006800       01  WS-WORK-DATETIME-BROKEN-DOWN REDEFINES WS-WORK-DATETIME.
006900           05  WS-WORK-DT-CCYY            PIC 9(4).
007000           05  WS-WORK-DT-MM              PIC 9(2).
007100           05  WS-WORK-DT-DD              PIC 9(2).
007200           05  WS-WORK-DT-HH              PIC 9(2).
007300           05  WS-WORK-DT-MI              PIC 9(2).
007400           05  WS-WORK-DT-SS              PIC 9(2).
007500       01  WS-TODAY-DATE                  PIC 9(8).
007600       01  WS-TODAY-DATE-BROKEN-DOWN REDEFINES WS-TODAY-DATE.
007700           05  WS-TODAY-CCYY              PIC 9(4).
007800           05  WS-TODAY-MM                PIC 9(2).
007900           05  WS-TODAY-DD                PIC 9(2).
008000
008100
008200       LINKAGE SECTION.
008300       01  DATECALC-PARMS.
008400           05  DATECALC-FUNCTION-CODE     PIC X(01).
008500               88  DATECALC-ADD-12-MONTHS VALUE 'Y'.
008600               88  DATECALC-ADD-30-DAYS   VALUE 'D'.
008700               88  DATECALC-ADD-1-MONTH   VALUE 'M'.
008800               88  DATECALC-ADD-MINUTES   VALUE 'T'.
008900               88  DATECALC-CALC-AGE      VALUE 'A'.
009000           05  DATECALC-IN-DATE           PIC 9(8).
009100           05  DATECALC-IN-DATETIME       PIC 9(14).
009200           05  DATECALC-TODAY-DATE        PIC 9(8).
009300           05  DATECALC-MINUTES           PIC 9(4) COMP.
009400           05  DATECALC-OUT-DATE          PIC 9(8).
009500           05  DATECALC-OUT-DATETIME      PIC 9(14).
009600           05  DATECALC-OUT-AGE-YEARS     PIC 9(3) COMP.
009700           05  DATECALC-RETURN-CODE       PIC S9(4) COMP.
009800
009900       PROCEDURE DIVISION USING DATECALC-PARMS.
010000       0000-MAINLINE.
010100           PERFORM 0100-LOAD-MONTH-TABLE THRU 0100-EXIT.
010200           MOVE ZERO TO DATECALC-RETURN-CODE.
010300
010400           IF DATECALC-ADD-12-MONTHS
010500               PERFORM 1000-ADD-MONTHS THRU 1000-EXIT
010600           ELSE
010700           IF DATECALC-ADD-1-MONTH
010800               PERFORM 1000-ADD-MONTHS THRU 1000-EXIT
010900           ELSE
011000           IF DATECALC-ADD-30-DAYS
011100               PERFORM 1100-ADD-DAYS THRU 1100-EXIT
011200           ELSE
011300           IF DATECALC-ADD-MINUTES
011400               PERFORM 1200-ADD-MINUTES THRU 1200-EXIT
011500           ELSE
011600           IF DATECALC-CALC-AGE
011700               PERFORM 1300-CALC-AGE THRU 1300-EXIT
011800           ELSE
011900               MOVE +16 TO DATECALC-RETURN-CODE.
012000
012100           GOBACK.
012200
012300       0100-LOAD-MONTH-TABLE.
012400      *    JAN,MAR,MAY,JUL,AUG,OCT,DEC = 31 / APR,JUN,SEP,NOV = 30
012500      *    FEB SET BELOW ONCE WE KNOW WHICH DATE WE ARE ADDING TO
012600           MOVE 31 TO MONTH-LEN-ENTRY(1).
012700           MOVE 28 TO MONTH-LEN-ENTRY(2).
012800           MOVE 31 TO MONTH-LEN-ENTRY(3).
012900           MOVE 30 TO MONTH-LEN-ENTRY(4).
013000           MOVE 31 TO MONTH-LEN-ENTRY(5).
013100           MOVE 30 TO MONTH-LEN-ENTRY(6).
013200           MOVE 31 TO MONTH-LEN-ENTRY(7).
013300           MOVE 31 TO MONTH-LEN-ENTRY(8).
013400           MOVE 30 TO MONTH-LEN-ENTRY(9).
013500           MOVE 31 TO MONTH-LEN-ENTRY(10).
013600           MOVE 30 TO MONTH-LEN-ENTRY(11).
013700           MOVE 31 TO MONTH-LEN-ENTRY(12).
013800       0100-EXIT.
013900           EXIT.
014000
014100       1000-ADD-MONTHS.
014200           MOVE DATECALC-IN-DATE TO WS-WORK-DATE.
014300           IF DATECALC-ADD-12-MONTHS
014400               MOVE 12 TO WS-CARRY-MONTHS
014500           ELSE
014600               MOVE 1 TO WS-CARRY-MONTHS.
014700
014800           ADD WS-CARRY-MONTHS TO WS-WORK-MM.
014900           IF WS-WORK-MM > 12
015000               SUBTRACT 12 FROM WS-WORK-MM
015100               ADD 1 TO WS-WORK-CCYY.
015200
015300           MOVE WS-WORK-DATE TO DATECALC-OUT-DATE.
015400       1000-EXIT.
015500           EXIT.
015600
015700       1100-ADD-DAYS.
015800           MOVE DATECALC-IN-DATE TO WS-WORK-DATE.
015900           ADD 30 TO WS-WORK-DD.
016000           PERFORM 1150-ROLL-DAY-CARRY THRU 1150-EXIT
016100               UNTIL WS-WORK-DD NOT > WS-CARRY-DAYS.
016200
016300           MOVE WS-WORK-DATE TO DATECALC-OUT-DATE.
016400       1100-EXIT.
016500           EXIT.
016600
016700       1150-ROLL-DAY-CARRY.
016800           PERFORM 1160-SET-FEB-LENGTH THRU 1160-EXIT.
016900           MOVE WS-WORK-MM TO WS-SUBSCRIPT.
017000           MOVE MONTH-LEN-ENTRY(WS-SUBSCRIPT) TO WS-CARRY-DAYS.
017100           IF WS-WORK-DD > WS-CARRY-DAYS
017200               SUBTRACT WS-CARRY-DAYS FROM WS-WORK-DD
017300               ADD 1 TO WS-WORK-MM
017400               IF WS-WORK-MM > 12
017500                   MOVE 1 TO WS-WORK-MM
017600                   ADD 1 TO WS-WORK-CCYY.
017700       1150-EXIT.
017800           EXIT.
017900
018000       1160-SET-FEB-LENGTH.
018100           MOVE 'N' TO WS-LEAP-YEAR-SW.
018200           DIVIDE WS-WORK-CCYY BY 4 GIVING WS-LEAP-CHECK
018300               REMAINDER WS-LEAP-CHECK.
018400           IF WS-LEAP-CHECK = ZERO
018500               MOVE 'Y' TO WS-LEAP-YEAR-SW.
018600           IF IS-LEAP-YEAR
018700               MOVE 29 TO MONTH-LEN-ENTRY(2)
018800           ELSE
018900               MOVE 28 TO MONTH-LEN-ENTRY(2).
019000       1160-EXIT.
019100           EXIT.
019200
019300       1200-ADD-MINUTES.
019400           MOVE DATECALC-IN-DATETIME TO WS-WORK-DATETIME.
019500           ADD DATECALC-MINUTES TO WS-WORK-DT-MI.
019600           PERFORM 1250-ROLL-MINUTE-CARRY THRU 1250-EXIT
019700               UNTIL WS-WORK-DT-MI < 60.
019800
019900           MOVE WS-WORK-DATETIME TO DATECALC-OUT-DATETIME.
020000       1200-EXIT.
020100           EXIT.
020200
020300       1250-ROLL-MINUTE-CARRY.
020400           SUBTRACT 60 FROM WS-WORK-DT-MI.
020500           ADD 1 TO WS-WORK-DT-HH.
020600           IF WS-WORK-DT-HH > 23
020700               MOVE 0 TO WS-WORK-DT-HH
020800               ADD 1 TO WS-WORK-DT-DD.
020900      *** NOTE - AN APPOINTMENT SPANNING PAST MIDNIGHT INTO THE NEXT
021000      *** MONTH IS NOT EXPECTED IN PRACTICE (SERVICE-DURATION-MIN IS
021100      *** WELL UNDER A DAY); DAY-OF-MONTH ROLLOVER IS NOT HANDLED HERE
021200      *** THE SAME WAY 1150-ROLL-DAY-CARRY HANDLES IT.
021300       1250-EXIT.
021400           EXIT.
021500
021600       1300-CALC-AGE.
021700           MOVE DATECALC-IN-DATE TO WS-WORK-DATE.
021800           MOVE DATECALC-TODAY-DATE TO WS-TODAY-DATE.
021900           COMPUTE WS-AGE-YEARS = WS-TODAY-CCYY - WS-WORK-CCYY.
022000
022100           IF (WS-TODAY-MM * 100 + WS-TODAY-DD)
022200                < (WS-WORK-MM * 100 + WS-WORK-DD)
022300               SUBTRACT 1 FROM WS-AGE-YEARS.
022400
022500           MOVE WS-AGE-YEARS TO DATECALC-OUT-AGE-YEARS.
022600       1300-EXIT.
022700           EXIT.
