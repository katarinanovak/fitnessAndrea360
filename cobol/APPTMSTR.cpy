000100      ******************************************************************
000200      *    APPTMSTR  --  APPOINTMENT MASTER RECORD LAYOUT (VSAM
000300      *    APPTMSTR).  KEYED RANDOM BY APPT-ID.  ONE RECORD PER
000400      *    BOOKABLE TIME SLOT AGAINST A SERVICE/LOCATION.
000500      *----------------------------------------------------------------
000600      *    08/22/92  JAS   ORIGINAL CODING - APPOINTMENT MASTER
000700      *    04/04/96  RMK   ADDED APPT-CURRENT-CAPACITY, APPT-MAX-
000800      *                    CAPACITY FOR GROUP-CLASS OVERBOOK GUARD
000900      *                    (REQ 96-61)
001000      *    11/13/98  TGD   Y2K - START/END DATETIMES ALREADY CCYYMMDD-
001100      *                    HHMMSS, NO CONVERSION REQUIRED.  Y2K-53
001200      *    01/09/04  LMP   ADDED APPT-STATUS 88-LEVELS FOR NO_SHOW/
001300      *                    IN_PROGRESS (REQ 04-02)
001400      ******************************************************************
001500       01  APPOINTMENT-MASTER-REC.
001600           05  APPT-ID                          PIC 9(9).
001700           05  APPT-SERVICE-ID                  PIC 9(9).
001800           05  APPT-MEMBER-ID                   PIC 9(9).
001900           05  APPT-LOCATION-ID                 PIC 9(9).
002000           05  APPT-MAX-CAPACITY                PIC 9(4).
002100           05  APPT-CURRENT-CAPACITY            PIC 9(4).
002200           05  APPT-CAPACITY-BROKEN-DOWN REDEFINES
002300                              APPT-CURRENT-CAPACITY.
002400               10  APPT-CURR-CAP-HUND           PIC 9(2).
002500               10  APPT-CURR-CAP-UNITS          PIC 9(2).
002600           05  APPT-START-DATETIME              PIC 9(14).
002700           05  APPT-START-BROKEN-DOWN
002800                              REDEFINES APPT-START-DATETIME.
002900               10  APPT-START-CCYY              PIC 9(4).
003000               10  APPT-START-MM                PIC 9(2).
003100               10  APPT-START-DD                PIC 9(2).
003200               10  APPT-START-HH                PIC 9(2).
003300               10  APPT-START-MI                PIC 9(2).
003400               10  APPT-START-SS                PIC 9(2).
003500           05  APPT-END-DATETIME                PIC 9(14).
003600           05  APPT-END-BROKEN-DOWN
003700                              REDEFINES APPT-END-DATETIME.
003800               10  APPT-END-CCYY                PIC 9(4).
003900               10  APPT-END-MM                  PIC 9(2).
004000               10  APPT-END-DD                  PIC 9(2).
004100               10  APPT-END-HH                  PIC 9(2).
004200               10  APPT-END-MI                  PIC 9(2).
004300               10  APPT-END-SS                  PIC 9(2).
004400           05  APPT-STATUS                      PIC X(11).
004500               88  APPT-SCHEDULED               VALUE 'SCHEDULED'.
004600               88  APPT-CONFIRMED               VALUE 'CONFIRMED'.
004700               88  APPT-IN-PROGRESS             VALUE 'IN_PROGRESS'.
004800               88  APPT-COMPLETED               VALUE 'COMPLETED'.
004900               88  APPT-CANCELLED               VALUE 'CANCELLED'.
005000               88  APPT-NO-SHOW                 VALUE 'NO_SHOW'.
005100               88  APPT-VALID-STATUS VALUES ARE
005200                   'SCHEDULED', 'CONFIRMED', 'IN_PROGRESS',
005300                   'COMPLETED', 'CANCELLED', 'NO_SHOW'.
005400           05  APPT-GROUP-SLOT-IND              PIC X(01).
005500               88  APPT-IS-GROUP-SLOT           VALUE 'Y'.
005600               88  APPT-IS-PRIVATE-SLOT         VALUE 'N'.
005700           05  FILLER                           PIC X(40).
