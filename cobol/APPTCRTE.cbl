000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.  APPTCRTE.
000300       AUTHOR. JON SAYLES.
000400       INSTALLATION. COBOL DEVELOPMENT CENTER.
000500       DATE-WRITTEN. 01/23/88.
000600       DATE-COMPILED. 01/23/88.
000700       SECURITY. NON-CONFIDENTIAL.
000800      ******************************************************************
000900      *REMARKS.
001000      *
001100      *          THIS PROGRAM APPLIES THE EDITED APPOINTMENT
001200      *          TRANSACTION FILE PRODUCED BY APPTEDIT AGAINST THE
001300      *          APPOINTMENT MASTER FILE
001400      *
001500      *          MAINT-CODE N (NEW)      - PRICES THE SLOT'S DURATION
001600      *                                    AND CAPACITY FROM THE SERVICE
001700      *                                    CATALOG, COMPUTES THE END-
001800      *                                    DATETIME VIA DATECALC, WRITES
001900      *                                    A NEW SCHEDULED APPOINTMENT
002000      *          MAINT-CODE X (CANCEL)   - STATUS TO CANCELLED
002100      *          MAINT-CODE D (DELETE)   - SLOT IS PHYSICALLY REMOVED
002200      *                                    FROM THE NEW MASTER (ALREADY
002300      *                                    GUARANTEED EMPTY BY APPTEDIT)
002400      *          MAINT-CODE C (CONFIRM)  - SCHEDULED TO CONFIRMED
002500      *          MAINT-CODE P (COMPLETE) - CONFIRMED/IN_PROGRESS TO
002600      *                                    COMPLETED
002700      *
002800      ******************************************************************
002900      *
003000      *          INPUT FILE              -   FTA0001.APPTSRCH
003100      *
003200      *          OLD MASTER FILE         -   FTA0001.APPTMSTR
003300      *
003400      *          NEW MASTER FILE         -   FTA0001.APPTMSTR.NEW
003500      *
003600      *          DUMP FILE               -   SYSOUT
003700      *
003800      ******************************************************************
003900      *    01/23/88  JAS   ORIGINAL CODING
004000      *    08/02/97  RMK   ADDED MAINT-CODE SWITCH FOR CANCEL/CONFIRM/
004100      *                    COMPLETE/DELETE TRANSACTION TYPES (REQ 97-140)
004200      *    11/14/98  TGD   Y2K - TRAN-START-DATETIME ALREADY CCYYMMDD-
004300      *                    HHMMSS, REVIEWED, NO CHANGE REQUIRED.  Y2K-57
004400      ******************************************************************
004500       ENVIRONMENT DIVISION.
004600       CONFIGURATION SECTION.
004700       SOURCE-COMPUTER. IBM-390.
004800       OBJECT-COMPUTER. IBM-390.
004900       SPECIAL-NAMES.
005000           C01 IS TOP-OF-FORM.
005100       INPUT-OUTPUT SECTION.
005200       FILE-CONTROL.
005300           SELECT SYSOUT
005400           ASSIGN TO UT-S-SYSOUT
005500             ORGANIZATION IS SEQUENTIAL.
005600
005700           SELECT APPTSRCH-FILE
005800           ASSIGN TO UT-S-APPTSRC
005900             ACCESS MODE IS SEQUENTIAL
006000             FILE STATUS IS OFCODE.
006100
006200           SELECT APPTMSTR-OLD
006300           ASSIGN TO UT-S-APPTOLD
006400             ACCESS MODE IS SEQUENTIAL
006500             FILE STATUS IS AOCODE.
006600
006700           SELECT APPTMSTR-NEW
006800           ASSIGN TO UT-S-APPTNEW
006900             ACCESS MODE IS SEQUENTIAL
007000             FILE STATUS IS ANCODE.
007100
007200       DATA DIVISION.
007300       FILE SECTION.
007400       FD  SYSOUT
007500           RECORDING MODE IS F
007600           LABEL RECORDS ARE STANDARD
007700           RECORD CONTAINS 130 CHARACTERS
007800           BLOCK CONTAINS 0 RECORDS
007900           DATA RECORD IS SYSOUT-REC.
008000       01  SYSOUT-REC  PIC X(130).
008100
008200       FD  APPTSRCH-FILE
008300           RECORDING MODE IS F
008400           LABEL RECORDS ARE STANDARD
008500           RECORD CONTAINS 64 CHARACTERS
008600           BLOCK CONTAINS 0 RECORDS
008700           DATA RECORD IS APPOINTMENT-TRAN-REC.
008800       COPY APPTTRAN.
008900
009000       FD  APPTMSTR-OLD
009100           RECORDING MODE IS F
009200           LABEL RECORDS ARE STANDARD
009300           RECORD CONTAINS 124 CHARACTERS
009400           BLOCK CONTAINS 0 RECORDS
009500           DATA RECORD IS APPTMSTR-OLD-REC.
009600       01  APPTMSTR-OLD-REC                PIC X(124).
009700
009800       FD  APPTMSTR-NEW
009900           RECORDING MODE IS F
010000           LABEL RECORDS ARE STANDARD
010100           RECORD CONTAINS 124 CHARACTERS
010200           BLOCK CONTAINS 0 RECORDS
010300           DATA RECORD IS APPTMSTR-NEW-REC.
010400       01  APPTMSTR-NEW-REC                PIC X(124).
010500
010600      ** QSAM FILE
010700       WORKING-STORAGE SECTION.
010800
010900       01  FILE-STATUS-CODES.
011000           05  OFCODE                      PIC X(2).
011100               88  NO-MORE-TRAN             VALUE "10".
011200           05  AOCODE                      PIC X(2).
011300               88  NO-MORE-APPT-OLD         VALUE "10".
011400           05  ANCODE                      PIC X(2).
011500
011600      ** THIS PROGRAM'S OWN WORKING VIEW OF THE APPOINTMENT MASTER -
011700      ** SAME FIELDS, SAME ORDER AS COPYBOOK APPTMSTR
011800       01  WS-APPT-TABLE.
011900           05  APP-TAB-ENTRY OCCURS 5000 TIMES INDEXED BY APP-IDX.
012000               10  APPT-ID                  PIC 9(9).
012100               10  APPT-SERVICE-ID          PIC 9(9).
012200               10  APPT-MEMBER-ID           PIC 9(9).
012300               10  APPT-LOCATION-ID         PIC 9(9).
012400               10  APPT-MAX-CAPACITY        PIC 9(4).
012500               10  APPT-CURRENT-CAPACITY    PIC 9(4).
012600               10  APPT-CAPACITY-BROKEN-DOWN REDEFINES
012700                                  APPT-CURRENT-CAPACITY.
012800                   15  APPT-CURR-CAP-HUND   PIC 9(2).
012900                   15  APPT-CURR-CAP-UNITS  PIC 9(2).
013000               10  APPT-START-DATETIME      PIC 9(14).
013100               10  APPT-START-BROKEN-DOWN REDEFINES
013200                                  APPT-START-DATETIME.
013300                   15  APPT-START-CCYY      PIC 9(4).
013400                   15  APPT-START-MM        PIC 9(2).
013500                   15  APPT-START-DD        PIC 9(2).
013600                   15  APPT-START-HH        PIC 9(2).
013700                   15  FILLER               PIC 9(4).
013800               10  APPT-END-DATETIME        PIC 9(14).
013900               10  APPT-END-BROKEN-DOWN REDEFINES
014000                                  APPT-END-DATETIME.
014100                   15  APPT-END-CCYY        PIC 9(4).
014200                   15  APPT-END-MM          PIC 9(2).
014300                   15  APPT-END-DD          PIC 9(2).
014400                   15  APPT-END-HH          PIC 9(2).
014500                   15  FILLER               PIC 9(4).
014600               10  APPT-STATUS              PIC X(11).
014700                   88  APPT-SCHEDULED       VALUE 'SCHEDULED'.
014800                   88  APPT-CONFIRMED       VALUE 'CONFIRMED'.
014900                   88  APPT-IN-PROGRESS     VALUE 'IN_PROGRESS'.
015000                   88  APPT-COMPLETED       VALUE 'COMPLETED'.
015100                   88  APPT-CANCELLED       VALUE 'CANCELLED'.
015200                   88  APPT-NO-SHOW         VALUE 'NO_SHOW'.
015300               10  APPT-GROUP-SLOT-IND      PIC X(01).
015400                   88  APPT-IS-GROUP-SLOT   VALUE 'Y'.
015500                   88  APPT-IS-PRIVATE-SLOT VALUE 'N'.
015600               10  FILLER                   PIC X(40).
015700
015800      ** PARALLEL TABLE (SAME SUBSCRIPT AS APP-TAB-ENTRY) MARKING SLOTS
015900      ** DELETED THIS RUN SO 920-WRITE-APPT-NEW CAN SKIP THEM - KEPT
016000      ** SEPARATE FROM APPT-MASTER-REC SO THE COPYBOOK STAYS A CLEAN
016100      ** MIRROR OF THE FILE LAYOUT
016200       01  WS-APPT-DELETE-FLAGS.
016300           05  APPT-DELETED-SW OCCURS 5000 TIMES
016400                                  PIC X(01) VALUE 'N'.
016500
016600       77  WS-DATE                      PIC 9(8).
016700       77  WS-APPT-HIGH-SUB              PIC 9(4) COMP.
016800       77  MORE-TRAN-SW                  PIC X(01) VALUE 'Y'.
016900           88  NO-MORE-APPTTRAN          VALUE 'N'.
017000       77  MORE-OLDMSTR-SW                PIC X(01) VALUE 'Y'.
017100           88  NO-MORE-OLDMSTR-RECS       VALUE 'N'.
017200       77  TRAN-ERROR-SW                  PIC X(01) VALUE 'N'.
017300           88  TRAN-IN-ERROR              VALUE 'Y'.
017400       77  SLOT-DELETED-SW                PIC X(01) VALUE 'N'.
017500           88  SLOT-WAS-DELETED           VALUE 'Y'.
017600
017700       01  COUNTERS-AND-ACCUMULATORS.
017800           05  RECORDS-READ                   PIC S9(9) COMP.
017900           05  RECORDS-WRITTEN                PIC S9(9) COMP.
018000           05  ERROR-RECS                     PIC S9(7) COMP.
018100           05  DATECALC-CALL-RET-CODE         PIC S9(4) COMP.
018200
018300       COPY DATECALC-PARMS-SHARED.
018400
018500       COPY SERVCAT.
018600
018700       COPY ABENDREC.
018800
018900       PROCEDURE DIVISION.
019000           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
019100           PERFORM 100-MAINLINE THRU 100-EXIT UNTIL NO-MORE-APPTTRAN.
019200           PERFORM 900-CLEANUP THRU 900-EXIT.
019300           MOVE ZERO TO RETURN-CODE.
019400           GOBACK.
019500
019600       000-HOUSEKEEPING.
019700           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
019800           DISPLAY "******** BEGIN JOB APPTCRTE ********".
019900           ACCEPT WS-DATE FROM DATE YYYYMMDD.
020000           INITIALIZE COUNTERS-AND-ACCUMULATORS.
020100           PERFORM 800-OPEN-FILES THRU 800-EXIT.
020200
020300           PERFORM 050-LOAD-OLD-MASTER THRU 050-EXIT
020400               VARYING APP-IDX FROM 1 BY 1 UNTIL NO-MORE-OLDMSTR-RECS.
020500           SET WS-APPT-HIGH-SUB TO APP-IDX.
020600           SUBTRACT 1 FROM WS-APPT-HIGH-SUB.
020700
020800           PERFORM 900-READ-APPTTRAN THRU 900-EXIT.
020900       000-EXIT.
021000           EXIT.
021100
021200       050-LOAD-OLD-MASTER.
021300           READ APPTMSTR-OLD INTO APP-TAB-ENTRY (APP-IDX)
021400               AT END MOVE 'N' TO MORE-OLDMSTR-SW GO TO 050-EXIT
021500           END-READ.
021600       050-EXIT.
021700           EXIT.
021800
021900       100-MAINLINE.
022000           MOVE "100-MAINLINE" TO PARA-NAME.
022100           MOVE 'N' TO TRAN-ERROR-SW.
022200
022300           EVALUATE TRUE
022400               WHEN APPT-MAINT-NEW
022500                   PERFORM 200-APPLY-NEW-SLOT THRU 200-EXIT
022600               WHEN APPT-MAINT-CANCEL
022700                   PERFORM 300-APPLY-STATUS THRU 300-EXIT
022800               WHEN APPT-MAINT-DELETE
022900                   PERFORM 310-APPLY-DELETE THRU 310-EXIT
023000               WHEN APPT-MAINT-CONFIRM
023100                   PERFORM 300-APPLY-STATUS THRU 300-EXIT
023200               WHEN APPT-MAINT-COMPLETE
023300                   PERFORM 300-APPLY-STATUS THRU 300-EXIT
023400               WHEN OTHER
023500                   MOVE 'Y' TO TRAN-ERROR-SW
023600           END-EVALUATE.
023700
023800           IF TRAN-IN-ERROR
023900               ADD +1 TO ERROR-RECS
024000           ELSE
024100               ADD +1 TO RECORDS-WRITTEN.
024200
024300           PERFORM 900-READ-APPTTRAN THRU 900-EXIT.
024400       100-EXIT.
024500           EXIT.
024600
024700      ****** BUSINESS RULE #4 - CREATE A NEW BOOKABLE SLOT.  APPTEDIT
024800      ****** HAS ALREADY RUN THE EIGHT ORDERED SCHEDULING CHECKS - THIS
024900      ****** PARAGRAPH ONLY PRICES THE DURATION/CAPACITY AND WRITES
025000       200-APPLY-NEW-SLOT.
025100           MOVE "200-APPLY-NEW-SLOT" TO PARA-NAME.
025200           MOVE TRAN-SERVICE-ID TO SERVICE-ID.
025300           EXEC SQL
025400              SELECT SERVICE_DURATION_MIN, SERVICE_MAX_CAPACITY
025500                INTO :SERVICE-DURATION-MIN, :SERVICE-MAX-CAPACITY
025600                FROM FTA0001.SERVICE
025700               WHERE SERVICE_ID = :SERVICE-ID
025800           END-EXEC.
025900           IF SQLCODE = +100
026000               MOVE 'Y' TO TRAN-ERROR-SW
026100               GO TO 200-EXIT.
026200           IF SQLCODE < 0
026300               MOVE "** FATAL DB2 ERROR ON SERVICE LOOKUP" TO
026400                                        ABEND-REASON
026500               GO TO 1000-ABEND-RTN.
026600
026700           ADD 1 TO WS-APPT-HIGH-SUB.
026800           SET APP-IDX TO WS-APPT-HIGH-SUB.
026900
027000           MOVE TRAN-APPT-ID TO APPT-ID (APP-IDX).
027100           MOVE TRAN-SERVICE-ID TO APPT-SERVICE-ID (APP-IDX).
027200           MOVE TRAN-MEMBER-ID TO APPT-MEMBER-ID (APP-IDX).
027300           MOVE TRAN-LOCATION-ID TO APPT-LOCATION-ID (APP-IDX).
027400           MOVE SERVICE-MAX-CAPACITY TO APPT-MAX-CAPACITY (APP-IDX).
027500           MOVE ZERO TO APPT-CURRENT-CAPACITY (APP-IDX).
027600           MOVE TRAN-START-DATETIME TO APPT-START-DATETIME (APP-IDX).
027700           IF SERVICE-MAX-CAPACITY > 1
027800               MOVE 'Y' TO APPT-GROUP-SLOT-IND (APP-IDX)
027900           ELSE
028000               MOVE 'N' TO APPT-GROUP-SLOT-IND (APP-IDX).
028100           MOVE 'SCHEDULED' TO APPT-STATUS (APP-IDX).
028200
028300           MOVE TRAN-START-DATETIME TO DATECALC-IN-DATETIME.
028400           MOVE SERVICE-DURATION-MIN TO DATECALC-MINUTES.
028500           MOVE 'T' TO DATECALC-FUNCTION-CODE.
028600           MOVE ZERO TO DATECALC-RETURN-CODE.
028700           CALL 'DATECALC' USING DATECALC-PARMS.
028800           MOVE DATECALC-RETURN-CODE TO DATECALC-CALL-RET-CODE.
028900           IF DATECALC-CALL-RET-CODE NOT EQUAL ZERO
029000               MOVE "** NON-ZERO RETURN-CODE FROM DATECALC" TO
029100                                        ABEND-REASON
029200               GO TO 1000-ABEND-RTN.
029300           MOVE DATECALC-OUT-DATETIME TO APPT-END-DATETIME (APP-IDX).
029400       200-EXIT.
029500           EXIT.
029600
029700      ****** CANCEL/CONFIRM/COMPLETE ARE A STATUS CHANGE ONLY - NO
029800      ****** CAPACITY BOOKKEEPING HAPPENS HERE (RESVUPDT OWNS THAT)
029900       300-APPLY-STATUS.
030000           MOVE "300-APPLY-STATUS" TO PARA-NAME.
030100           PERFORM 320-FIND-SLOT THRU 320-EXIT.
030200           IF TRAN-IN-ERROR
030300               GO TO 300-EXIT.
030400
030500           EVALUATE TRUE
030600               WHEN APPT-MAINT-CANCEL
030700                   MOVE 'CANCELLED' TO APPT-STATUS (APP-IDX)
030800               WHEN APPT-MAINT-CONFIRM
030900                   MOVE 'CONFIRMED' TO APPT-STATUS (APP-IDX)
031000               WHEN APPT-MAINT-COMPLETE
031100                   MOVE 'COMPLETED' TO APPT-STATUS (APP-IDX)
031200           END-EVALUATE.
031300       300-EXIT.
031400           EXIT.
031500
031600      ****** DELETE PHYSICALLY REMOVES THE SLOT FROM THE NEW MASTER -
031700      ****** APPTEDIT HAS ALREADY GUARANTEED APPT-CURRENT-CAPACITY IS
031800      ****** ZERO, SO NO RESERVATION CAN BE LEFT DANGLING
031900       310-APPLY-DELETE.
032000           MOVE "310-APPLY-DELETE" TO PARA-NAME.
032100           PERFORM 320-FIND-SLOT THRU 320-EXIT.
032200           IF TRAN-IN-ERROR
032300               GO TO 310-EXIT.
032400
032500           MOVE 'Y' TO APPT-DELETED-SW (APP-IDX).
032600       310-EXIT.
032700           EXIT.
032800
032900       320-FIND-SLOT.
033000           SET APP-IDX TO 1.
033100           SEARCH APP-TAB-ENTRY
033200               AT END
033300                   MOVE 'Y' TO TRAN-ERROR-SW
033400               WHEN APPT-ID (APP-IDX) = TRAN-APPT-ID
033500                   NEXT SENTENCE
033600           END-SEARCH.
033700       320-EXIT.
033800           EXIT.
033900
034000       800-OPEN-FILES.
034100           MOVE "800-OPEN-FILES" TO PARA-NAME.
034200           OPEN INPUT APPTSRCH-FILE, APPTMSTR-OLD.
034300           OPEN OUTPUT APPTMSTR-NEW, SYSOUT.
034400       800-EXIT.
034500           EXIT.
034600
034700       850-CLOSE-FILES.
034800           MOVE "850-CLOSE-FILES" TO PARA-NAME.
034900           CLOSE APPTSRCH-FILE, APPTMSTR-OLD, APPTMSTR-NEW, SYSOUT.
035000       850-EXIT.
035100           EXIT.
035200
035300       900-READ-APPTTRAN.
035400           READ APPTSRCH-FILE
035500               AT END MOVE 'N' TO MORE-TRAN-SW
035600               GO TO 900-EXIT
035700           END-READ.
035800           ADD +1 TO RECORDS-READ.
035900       900-EXIT.
036000           EXIT.
036100
036200       900-CLEANUP.
036300           MOVE "900-CLEANUP" TO PARA-NAME.
036400           PERFORM 920-WRITE-APPT-NEW THRU 920-EXIT
036500               VARYING APP-IDX FROM 1 BY 1
036600               UNTIL APP-IDX > WS-APPT-HIGH-SUB.
036700
036800           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
036900
037000           DISPLAY "** RECORDS READ **".
037100           DISPLAY RECORDS-READ.
037200           DISPLAY "** RECORDS WRITTEN/UPDATED **".
037300           DISPLAY RECORDS-WRITTEN.
037400           DISPLAY "** ERROR RECORDS FOUND **".
037500           DISPLAY ERROR-RECS.
037600           DISPLAY "******** NORMAL END OF JOB APPTCRTE ********".
037700       900-EXIT.
037800           EXIT.
037900
038000       920-WRITE-APPT-NEW.
038100           IF APPT-DELETED-SW (APP-IDX) NOT = 'Y'
038200               WRITE APPTMSTR-NEW-REC FROM APP-TAB-ENTRY (APP-IDX).
038300       920-EXIT.
038400           EXIT.
038500
038600       1000-ABEND-RTN.
038700           WRITE SYSOUT-REC FROM ABEND-REC.
038800           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
038900           DISPLAY "*** ABNORMAL END OF JOB-APPTCRTE ***" UPON CONSOLE.
039000           DIVIDE ZERO-VAL INTO ONE-VAL.
