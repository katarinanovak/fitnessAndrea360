000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.  RESVEDIT.
000300       AUTHOR. JON SAYLES.
000400       INSTALLATION. COBOL DEVELOPMENT CENTER.
000500       DATE-WRITTEN. 03/11/93.
000600       DATE-COMPILED. 03/11/93.
000700       SECURITY. NON-CONFIDENTIAL.
000800      ******************************************************************
000900      *REMARKS.
001000      *
001100      *          THIS PROGRAM EDITS A RESERVATION MAINTENANCE
001200      *          TRANSACTION FILE PRODUCED BY THE WEB BOOKING SCREENS
001300      *
001400      *          IT RUNS THE EIGHT ORDERED RESERVATION-BOOKING CHECKS
001500      *          (SEE BUSINESS RULE #2) AGAINST THE APPOINTMENT AND
001600      *          PURCHASE MASTERS AND AGAINST THE RESERVATION FILE
001700      *          ITSELF FOR THE DUPLICATE-BOOKING CHECK, WRITES A
001800      *          "GOOD" TRANSACTION FILE FOR RESVUPDT TO APPLY, AND A
001900      *          BAD-TRANSACTION FILE CARRYING THE REJECT REASON
002000      *
002100      ******************************************************************
002200      *
002300      *          INPUT FILE              -   FTA0001.RESVTRAN
002400      *
002500      *          MASTER FILE (LOAD ONLY) -   FTA0001.APPTMSTR
002600      *
002700      *          MASTER FILE (LOAD ONLY) -   FTA0001.PURCHMST
002800      *
002900      *          MASTER FILE (LOAD ONLY) -   FTA0001.RESVMSTR
003000      *
003100      *          OUTPUT FILE PRODUCED    -   FTA0001.RESVSRCH
003200      *
003300      *          INPUT ERROR FILE        -   FTA0001.RESVERR
003400      *
003500      *          DUMP FILE               -   SYSOUT
003600      *
003700      ******************************************************************
003800      *    03/11/93  JAS   ORIGINAL CODING
003900      *    08/02/97  RMK   ADDED MAINT-CODE SWITCH FOR CANCEL/STATUS
004000      *                    TRANSACTION TYPES (REQ 97-140) - THOSE SKIP
004100      *                    THE EIGHT BOOKING CHECKS, SEE 300-FIELD-EDITS
004200      *    11/14/98  TGD   Y2K - PURCHASE-EXPIRY-DATE ALREADY CCYYMMDD,
004300      *                    REVIEWED, NO CHANGE REQUIRED.  Y2K-55
004400      *    09/23/03  RMK   ADDED A RUN-DATE ECHO TO SYSOUT AT JOB START
004500      *                    (REQ 03-88)
004600      ******************************************************************
004700       ENVIRONMENT DIVISION.
004800       CONFIGURATION SECTION.
004900       SOURCE-COMPUTER. IBM-390.
005000       OBJECT-COMPUTER. IBM-390.
005100       SPECIAL-NAMES.
005200           C01 IS TOP-OF-FORM.
005300       INPUT-OUTPUT SECTION.
005400       FILE-CONTROL.
005500           SELECT SYSOUT
005600           ASSIGN TO UT-S-SYSOUT
005700             ORGANIZATION IS SEQUENTIAL.
005800
005900           SELECT RESVTRAN-FILE
006000           ASSIGN TO UT-S-RESVTRAN
006100             ACCESS MODE IS SEQUENTIAL
006200             FILE STATUS IS OFCODE.
006300
006400           SELECT RESVSRCH-FILE
006500           ASSIGN TO UT-S-RESVSRCH
006600             ACCESS MODE IS SEQUENTIAL
006700             FILE STATUS IS OFCODE.
006800
006900           SELECT RESVERR-FILE
007000           ASSIGN TO UT-S-RESVERR
007100             ACCESS MODE IS SEQUENTIAL
007200             FILE STATUS IS OFCODE.
007300
007400           SELECT APPTMSTR-FILE
007500           ASSIGN TO UT-S-APPTMST
007600             ACCESS MODE IS SEQUENTIAL
007700             FILE STATUS IS AFCODE.
007800
007900           SELECT PURCHMST-FILE
008000           ASSIGN TO UT-S-PURCHMST
008100             ACCESS MODE IS SEQUENTIAL
008200             FILE STATUS IS PFCODE.
008300
008400           SELECT RESVMSTR-FILE
008500           ASSIGN TO UT-S-RESVMST
008600             ACCESS MODE IS SEQUENTIAL
008700             FILE STATUS IS RFCODE.
008800
008900       DATA DIVISION.
009000       FILE SECTION.
009100       FD  SYSOUT
009200           RECORDING MODE IS F
009300           LABEL RECORDS ARE STANDARD
009400           RECORD CONTAINS 130 CHARACTERS
009500           BLOCK CONTAINS 0 RECORDS
009600           DATA RECORD IS SYSOUT-REC.
009700       01  SYSOUT-REC  PIC X(130).
009800
009900       FD  RESVTRAN-FILE
010000           RECORDING MODE IS F
010100           LABEL RECORDS ARE STANDARD
010200           RECORD CONTAINS 62 CHARACTERS
010300           BLOCK CONTAINS 0 RECORDS
010400           DATA RECORD IS RESERVATION-TRAN-REC.
010500       COPY RESVTRAN.
010600
010700       FD  RESVSRCH-FILE
010800           RECORDING MODE IS F
010900           LABEL RECORDS ARE STANDARD
011000           RECORD CONTAINS 62 CHARACTERS
011100           BLOCK CONTAINS 0 RECORDS
011200           DATA RECORD IS RESERVATION-SRCH-REC.
011300       01  RESERVATION-SRCH-REC           PIC X(62).
011400
011500       FD  RESVERR-FILE
011600           RECORDING MODE IS F
011700           LABEL RECORDS ARE STANDARD
011800           RECORD CONTAINS 102 CHARACTERS
011900           BLOCK CONTAINS 0 RECORDS
012000           DATA RECORD IS RESERVATION-ERR-REC.
012100       01  RESERVATION-ERR-REC.
012200           05  ERR-MSG                    PIC X(40).
012300           05  REST-OF-REC                PIC X(62).
012400
012500       FD  APPTMSTR-FILE
012600           RECORDING MODE IS F
012700           LABEL RECORDS ARE STANDARD
012800           RECORD CONTAINS 124 CHARACTERS
012900           BLOCK CONTAINS 0 RECORDS
013000           DATA RECORD IS APPTMSTR-REC.
013100       01  APPTMSTR-REC                   PIC X(124).
013200
013300       FD  PURCHMST-FILE
013400           RECORDING MODE IS F
013500           LABEL RECORDS ARE STANDARD
013600           RECORD CONTAINS 120 CHARACTERS
013700           BLOCK CONTAINS 0 RECORDS
013800           DATA RECORD IS PURCHMST-REC.
013900       01  PURCHMST-REC                   PIC X(120).
014000
014100       FD  RESVMSTR-FILE
014200           RECORDING MODE IS F
014300           LABEL RECORDS ARE STANDARD
014400           RECORD CONTAINS 94 CHARACTERS
014500           BLOCK CONTAINS 0 RECORDS
014600           DATA RECORD IS RESERVATION-REC.
014700       COPY RESVMSTR.
014800
014900      ** QSAM FILE
015000       WORKING-STORAGE SECTION.
015100
015200       01  FILE-STATUS-CODES.
015300           05  OFCODE                     PIC X(2).
015400               88  NO-MORE-RESVTRAN        VALUE "10".
015500           05  AFCODE                     PIC X(2).
015600               88  NO-MORE-APPTMSTR        VALUE "10".
015700           05  PFCODE                     PIC X(2).
015800               88  NO-MORE-PURCHMST        VALUE "10".
015900           05  RFCODE                     PIC X(2).
016000               88  NO-MORE-RESVMSTR        VALUE "10".
016100
016200      ** THIS PROGRAM'S OWN TABLE VIEW OF THE APPOINTMENT MASTER -
016300      ** SAME FIELDS, SAME ORDER AS COPYBOOK APPTMSTR SO THE WHOLE-
016400      ** RECORD READ INTO BELOW LINES UP BYTE FOR BYTE
016500       01  WS-APPT-TABLE.
016600           05  APP-TAB-ENTRY OCCURS 5000 TIMES INDEXED BY APP-IDX.
016700               10  APPT-ID                  PIC 9(9).
016800               10  APPT-SERVICE-ID          PIC 9(9).
016900               10  APPT-MEMBER-ID           PIC 9(9).
017000               10  APPT-LOCATION-ID         PIC 9(9).
017100               10  APPT-MAX-CAPACITY        PIC 9(4).
017200               10  APPT-CURRENT-CAPACITY    PIC 9(4).
017300               10  APPT-CAPACITY-BROKEN-DOWN REDEFINES
017400                                  APPT-CURRENT-CAPACITY.
017500                   15  APPT-CURR-CAP-HUND   PIC 9(2).
017600                   15  APPT-CURR-CAP-UNITS  PIC 9(2).
017700               10  APPT-START-DATETIME      PIC 9(14).
017800               10  APPT-END-DATETIME        PIC 9(14).
017900               10  APPT-STATUS              PIC X(11).
018000                   88  APPT-CANCELLED       VALUE 'CANCELLED'.
018100               10  APPT-GROUP-SLOT-IND      PIC X(01).
018200               10  FILLER                   PIC X(40).
018300
018400      ** THIS PROGRAM'S OWN TABLE VIEW OF THE PURCHASE MASTER - SAME
018500      ** FIELDS, SAME ORDER AS COPYBOOK PURCHMST
018600       01  WS-PURCHASE-TABLE.
018700           05  PUR-TAB-ENTRY OCCURS 2000 TIMES INDEXED BY PUR-IDX.
018800               10  PURCHASE-ID              PIC 9(9).
018900               10  PURCHASE-MEMBER-ID       PIC 9(9).
019000               10  PURCHASE-SERVICE-ID      PIC 9(9).
019100               10  PURCHASE-QUANTITY        PIC 9(4).
019200               10  PURCHASE-REMAINING-USES  PIC 9(4).
019300               10  PUR-USES-BROKEN-DOWN REDEFINES
019400                                  PURCHASE-REMAINING-USES.
019500                   15  PUR-USES-HUND        PIC 9(2).
019600                   15  PUR-USES-UNITS       PIC 9(2).
019700               10  PURCHASE-TOTAL-PRICE-EUR PIC S9(8)V99.
019800               10  PURCHASE-DATE            PIC 9(8).
019900               10  PURCHASE-EXPIRY-DATE     PIC 9(8).
020000               10  PURCHASE-STATUS          PIC X(9).
020100                   88  PURCHASE-ACTIVE      VALUE 'ACTIVE'.
020200               10  PURCHASE-CHANNEL         PIC X(02).
020300               10  PURCHASE-LAST-USE-DATE   PIC 9(8).
020400               10  FILLER                   PIC X(40).
020500
020600      ** ONLY THE KEYS ARE NEEDED HERE - THE DUPLICATE-BOOKING CHECK
020700      ** IS A LOOKUP, NOT AN UPDATE, SO THIS TABLE IS LOADED FIELD BY
020800      ** FIELD RATHER THAN BY A WHOLE-RECORD READ INTO
020900       01  WS-RESV-KEY-TABLE.
021000           05  RESV-TAB-ENTRY OCCURS 8000 TIMES INDEXED BY RESV-IDX.
021100               10  RESV-TAB-MEMBER-ID       PIC 9(9).
021200               10  RESV-TAB-APPT-ID         PIC 9(9).
021300
021400       01  WS-DATE                      PIC 9(8).
021500       01  WS-DATE-BROKEN-DOWN REDEFINES WS-DATE.
021600           05  WS-DATE-CCYY              PIC 9(4).
021700           05  WS-DATE-MM                PIC 9(2).
021800           05  WS-DATE-DD                PIC 9(2).
021900       77  WS-APPT-HIGH-SUB              PIC 9(4) COMP.
022000       77  WS-PUR-HIGH-SUB               PIC 9(4) COMP.
022100       77  WS-RESV-HIGH-SUB              PIC 9(4) COMP.
022200       77  MORE-TRAN-SW                  PIC X(01) VALUE 'Y'.
022300           88  NO-MORE-TRAN              VALUE 'N'.
022400       77  MORE-APPT-SW                  PIC X(01) VALUE 'Y'.
022500           88  NO-MORE-APPT-RECS         VALUE 'N'.
022600       77  MORE-PUR-SW                   PIC X(01) VALUE 'Y'.
022700           88  NO-MORE-PUR-RECS          VALUE 'N'.
022800       77  MORE-RESV-SW                  PIC X(01) VALUE 'Y'.
022900           88  NO-MORE-RESV-RECS         VALUE 'N'.
023000       77  ERROR-FOUND-SW                PIC X(01) VALUE 'N'.
023100           88  RECORD-ERROR-FOUND        VALUE 'Y'.
023200           88  VALID-RECORD              VALUE 'N'.
023300       77  WS-FOUND-APPT-SUB             PIC 9(4) COMP.
023400       77  WS-FOUND-PUR-SUB              PIC 9(4) COMP.
023500
023600       01  COUNTERS-AND-ACCUMULATORS.
023700           05  RECORDS-READ                  PIC S9(9) COMP.
023800           05  RECORDS-WRITTEN               PIC S9(9) COMP.
023900           05  RECORDS-IN-ERROR               PIC S9(7) COMP.
024000
024100       COPY ABENDREC.
024200
024300       PROCEDURE DIVISION.
024400           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
024500           PERFORM 100-MAINLINE THRU 100-EXIT UNTIL NO-MORE-TRAN.
024600           PERFORM 900-CLEANUP THRU 900-EXIT.
024700           MOVE ZERO TO RETURN-CODE.
024800           GOBACK.
024900
025000       000-HOUSEKEEPING.
025100           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
025200           DISPLAY "******** BEGIN JOB RESVEDIT ********".
025300           ACCEPT WS-DATE FROM DATE YYYYMMDD.
025400           DISPLAY "** RUN DATE (CCYY/MM/DD) **".
025500           DISPLAY WS-DATE-CCYY "/" WS-DATE-MM "/" WS-DATE-DD.
025600           INITIALIZE COUNTERS-AND-ACCUMULATORS.
025700           PERFORM 800-OPEN-FILES THRU 800-EXIT.
025800
025900           PERFORM 050-LOAD-APPT-TABLE THRU 050-EXIT
026000               VARYING APP-IDX FROM 1 BY 1 UNTIL NO-MORE-APPT-RECS.
026100           SET WS-APPT-HIGH-SUB TO APP-IDX.
026200           SUBTRACT 1 FROM WS-APPT-HIGH-SUB.
026300
026400           PERFORM 060-LOAD-PURCHASE-TABLE THRU 060-EXIT
026500               VARYING PUR-IDX FROM 1 BY 1 UNTIL NO-MORE-PUR-RECS.
026600           SET WS-PUR-HIGH-SUB TO PUR-IDX.
026700           SUBTRACT 1 FROM WS-PUR-HIGH-SUB.
026800
026900           PERFORM 070-LOAD-RESV-KEY-TABLE THRU 070-EXIT
027000               VARYING RESV-IDX FROM 1 BY 1 UNTIL NO-MORE-RESV-RECS.
027100           SET WS-RESV-HIGH-SUB TO RESV-IDX.
027200           SUBTRACT 1 FROM WS-RESV-HIGH-SUB.
027300
027400           PERFORM 900-READ-RESVTRAN THRU 900-EXIT.
027500       000-EXIT.
027600           EXIT.
027700
027800       050-LOAD-APPT-TABLE.
027900           READ APPTMSTR-FILE INTO APP-TAB-ENTRY (APP-IDX)
028000               AT END MOVE 'N' TO MORE-APPT-SW GO TO 050-EXIT
028100           END-READ.
028200       050-EXIT.
028300           EXIT.
028400
028500       060-LOAD-PURCHASE-TABLE.
028600           READ PURCHMST-FILE INTO PUR-TAB-ENTRY (PUR-IDX)
028700               AT END MOVE 'N' TO MORE-PUR-SW GO TO 060-EXIT
028800           END-READ.
028900       060-EXIT.
029000           EXIT.
029100
029200       070-LOAD-RESV-KEY-TABLE.
029300           READ RESVMSTR-FILE
029400               AT END MOVE 'N' TO MORE-RESV-SW GO TO 070-EXIT
029500           END-READ.
029600           MOVE RES-MEMBER-ID TO RESV-TAB-MEMBER-ID (RESV-IDX).
029700           MOVE RES-APPT-ID TO RESV-TAB-APPT-ID (RESV-IDX).
029800       070-EXIT.
029900           EXIT.
030000
030100       100-MAINLINE.
030200           MOVE "100-MAINLINE" TO PARA-NAME.
030300           MOVE 'N' TO ERROR-FOUND-SW.
030400
030500           IF RES-MAINT-BOOK
030600               PERFORM 200-BOOKING-EDITS THRU 200-EXIT
030700           ELSE
030800               PERFORM 280-MAINT-CODE-EDIT THRU 280-EXIT.
030900
031000           IF RECORD-ERROR-FOUND
031100               ADD +1 TO RECORDS-IN-ERROR
031200               PERFORM 710-WRITE-RESVERR THRU 710-EXIT
031300           ELSE
031400               ADD +1 TO RECORDS-WRITTEN
031500               PERFORM 700-WRITE-RESVSRCH THRU 700-EXIT.
031600
031700           PERFORM 900-READ-RESVTRAN THRU 900-EXIT.
031800       100-EXIT.
031900           EXIT.
032000
032100      ****** BUSINESS RULE #2 - THE EIGHT ORDERED RESERVATION-BOOKING
032200      ****** CHECKS.  FIRST FAILURE WINS.
032300       200-BOOKING-EDITS.
032400           MOVE "200-BOOKING-EDITS" TO PARA-NAME.
032500           SET APP-IDX TO 1.
032600           SEARCH APP-TAB-ENTRY
032700               AT END
032800                   MOVE "*** APPOINTMENT NOT FOUND" TO ERR-MSG
032900                   MOVE 'Y' TO ERROR-FOUND-SW
033000                   GO TO 200-EXIT
033100               WHEN APPT-ID (APP-IDX) = TRAN-APPT-ID
033200                   SET WS-FOUND-APPT-SUB TO APP-IDX
033300           END-SEARCH.
033400
033500           SET PUR-IDX TO 1.
033600           SEARCH PUR-TAB-ENTRY
033700               AT END
033800                   MOVE "*** PURCHASE NOT FOUND" TO ERR-MSG
033900                   MOVE 'Y' TO ERROR-FOUND-SW
034000                   GO TO 200-EXIT
034100               WHEN PURCHASE-ID (PUR-IDX) = TRAN-PURCHASE-ID
034200                   SET WS-FOUND-PUR-SUB TO PUR-IDX
034300           END-SEARCH.
034400
034500           SET APP-IDX TO WS-FOUND-APPT-SUB.
034600           SET PUR-IDX TO WS-FOUND-PUR-SUB.
034700
034800      ***  CHECK 1 - APPOINTMENT MUST HAVE ROOM
034900           IF APPT-CURRENT-CAPACITY (APP-IDX) NOT < APPT-MAX-CAPACITY
035000                                                     (APP-IDX)
035100               MOVE "*** APPOINTMENT FULL" TO ERR-MSG
035200               MOVE 'Y' TO ERROR-FOUND-SW
035300               GO TO 200-EXIT.
035400
035500      ***  CHECK 2 - NO DUPLICATE RESERVATION FOR THIS MEMBER/APPT
035600           PERFORM 250-CHECK-DUPLICATE THRU 250-EXIT.
035700           IF RECORD-ERROR-FOUND
035800               GO TO 200-EXIT.
035900
036000      ***  CHECK 3 - PURCHASE MUST BELONG TO THE BOOKING MEMBER
036100           IF PURCHASE-MEMBER-ID (PUR-IDX) NOT = TRAN-MEMBER-ID
036200               MOVE "*** PURCHASE NOT OWNED BY MEMBER" TO ERR-MSG
036300               MOVE 'Y' TO ERROR-FOUND-SW
036400               GO TO 200-EXIT.
036500
036600      ***  CHECK 4 - PURCHASE MUST BE ACTIVE
036700           IF NOT PURCHASE-ACTIVE (PUR-IDX)
036800               MOVE "*** PURCHASE NOT ACTIVE" TO ERR-MSG
036900               MOVE 'Y' TO ERROR-FOUND-SW
037000               GO TO 200-EXIT.
037100
037200      ***  CHECK 5 - PURCHASE MUST HAVE SESSIONS LEFT
037300           IF PURCHASE-REMAINING-USES (PUR-IDX) NOT > ZERO
037400               MOVE "*** NO REMAINING USES ON PURCHASE" TO ERR-MSG
037500               MOVE 'Y' TO ERROR-FOUND-SW
037600               GO TO 200-EXIT.
037700
037800      ***  CHECK 6 - PURCHASE MUST NOT BE EXPIRED
037900           IF PURCHASE-EXPIRY-DATE (PUR-IDX) NOT = ZERO
038000             AND PURCHASE-EXPIRY-DATE (PUR-IDX) < WS-DATE
038100               MOVE "*** PURCHASE EXPIRED" TO ERR-MSG
038200               MOVE 'Y' TO ERROR-FOUND-SW
038300               GO TO 200-EXIT.
038400
038500      ***  CHECK 7 - PURCHASE SERVICE MUST MATCH APPOINTMENT SERVICE
038600           IF PURCHASE-SERVICE-ID (PUR-IDX) NOT =
038700                               APPT-SERVICE-ID (APP-IDX)
038800               MOVE "*** PURCHASE SERVICE DOES NOT MATCH APPOINTMENT"
038900                                             TO ERR-MSG
039000               MOVE 'Y' TO ERROR-FOUND-SW
039100               GO TO 200-EXIT.
039200
039300      ***  CHECK 8 - APPOINTMENT MUST NOT BE CANCELLED
039400           IF APPT-CANCELLED (APP-IDX)
039500               MOVE "*** APPOINTMENT CANCELLED" TO ERR-MSG
039600               MOVE 'Y' TO ERROR-FOUND-SW
039700               GO TO 200-EXIT.
039800
039900       200-EXIT.
040000           EXIT.
040100
040200       250-CHECK-DUPLICATE.
040300           MOVE "250-CHECK-DUPLICATE" TO PARA-NAME.
040400           SET RESV-IDX TO 1.
040500           SEARCH RESV-TAB-ENTRY
040600               AT END
040700                   NEXT SENTENCE
040800               WHEN RESV-TAB-MEMBER-ID (RESV-IDX) = TRAN-MEMBER-ID
040900                AND RESV-TAB-APPT-ID (RESV-IDX) = TRAN-APPT-ID
041000                   MOVE "*** DUPLICATE RESERVATION" TO ERR-MSG
041100                   MOVE 'Y' TO ERROR-FOUND-SW
041200           END-SEARCH.
041300       250-EXIT.
041400           EXIT.
041500
041600      ****** CANCEL/DELETE/STATUS-CHANGE TRANSACTIONS SKIP THE BOOKING
041700      ****** CHECKS - RESVUPDT VALIDATES THE RESERVATION STILL EXISTS
041800       280-MAINT-CODE-EDIT.
041900           MOVE "280-MAINT-CODE-EDIT" TO PARA-NAME.
042000           IF TRAN-RES-ID = ZERO
042100               MOVE "*** MISSING RESERVATION ID ON MAINT TRAN" TO
042200                                             ERR-MSG
042300               MOVE 'Y' TO ERROR-FOUND-SW.
042400       280-EXIT.
042500           EXIT.
042600
042700       700-WRITE-RESVSRCH.
042800           WRITE RESERVATION-SRCH-REC FROM RESERVATION-TRAN-REC.
042900       700-EXIT.
043000           EXIT.
043100
043200       710-WRITE-RESVERR.
043300           MOVE RESERVATION-TRAN-REC TO REST-OF-REC.
043400           WRITE RESERVATION-ERR-REC.
043500       710-EXIT.
043600           EXIT.
043700
043800       800-OPEN-FILES.
043900           MOVE "800-OPEN-FILES" TO PARA-NAME.
044000           OPEN INPUT RESVTRAN-FILE, APPTMSTR-FILE, PURCHMST-FILE,
044100                      RESVMSTR-FILE.
044200           OPEN OUTPUT RESVSRCH-FILE, RESVERR-FILE, SYSOUT.
044300       800-EXIT.
044400           EXIT.
044500
044600       850-CLOSE-FILES.
044700           MOVE "850-CLOSE-FILES" TO PARA-NAME.
044800           CLOSE RESVTRAN-FILE, APPTMSTR-FILE, PURCHMST-FILE,
044900                 RESVMSTR-FILE, RESVSRCH-FILE, RESVERR-FILE, SYSOUT.
045000       850-EXIT.
045100           EXIT.
045200
045300       900-READ-RESVTRAN.
045400           READ RESVTRAN-FILE
045500               AT END MOVE 'N' TO MORE-TRAN-SW
045600               GO TO 900-EXIT
045700           END-READ.
045800           ADD +1 TO RECORDS-READ.
045900       900-EXIT.
046000           EXIT.
046100
046200       900-CLEANUP.
046300           MOVE "900-CLEANUP" TO PARA-NAME.
046400           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
046500           DISPLAY "** RECORDS READ **".
046600           DISPLAY RECORDS-READ.
046700           DISPLAY "** RECORDS WRITTEN **".
046800           DISPLAY RECORDS-WRITTEN.
046900           DISPLAY "** ERROR RECORDS FOUND **".
047000           DISPLAY RECORDS-IN-ERROR.
047100           DISPLAY "******** NORMAL END OF JOB RESVEDIT ********".
047200       900-EXIT.
047300           EXIT.
047400
047500       1000-ABEND-RTN.
047600           WRITE SYSOUT-REC FROM ABEND-REC.
047700           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
047800           DISPLAY "*** ABNORMAL END OF JOB-RESVEDIT ***" UPON CONSOLE.
047900           DIVIDE ZERO-VAL INTO ONE-VAL.
