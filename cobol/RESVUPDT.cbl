000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.  RESVUPDT.
000300       AUTHOR. JON SAYLES.
000400       INSTALLATION. COBOL DEVELOPMENT CENTER.
000500       DATE-WRITTEN. 03/11/93.
000600       DATE-COMPILED. 03/11/93.
000700       SECURITY. NON-CONFIDENTIAL.
000800      ******************************************************************
000900      *REMARKS.
001000      *
001100      *          THIS PROGRAM APPLIES THE EDITED RESERVATION
001200      *          TRANSACTION FILE PRODUCED BY RESVEDIT AGAINST THE
001300      *          APPOINTMENT, PURCHASE AND RESERVATION MASTERS
001400      *
001500      *          MAINT-CODE B (BOOK)    - DRAWS DOWN THE PURCHASE,
001600      *                                   FILLS AN APPOINTMENT SEAT,
001700      *                                   WRITES A NEW CONFIRMED
001800      *                                   RESERVATION
001900      *          MAINT-CODE C (CANCEL)  - REVERSES THE BOOKKEEPING -
002000      *          MAINT-CODE D (DELETE)    GIVES THE SESSION BACK TO THE
002100      *                                   PURCHASE AND THE SEAT BACK TO
002200      *                                   THE APPOINTMENT
002300      *          MAINT-CODE A (ATTEND)  - STATUS CHANGE ONLY, NO
002400      *          MAINT-CODE N (NO SHOW)   BOOKKEEPING REVERSAL
002500      *
002600      ******************************************************************
002700      *
002800      *          INPUT FILE              -   FTA0001.RESVSRCH
002900      *
003000      *          OLD MASTER FILE         -   FTA0001.APPTMSTR
003100      *          NEW MASTER FILE         -   FTA0001.APPTMSTR.NEW
003200      *
003300      *          OLD MASTER FILE         -   FTA0001.PURCHMST
003400      *          NEW MASTER FILE         -   FTA0001.PURCHMST.NEW
003500      *
003600      *          OLD MASTER FILE         -   FTA0001.RESVMSTR
003700      *          NEW MASTER FILE         -   FTA0001.RESVMSTR.NEW
003800      *
003900      *          DUMP FILE               -   SYSOUT
004000      *
004100      ******************************************************************
004200      *    03/11/93  JAS   ORIGINAL CODING
004300      *    08/02/97  RMK   ADDED MAINT-CODE SWITCH FOR CANCEL/ATTEND/
004400      *                    NO-SHOW TRANSACTION TYPES (REQ 97-140)
004500      *    11/14/98  TGD   Y2K - ALL DATE FIELDS TOUCHED HERE ALREADY
004600      *                    CCYYMMDD, REVIEWED, NO CHANGE REQUIRED.
004700      *                    Y2K-56
004800      ******************************************************************
004900       ENVIRONMENT DIVISION.
005000       CONFIGURATION SECTION.
005100       SOURCE-COMPUTER. IBM-390.
005200       OBJECT-COMPUTER. IBM-390.
005300       SPECIAL-NAMES.
005400           C01 IS TOP-OF-FORM.
005500       INPUT-OUTPUT SECTION.
005600       FILE-CONTROL.
005700           SELECT SYSOUT
005800           ASSIGN TO UT-S-SYSOUT
005900             ORGANIZATION IS SEQUENTIAL.
006000
006100           SELECT RESVSRCH-FILE
006200           ASSIGN TO UT-S-RESVSRCH
006300             ACCESS MODE IS SEQUENTIAL
006400             FILE STATUS IS OFCODE.
006500
006600           SELECT APPTMSTR-OLD
006700           ASSIGN TO UT-S-APPTOLD
006800             ACCESS MODE IS SEQUENTIAL
006900             FILE STATUS IS AOCODE.
007000
007100           SELECT APPTMSTR-NEW
007200           ASSIGN TO UT-S-APPTNEW
007300             ACCESS MODE IS SEQUENTIAL
007400             FILE STATUS IS ANCODE.
007500
007600           SELECT PURCHMST-OLD
007700           ASSIGN TO UT-S-PURCHOLD
007800             ACCESS MODE IS SEQUENTIAL
007900             FILE STATUS IS POCODE.
008000
008100           SELECT PURCHMST-NEW
008200           ASSIGN TO UT-S-PURCHNEW
008300             ACCESS MODE IS SEQUENTIAL
008400             FILE STATUS IS PNCODE.
008500
008600           SELECT RESVMSTR-OLD
008700           ASSIGN TO UT-S-RESVOLD
008800             ACCESS MODE IS SEQUENTIAL
008900             FILE STATUS IS ROCODE.
009000
009100           SELECT RESVMSTR-NEW
009200           ASSIGN TO UT-S-RESVNEW
009300             ACCESS MODE IS SEQUENTIAL
009400             FILE STATUS IS RNCODE.
009500
009600       DATA DIVISION.
009700       FILE SECTION.
009800       FD  SYSOUT
009900           RECORDING MODE IS F
010000           LABEL RECORDS ARE STANDARD
010100           RECORD CONTAINS 130 CHARACTERS
010200           BLOCK CONTAINS 0 RECORDS
010300           DATA RECORD IS SYSOUT-REC.
010400       01  SYSOUT-REC  PIC X(130).
010500
010600       FD  RESVSRCH-FILE
010700           RECORDING MODE IS F
010800           LABEL RECORDS ARE STANDARD
010900           RECORD CONTAINS 62 CHARACTERS
011000           BLOCK CONTAINS 0 RECORDS
011100           DATA RECORD IS RESERVATION-TRAN-REC.
011200       COPY RESVTRAN.
011300
011400       FD  APPTMSTR-OLD
011500           RECORDING MODE IS F
011600           LABEL RECORDS ARE STANDARD
011700           RECORD CONTAINS 124 CHARACTERS
011800           BLOCK CONTAINS 0 RECORDS
011900           DATA RECORD IS APPTMSTR-OLD-REC.
012000       01  APPTMSTR-OLD-REC                PIC X(124).
012100
012200       FD  APPTMSTR-NEW
012300           RECORDING MODE IS F
012400           LABEL RECORDS ARE STANDARD
012500           RECORD CONTAINS 124 CHARACTERS
012600           BLOCK CONTAINS 0 RECORDS
012700           DATA RECORD IS APPTMSTR-NEW-REC.
012800       01  APPTMSTR-NEW-REC                PIC X(124).
012900
013000       FD  PURCHMST-OLD
013100           RECORDING MODE IS F
013200           LABEL RECORDS ARE STANDARD
013300           RECORD CONTAINS 120 CHARACTERS
013400           BLOCK CONTAINS 0 RECORDS
013500           DATA RECORD IS PURCHMST-OLD-REC.
013600       01  PURCHMST-OLD-REC                PIC X(120).
013700
013800       FD  PURCHMST-NEW
013900           RECORDING MODE IS F
014000           LABEL RECORDS ARE STANDARD
014100           RECORD CONTAINS 120 CHARACTERS
014200           BLOCK CONTAINS 0 RECORDS
014300           DATA RECORD IS PURCHMST-NEW-REC.
014400       01  PURCHMST-NEW-REC                PIC X(120).
014500
014600       FD  RESVMSTR-OLD
014700           RECORDING MODE IS F
014800           LABEL RECORDS ARE STANDARD
014900           RECORD CONTAINS 94 CHARACTERS
015000           BLOCK CONTAINS 0 RECORDS
015100           DATA RECORD IS RESVMSTR-OLD-REC.
015200       01  RESVMSTR-OLD-REC                PIC X(94).
015300
015400       FD  RESVMSTR-NEW
015500           RECORDING MODE IS F
015600           LABEL RECORDS ARE STANDARD
015700           RECORD CONTAINS 94 CHARACTERS
015800           BLOCK CONTAINS 0 RECORDS
015900           DATA RECORD IS RESVMSTR-NEW-REC.
016000       01  RESVMSTR-NEW-REC                PIC X(94).
016100
016200      ** QSAM FILE
016300       WORKING-STORAGE SECTION.
016400
016500       01  FILE-STATUS-CODES.
016600           05  OFCODE                      PIC X(2).
016700               88  NO-MORE-TRAN             VALUE "10".
016800           05  AOCODE                      PIC X(2).
016900               88  NO-MORE-APPT-OLD         VALUE "10".
017000           05  ANCODE                      PIC X(2).
017100           05  POCODE                      PIC X(2).
017200               88  NO-MORE-PUR-OLD          VALUE "10".
017300           05  PNCODE                      PIC X(2).
017400           05  ROCODE                      PIC X(2).
017500               88  NO-MORE-RESV-OLD         VALUE "10".
017600           05  RNCODE                      PIC X(2).
017700
017800      ** THIS PROGRAM'S OWN WORKING VIEW OF THE APPOINTMENT MASTER -
017900      ** SAME FIELDS, SAME ORDER AS COPYBOOK APPTMSTR
018000       01  WS-APPT-TABLE.
018100           05  APP-TAB-ENTRY OCCURS 5000 TIMES INDEXED BY APP-IDX.
018200               10  APPT-ID                  PIC 9(9).
018300               10  APPT-SERVICE-ID          PIC 9(9).
018400               10  APPT-MEMBER-ID           PIC 9(9).
018500               10  APPT-LOCATION-ID         PIC 9(9).
018600               10  APPT-MAX-CAPACITY        PIC 9(4).
018700               10  APPT-CURRENT-CAPACITY    PIC 9(4).
018800               10  APPT-CAPACITY-BROKEN-DOWN REDEFINES
018900                                  APPT-CURRENT-CAPACITY.
019000                   15  APPT-CURR-CAP-HUND   PIC 9(2).
019100                   15  APPT-CURR-CAP-UNITS  PIC 9(2).
019200               10  APPT-START-DATETIME      PIC 9(14).
019300               10  APPT-START-BROKEN-DOWN REDEFINES
019400                                  APPT-START-DATETIME.
019500                   15  APPT-START-CCYY      PIC 9(4).
019600                   15  APPT-START-MM        PIC 9(2).
019700                   15  APPT-START-DD        PIC 9(2).
019800                   15  APPT-START-HH        PIC 9(2).
019900                   15  FILLER               PIC 9(4).
020000               10  APPT-END-DATETIME        PIC 9(14).
020100               10  APPT-STATUS              PIC X(11).
020200                   88  APPT-CANCELLED       VALUE 'CANCELLED'.
020300               10  APPT-GROUP-SLOT-IND      PIC X(01).
020400               10  FILLER                   PIC X(40).
020500
020600      ** THIS PROGRAM'S OWN WORKING VIEW OF THE PURCHASE MASTER - SAME
020700      ** FIELDS, SAME ORDER AS COPYBOOK PURCHMST
020800       01  WS-PURCHASE-TABLE.
020900           05  PUR-TAB-ENTRY OCCURS 2000 TIMES INDEXED BY PUR-IDX.
021000               10  PURCHASE-ID              PIC 9(9).
021100               10  PURCHASE-MEMBER-ID       PIC 9(9).
021200               10  PURCHASE-SERVICE-ID      PIC 9(9).
021300               10  PURCHASE-QUANTITY        PIC 9(4).
021400               10  PURCHASE-REMAINING-USES  PIC 9(4).
021500               10  PUR-USES-BROKEN-DOWN REDEFINES
021600                                  PURCHASE-REMAINING-USES.
021700                   15  PUR-USES-HUND        PIC 9(2).
021800                   15  PUR-USES-UNITS       PIC 9(2).
021900               10  PURCHASE-TOTAL-PRICE-EUR PIC S9(8)V99.
022000               10  PURCHASE-DATE            PIC 9(8).
022100               10  PURCHASE-EXPIRY-DATE     PIC 9(8).
022200               10  PURCHASE-STATUS          PIC X(9).
022300                   88  PURCHASE-ACTIVE      VALUE 'ACTIVE'.
022400                   88  PURCHASE-USED        VALUE 'USED'.
022500               10  PURCHASE-CHANNEL         PIC X(02).
022600               10  PURCHASE-LAST-USE-DATE   PIC 9(8).
022700               10  FILLER                   PIC X(40).
022800
022900      ** THIS PROGRAM'S OWN WORKING VIEW OF THE RESERVATION MASTER -
023000      ** SAME FIELDS, SAME ORDER AS COPYBOOK RESVMSTR
023100       01  WS-RESV-TABLE.
023200           05  RESV-TAB-ENTRY OCCURS 8000 TIMES INDEXED BY RESV-IDX.
023300               10  RES-ID                   PIC 9(9).
023400               10  RES-MEMBER-ID            PIC 9(9).
023500               10  RES-APPT-ID              PIC 9(9).
023600               10  RES-PURCHASE-ID          PIC 9(9).
023700               10  RES-STATUS               PIC X(12).
023800                   88  RES-CONFIRMED        VALUE 'CONFIRMED'.
023900                   88  RES-CANCELLED        VALUE 'CANCELLED'.
024000                   88  RES-ATTENDED         VALUE 'ATTENDED'.
024100                   88  RES-NO-SHOW          VALUE 'NO_SHOW'.
024200               10  RES-CREATED-DATE         PIC 9(8).
024300               10  RES-LAST-STATUS-CHANGE-DATE PIC 9(8).
024400               10  FILLER                   PIC X(30).
024500
024600       77  WS-DATE                      PIC 9(8).
024700       77  WS-APPT-HIGH-SUB              PIC 9(4) COMP.
024800       77  WS-PUR-HIGH-SUB               PIC 9(4) COMP.
024900       77  WS-RESV-HIGH-SUB              PIC 9(4) COMP.
025000       77  MORE-TRAN-SW                  PIC X(01) VALUE 'Y'.
025100           88  NO-MORE-RESVTRAN          VALUE 'N'.
025200       77  MORE-APPT-SW                  PIC X(01) VALUE 'Y'.
025300           88  NO-MORE-APPT-RECS         VALUE 'N'.
025400       77  MORE-PUR-SW                   PIC X(01) VALUE 'Y'.
025500           88  NO-MORE-PUR-RECS          VALUE 'N'.
025600       77  MORE-RESV-SW                  PIC X(01) VALUE 'Y'.
025700           88  NO-MORE-RESV-RECS         VALUE 'N'.
025800       77  TRAN-ERROR-SW                 PIC X(01) VALUE 'N'.
025900           88  TRAN-IN-ERROR             VALUE 'Y'.
026000
026100       01  COUNTERS-AND-ACCUMULATORS.
026200           05  RECORDS-READ                  PIC S9(9) COMP.
026300           05  RECORDS-WRITTEN               PIC S9(9) COMP.
026400           05  ERROR-RECS                    PIC S9(7) COMP.
026500
026600       COPY ABENDREC.
026700
026800       PROCEDURE DIVISION.
026900           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
027000           PERFORM 100-MAINLINE THRU 100-EXIT UNTIL NO-MORE-RESVTRAN.
027100           PERFORM 900-CLEANUP THRU 900-EXIT.
027200           MOVE ZERO TO RETURN-CODE.
027300           GOBACK.
027400
027500       000-HOUSEKEEPING.
027600           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
027700           DISPLAY "******** BEGIN JOB RESVUPDT ********".
027800           ACCEPT WS-DATE FROM DATE YYYYMMDD.
027900           INITIALIZE COUNTERS-AND-ACCUMULATORS.
028000           PERFORM 800-OPEN-FILES THRU 800-EXIT.
028100
028200           PERFORM 050-LOAD-APPT-TABLE THRU 050-EXIT
028300               VARYING APP-IDX FROM 1 BY 1 UNTIL NO-MORE-APPT-RECS.
028400           SET WS-APPT-HIGH-SUB TO APP-IDX.
028500           SUBTRACT 1 FROM WS-APPT-HIGH-SUB.
028600
028700           PERFORM 060-LOAD-PURCHASE-TABLE THRU 060-EXIT
028800               VARYING PUR-IDX FROM 1 BY 1 UNTIL NO-MORE-PUR-RECS.
028900           SET WS-PUR-HIGH-SUB TO PUR-IDX.
029000           SUBTRACT 1 FROM WS-PUR-HIGH-SUB.
029100
029200           PERFORM 070-LOAD-RESV-TABLE THRU 070-EXIT
029300               VARYING RESV-IDX FROM 1 BY 1 UNTIL NO-MORE-RESV-RECS.
029400           SET WS-RESV-HIGH-SUB TO RESV-IDX.
029500           SUBTRACT 1 FROM WS-RESV-HIGH-SUB.
029600
029700           PERFORM 900-READ-RESVTRAN THRU 900-EXIT.
029800       000-EXIT.
029900           EXIT.
030000
030100       050-LOAD-APPT-TABLE.
030200           READ APPTMSTR-OLD INTO APP-TAB-ENTRY (APP-IDX)
030300               AT END MOVE 'N' TO MORE-APPT-SW GO TO 050-EXIT
030400           END-READ.
030500       050-EXIT.
030600           EXIT.
030700
030800       060-LOAD-PURCHASE-TABLE.
030900           READ PURCHMST-OLD INTO PUR-TAB-ENTRY (PUR-IDX)
031000               AT END MOVE 'N' TO MORE-PUR-SW GO TO 060-EXIT
031100           END-READ.
031200       060-EXIT.
031300           EXIT.
031400
031500       070-LOAD-RESV-TABLE.
031600           READ RESVMSTR-OLD INTO RESV-TAB-ENTRY (RESV-IDX)
031700               AT END MOVE 'N' TO MORE-RESV-SW GO TO 070-EXIT
031800           END-READ.
031900       070-EXIT.
032000           EXIT.
032100
032200       100-MAINLINE.
032300           MOVE "100-MAINLINE" TO PARA-NAME.
032400           MOVE 'N' TO TRAN-ERROR-SW.
032500
032600           EVALUATE TRUE
032700               WHEN RES-MAINT-BOOK
032800                   PERFORM 400-APPLY-BOOKING THRU 400-EXIT
032900               WHEN RES-MAINT-CANCEL
033000                   PERFORM 500-APPLY-CANCEL THRU 500-EXIT
033100               WHEN RES-MAINT-DELETE
033200                   PERFORM 500-APPLY-CANCEL THRU 500-EXIT
033300               WHEN RES-MAINT-ATTEND
033400                   PERFORM 600-APPLY-STATUS-ONLY THRU 600-EXIT
033500               WHEN RES-MAINT-NO-SHOW
033600                   PERFORM 600-APPLY-STATUS-ONLY THRU 600-EXIT
033700               WHEN OTHER
033800                   MOVE 'Y' TO TRAN-ERROR-SW
033900           END-EVALUATE.
034000
034100           IF TRAN-IN-ERROR
034200               ADD +1 TO ERROR-RECS
034300           ELSE
034400               ADD +1 TO RECORDS-WRITTEN.
034500
034600           PERFORM 900-READ-RESVTRAN THRU 900-EXIT.
034700       100-EXIT.
034800           EXIT.
034900
035000      ****** BUSINESS RULE #2 - APPLY A CONFIRMED BOOKING.  RESVEDIT
035100      ****** HAS ALREADY RUN THE EIGHT ORDERED VALIDATION CHECKS - THIS
035200      ****** PARAGRAPH ONLY DOES THE BOOKKEEPING
035300       400-APPLY-BOOKING.
035400           MOVE "400-APPLY-BOOKING" TO PARA-NAME.
035500           PERFORM 420-FIND-APPT THRU 420-EXIT.
035600           PERFORM 430-FIND-PURCHASE THRU 430-EXIT.
035700           IF TRAN-IN-ERROR
035800               GO TO 400-EXIT.
035900
036000           ADD 1 TO APPT-CURRENT-CAPACITY (APP-IDX).
036100
036200           SUBTRACT 1 FROM PURCHASE-REMAINING-USES (PUR-IDX).
036300           IF PURCHASE-REMAINING-USES (PUR-IDX) = ZERO
036400               MOVE 'USED' TO PURCHASE-STATUS (PUR-IDX).
036500           MOVE WS-DATE TO PURCHASE-LAST-USE-DATE (PUR-IDX).
036600
036700           ADD 1 TO WS-RESV-HIGH-SUB.
036800           SET RESV-IDX TO WS-RESV-HIGH-SUB.
036900           MOVE TRAN-RES-ID TO RES-ID (RESV-IDX).
037000           MOVE TRAN-MEMBER-ID TO RES-MEMBER-ID (RESV-IDX).
037100           MOVE TRAN-APPT-ID TO RES-APPT-ID (RESV-IDX).
037200           MOVE TRAN-PURCHASE-ID TO RES-PURCHASE-ID (RESV-IDX).
037300           MOVE 'CONFIRMED' TO RES-STATUS (RESV-IDX).
037400           MOVE WS-DATE TO RES-CREATED-DATE (RESV-IDX).
037500           MOVE WS-DATE TO RES-LAST-STATUS-CHANGE-DATE (RESV-IDX).
037600       400-EXIT.
037700           EXIT.
037800
037900      ****** BUSINESS RULE #3 - CANCEL/DELETE REVERSES THE BOOKING -
038000      ****** PURCHASE GETS ITS SESSION BACK, APPOINTMENT GETS ITS SEAT
038100      ****** BACK
038200       500-APPLY-CANCEL.
038300           MOVE "500-APPLY-CANCEL" TO PARA-NAME.
038400           PERFORM 510-FIND-RESV THRU 510-EXIT.
038500           IF TRAN-IN-ERROR
038600               GO TO 500-EXIT.
038700
038800           SET APP-IDX TO 1.
038900           SEARCH APP-TAB-ENTRY
039000               AT END NEXT SENTENCE
039100               WHEN APPT-ID (APP-IDX) = RES-APPT-ID (RESV-IDX)
039200                   IF APPT-CURRENT-CAPACITY (APP-IDX) > ZERO
039300                       SUBTRACT 1 FROM APPT-CURRENT-CAPACITY (APP-IDX)
039400                   END-IF
039500           END-SEARCH.
039600
039700           SET PUR-IDX TO 1.
039800           SEARCH PUR-TAB-ENTRY
039900               AT END NEXT SENTENCE
040000               WHEN PURCHASE-ID (PUR-IDX) = RES-PURCHASE-ID (RESV-IDX)
040100                   ADD 1 TO PURCHASE-REMAINING-USES (PUR-IDX)
040200                   IF PURCHASE-USED (PUR-IDX)
040300                       MOVE 'ACTIVE' TO PURCHASE-STATUS (PUR-IDX)
040400                   END-IF
040500           END-SEARCH.
040600
040700           MOVE 'CANCELLED' TO RES-STATUS (RESV-IDX).
040800           MOVE WS-DATE TO RES-LAST-STATUS-CHANGE-DATE (RESV-IDX).
040900       500-EXIT.
041000           EXIT.
041100
041200      ****** BUSINESS RULE #3 - ATTEND/NO-SHOW ARE A STATUS CHANGE ONLY
041300      ****** - NO EFFECT ON THE PURCHASE OR THE APPOINTMENT SEAT COUNT
041400       600-APPLY-STATUS-ONLY.
041500           MOVE "600-APPLY-STATUS-ONLY" TO PARA-NAME.
041600           PERFORM 510-FIND-RESV THRU 510-EXIT.
041700           IF TRAN-IN-ERROR
041800               GO TO 600-EXIT.
041900
042000           IF RES-MAINT-ATTEND
042100               MOVE 'ATTENDED' TO RES-STATUS (RESV-IDX)
042200           ELSE
042300               MOVE 'NO_SHOW' TO RES-STATUS (RESV-IDX).
042400           MOVE WS-DATE TO RES-LAST-STATUS-CHANGE-DATE (RESV-IDX).
042500       600-EXIT.
042600           EXIT.
042700
042800       420-FIND-APPT.
042900           SET APP-IDX TO 1.
043000           SEARCH APP-TAB-ENTRY
043100               AT END
043200                   MOVE 'Y' TO TRAN-ERROR-SW
043300               WHEN APPT-ID (APP-IDX) = TRAN-APPT-ID
043400                   NEXT SENTENCE
043500           END-SEARCH.
043600       420-EXIT.
043700           EXIT.
043800
043900       430-FIND-PURCHASE.
044000           SET PUR-IDX TO 1.
044100           SEARCH PUR-TAB-ENTRY
044200               AT END
044300                   MOVE 'Y' TO TRAN-ERROR-SW
044400               WHEN PURCHASE-ID (PUR-IDX) = TRAN-PURCHASE-ID
044500                   NEXT SENTENCE
044600           END-SEARCH.
044700       430-EXIT.
044800           EXIT.
044900
045000       510-FIND-RESV.
045100           SET RESV-IDX TO 1.
045200           SEARCH RESV-TAB-ENTRY
045300               AT END
045400                   MOVE 'Y' TO TRAN-ERROR-SW
045500               WHEN RES-ID (RESV-IDX) = TRAN-RES-ID
045600                   NEXT SENTENCE
045700           END-SEARCH.
045800       510-EXIT.
045900           EXIT.
046000
046100       800-OPEN-FILES.
046200           MOVE "800-OPEN-FILES" TO PARA-NAME.
046300           OPEN INPUT RESVSRCH-FILE, APPTMSTR-OLD, PURCHMST-OLD,
046400                      RESVMSTR-OLD.
046500           OPEN OUTPUT APPTMSTR-NEW, PURCHMST-NEW, RESVMSTR-NEW, SYSOUT.
046600       800-EXIT.
046700           EXIT.
046800
046900       850-CLOSE-FILES.
047000           MOVE "850-CLOSE-FILES" TO PARA-NAME.
047100           CLOSE RESVSRCH-FILE, APPTMSTR-OLD, PURCHMST-OLD, RESVMSTR-OLD,
047200                 APPTMSTR-NEW, PURCHMST-NEW, RESVMSTR-NEW, SYSOUT.
047300       850-EXIT.
047400           EXIT.
047500
047600       900-READ-RESVTRAN.
047700           READ RESVSRCH-FILE
047800               AT END MOVE 'N' TO MORE-TRAN-SW
047900               GO TO 900-EXIT
048000           END-READ.
048100           ADD +1 TO RECORDS-READ.
048200       900-EXIT.
048300           EXIT.
048400
048500       900-CLEANUP.
048600           MOVE "900-CLEANUP" TO PARA-NAME.
048700           PERFORM 920-WRITE-APPT-NEW THRU 920-EXIT
048800               VARYING APP-IDX FROM 1 BY 1
048900               UNTIL APP-IDX > WS-APPT-HIGH-SUB.
049000           PERFORM 930-WRITE-PUR-NEW THRU 930-EXIT
049100               VARYING PUR-IDX FROM 1 BY 1
049200               UNTIL PUR-IDX > WS-PUR-HIGH-SUB.
049300           PERFORM 940-WRITE-RESV-NEW THRU 940-EXIT
049400               VARYING RESV-IDX FROM 1 BY 1
049500               UNTIL RESV-IDX > WS-RESV-HIGH-SUB.
049600
049700           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
049800
049900           DISPLAY "** RECORDS READ **".
050000           DISPLAY RECORDS-READ.
050100           DISPLAY "** RECORDS WRITTEN/UPDATED **".
050200           DISPLAY RECORDS-WRITTEN.
050300           DISPLAY "** ERROR RECORDS FOUND **".
050400           DISPLAY ERROR-RECS.
050500           DISPLAY "******** NORMAL END OF JOB RESVUPDT ********".
050600       900-EXIT.
050700           EXIT.
050800
050900       920-WRITE-APPT-NEW.
051000           WRITE APPTMSTR-NEW-REC FROM APP-TAB-ENTRY (APP-IDX).
051100       920-EXIT.
051200           EXIT.
051300
051400       930-WRITE-PUR-NEW.
051500           WRITE PURCHMST-NEW-REC FROM PUR-TAB-ENTRY (PUR-IDX).
051600       930-EXIT.
051700           EXIT.
051800
051900       940-WRITE-RESV-NEW.
052000           WRITE RESVMSTR-NEW-REC FROM RESV-TAB-ENTRY (RESV-IDX).
052100       940-EXIT.
052200           EXIT.
052300
052400       1000-ABEND-RTN.
052500           WRITE SYSOUT-REC FROM ABEND-REC.
052600           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
052700           DISPLAY "*** ABNORMAL END OF JOB-RESVUPDT ***" UPON CONSOLE.
052800           DIVIDE ZERO-VAL INTO ONE-VAL.
