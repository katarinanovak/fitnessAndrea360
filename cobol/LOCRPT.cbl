000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.  LOCRPT.
000300       AUTHOR. JON SAYLES.
000400       INSTALLATION. COBOL DEVELOPMENT CENTER.
000500       DATE-WRITTEN. 01/23/88.
000600       DATE-COMPILED. 01/23/88.
000700       SECURITY. NON-CONFIDENTIAL.
000800      ******************************************************************
000900      *REMARKS.
001000      *
001100      *          THIS PROGRAM PRINTS THE DAILY LOCATION CAPACITY AND
001200      *          UTILIZATION REPORT
001300      *
001400      *          A SINGLE CONTROL CARD NAMES THE LOCATION AND THE
001500      *          REPORT DATE.  THE FULL APPOINTMENT MASTER IS READ AND
001600      *          EVERY SLOT AT THAT LOCATION ON THAT DATE, REGARDLESS
001700      *          OF STATUS, IS BUCKETED BY ITS START
001800      *          HOUR (08 THROUGH 22 INCLUSIVE, 15 BUCKETS).  ONE
001900      *          DETAIL LINE IS PRINTED PER HOUR, FOLLOWED BY A
002000      *          TOTAL-APPOINTMENTS LINE AND AN AVERAGE-UTILIZATION
002100      *          LINE (TOTAL-APPOINTMENTS / 15, NOT TRUNCATED TO AN
002200      *          INTEGER)
002300      *
002400      ******************************************************************
002500      *
002600      *          CONTROL CARD            -   FTA0001.LOCRPTIN
002700      *
002800      *          MASTER FILE (LOAD ONLY) -   FTA0001.APPTMSTR
002900      *
003000      *          REPORT FILE PRODUCED    -   FTA0001.LOCRPT.OUT
003100      *
003200      *          DUMP FILE               -   SYSOUT
003300      *
003400      ******************************************************************
003500      *    01/23/88  JAS   ORIGINAL CODING
003600      *    09/30/95  RMK   ADDED AVERAGE-UTILIZATION LINE (REQ 95-203)
003700      *    11/14/98  TGD   Y2K - REPORT-DATE ALREADY CCYYMMDD ON THE
003800      *                    CONTROL CARD, REVIEWED, NO CHANGE REQUIRED.
003900      *                    Y2K-58
004000      *    02/11/04  LMP   100-ACCUMULATE-HOURS WAS DROPPING CANCELLED
004100      *                    SLOTS FROM THE HOUR BUCKETS.  TOTAL-
004200      *                    APPOINTMENTS AND AVERAGE-UTILIZATION COUNT
004300      *                    EVERY SLOT IN RANGE REGARDLESS OF STATUS.
004400      *                    (REQ 04-07)
004500      ******************************************************************
004600       ENVIRONMENT DIVISION.
004700       CONFIGURATION SECTION.
004800       SOURCE-COMPUTER. IBM-390.
004900       OBJECT-COMPUTER. IBM-390.
005000       SPECIAL-NAMES.
005100           C01 IS NEXT-PAGE.
005200       INPUT-OUTPUT SECTION.
005300       FILE-CONTROL.
005400           SELECT SYSOUT
005500           ASSIGN TO UT-S-SYSOUT
005600             ORGANIZATION IS SEQUENTIAL.
005700
005800           SELECT LOCRPTIN-FILE
005900           ASSIGN TO UT-S-LOCRPTIN
006000             ACCESS MODE IS SEQUENTIAL
006100             FILE STATUS IS OFCODE.
006200
006300           SELECT APPTMSTR-FILE
006400           ASSIGN TO UT-S-APPTMST
006500             ACCESS MODE IS SEQUENTIAL
006600             FILE STATUS IS AFCODE.
006700
006800           SELECT LOCRPT-FILE
006900           ASSIGN TO UT-S-LOCRPT
007000             ACCESS MODE IS SEQUENTIAL
007100             FILE STATUS IS OFCODE.
007200
007300       DATA DIVISION.
007400       FILE SECTION.
007500       FD  SYSOUT
007600           RECORDING MODE IS F
007700           LABEL RECORDS ARE STANDARD
007800           RECORD CONTAINS 130 CHARACTERS
007900           BLOCK CONTAINS 0 RECORDS
008000           DATA RECORD IS SYSOUT-REC.
008100       01  SYSOUT-REC  PIC X(130).
008200
008300      ****** ONE CONTROL CARD PER RUN - LOCATION-ID AND REPORT-DATE
008400       FD  LOCRPTIN-FILE
008500           RECORDING MODE IS F
008600           LABEL RECORDS ARE STANDARD
008700           RECORD CONTAINS 17 CHARACTERS
008800           BLOCK CONTAINS 0 RECORDS
008900           DATA RECORD IS LOCRPT-CTL-REC.
009000       01  LOCRPT-CTL-REC.
009100           05  CTL-LOCATION-ID              PIC 9(9).
009200           05  CTL-REPORT-DATE              PIC 9(8).
009300
009400       FD  APPTMSTR-FILE
009500           RECORDING MODE IS F
009600           LABEL RECORDS ARE STANDARD
009700           RECORD CONTAINS 124 CHARACTERS
009800           BLOCK CONTAINS 0 RECORDS
009900           DATA RECORD IS APPTMSTR-REC.
010000       01  APPTMSTR-REC                     PIC X(124).
010100
010200       FD  LOCRPT-FILE
010300           RECORDING MODE IS F
010400           LABEL RECORDS ARE STANDARD
010500           RECORD CONTAINS 132 CHARACTERS
010600           BLOCK CONTAINS 0 RECORDS
010700           DATA RECORD IS RPT-REC.
010800       01  RPT-REC  PIC X(132).
010900
011000      ** QSAM FILE
011100       WORKING-STORAGE SECTION.
011200
011300       01  FILE-STATUS-CODES.
011400           05  OFCODE                      PIC X(2).
011500               88  NO-MORE-RECS             VALUE "10".
011600           05  AFCODE                      PIC X(2).
011700               88  NO-MORE-APPT-RECS        VALUE "10".
011800
011900      ** THIS PROGRAM'S OWN WORKING VIEW OF THE APPOINTMENT MASTER -
012000      ** SAME FIELDS, SAME ORDER AS COPYBOOK APPTMSTR
012100       01  APPT-MASTER-WORK-REC.
012200           05  APPT-ID                  PIC 9(9).
012300           05  APPT-SERVICE-ID          PIC 9(9).
012400           05  APPT-MEMBER-ID           PIC 9(9).
012500           05  APPT-LOCATION-ID         PIC 9(9).
012600           05  APPT-MAX-CAPACITY        PIC 9(4).
012700           05  APPT-CURRENT-CAPACITY    PIC 9(4).
012800           05  APPT-START-DATETIME      PIC 9(14).
012900           05  APPT-START-BROKEN-DOWN REDEFINES APPT-START-DATETIME.
013000               10  APPT-START-DATE      PIC 9(8).
013100               10  APPT-START-HH        PIC 9(2).
013200               10  FILLER               PIC 9(4).
013300           05  APPT-END-DATETIME        PIC 9(14).
013400           05  APPT-STATUS              PIC X(11).
013500               88  APPT-CANCELLED       VALUE 'CANCELLED'.
013600           05  APPT-GROUP-SLOT-IND      PIC X(01).
013700           05  FILLER                   PIC X(40).
013800
013900      ** FIFTEEN HOURLY BUCKETS, 08 THROUGH 22 INCLUSIVE.  SUBSCRIPT 1
014000      ** IS THE 08:00 HOUR, SUBSCRIPT 15 IS THE 22:00 HOUR
014100       01  WS-HOUR-TABLE.
014200           05  HOUR-BUCKET OCCURS 15 TIMES INDEXED BY HOUR-IDX.
014300               10  HOUR-OF-DAY            PIC 9(2).
014400               10  HOUR-OF-DAY-BROKEN-DOWN REDEFINES HOUR-OF-DAY.
014500                   15  FILLER              PIC 9(1).
014600                   15  FILLER              PIC 9(1).
014700               10  APPOINTMENT-COUNT-FOR-HOUR PIC 9(5) COMP.
014800
014900       01  WS-HDR-REC.
015000           05  FILLER                  PIC X(1) VALUE " ".
015100           05  FILLER                  PIC X(30) VALUE
015200               "LOCATION CAPACITY REPORT".
015300           05  FILLER                  PIC X(10) VALUE SPACES.
015400           05  HDR-LOCATION-ID-O       PIC 9(9).
015500           05  FILLER                  PIC X(2) VALUE SPACES.
015600           05  HDR-LOCATION-NAME-O     PIC X(30).
015700           05  FILLER                  PIC X(2) VALUE SPACES.
015800           05  HDR-REPORT-DATE-O       PIC X(10).
015900           05  FILLER                  PIC X(27) VALUE SPACES.
016000
016100       01  WS-COLM-HDR-REC.
016200           05  FILLER            PIC X(12) VALUE "LOCATION-ID".
016300           05  FILLER            PIC X(24) VALUE "LOCATION-NAME".
016400           05  FILLER            PIC X(14) VALUE "REPORT-DATE".
016500           05  FILLER            PIC X(8)  VALUE "HOUR".
016600           05  FILLER            PIC X(26) VALUE "APPOINTMENT-COUNT".
016700           05  FILLER            PIC X(48) VALUE SPACES.
016800
016900       01  WS-DETAIL-RPT-REC.
017000           05  DTL-LOCATION-ID-O       PIC 9(9).
017100           05  FILLER                  PIC X(5) VALUE SPACES.
017200           05  DTL-LOCATION-NAME-O     PIC X(30).
017300           05  FILLER                  PIC X(2) VALUE SPACES.
017400           05  DTL-REPORT-DATE-O       PIC X(10).
017500           05  FILLER                  PIC X(6) VALUE SPACES.
017600           05  DTL-HOUR-O              PIC Z9.
017700           05  FILLER                  PIC X(8) VALUE SPACES.
017800           05  DTL-COUNT-O             PIC ZZZZ9.
017900           05  FILLER                  PIC X(54) VALUE SPACES.
018000
018100       01  WS-TOTAL-RPT-REC.
018200           05  FILLER                  PIC X(20) VALUE
018300               "TOTAL-APPOINTMENTS:".
018400           05  TOTAL-APPTS-O           PIC ZZZZ9.
018500           05  FILLER                  PIC X(107) VALUE SPACES.
018600
018700       01  WS-AVERAGE-RPT-REC.
018800           05  FILLER                  PIC X(21) VALUE
018900               "AVERAGE-UTILIZATION:".
019000           05  AVERAGE-UTIL-O          PIC ZZ9.999.
019100           05  FILLER                  PIC X(105) VALUE SPACES.
019200
019300       01  WS-BLANK-LINE.
019400           05  FILLER     PIC X(132) VALUE SPACES.
019500
019600       01  WS-REPORT-DATE-EDITED.
019700           05  WS-RPT-CCYY          PIC 9(4).
019800           05  WS-RPT-DASH1         PIC X(1) VALUE "-".
019900           05  WS-RPT-MM            PIC 9(2).
020000           05  WS-RPT-DASH2         PIC X(1) VALUE "-".
020100           05  WS-RPT-DD            PIC 9(2).
020200       01  WS-REPORT-DATE-BROKEN-DOWN REDEFINES
020300                             WS-REPORT-DATE-EDITED.
020400           05  FILLER               PIC X(10).
020500       77  MORE-APPT-SW             PIC X(01) VALUE 'Y'.
020600           88  NO-MORE-APPT          VALUE 'N'.
020700
020800       01  COUNTERS-AND-ACCUMULATORS.
020900           05  TOTAL-APPOINTMENTS        PIC 9(5) COMP.
021000           05  AVERAGE-UTILIZATION       PIC 9(3)V999 COMP-3.
021100
021200       COPY LOCATAB.
021300
021400       COPY ABENDREC.
021500
021600       PROCEDURE DIVISION.
021700           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
021800           PERFORM 100-ACCUMULATE-HOURS THRU 100-EXIT
021900               UNTIL NO-MORE-APPT-RECS.
022000           PERFORM 900-CLEANUP THRU 900-EXIT.
022100           MOVE ZERO TO RETURN-CODE.
022200           GOBACK.
022300
022400       000-HOUSEKEEPING.
022500           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
022600           DISPLAY "******** BEGIN JOB LOCRPT ********".
022700           PERFORM 800-OPEN-FILES THRU 800-EXIT.
022800
022900           READ LOCRPTIN-FILE
023000               AT END
023100                   MOVE "MISSING LOCRPT CONTROL CARD" TO ABEND-REASON
023200                   GO TO 1000-ABEND-RTN
023300           END-READ.
023400
023500           PERFORM 050-LOOKUP-LOCATION THRU 050-EXIT.
023600           PERFORM 060-INIT-HOUR-TABLE THRU 060-EXIT
023700               VARYING HOUR-IDX FROM 1 BY 1 UNTIL HOUR-IDX > 15.
023800
023900           PERFORM 900-READ-APPTMSTR THRU 900-EXIT.
024000       000-EXIT.
024100           EXIT.
024200
024300       050-LOOKUP-LOCATION.
024400           MOVE "050-LOOKUP-LOCATION" TO PARA-NAME.
024500           MOVE CTL-LOCATION-ID TO LOCATION-ID.
024600           EXEC SQL
024700              SELECT LOCATION_NAME
024800                INTO :LOCATION-NAME
024900                FROM FTA0001.LOCATION
025000               WHERE LOCATION_ID = :LOCATION-ID
025100           END-EXEC.
025200           IF SQLCODE = +100
025300               MOVE "LOCATION NOT FOUND ON CONTROL CARD" TO
025400                                        ABEND-REASON
025500               GO TO 1000-ABEND-RTN.
025600           IF SQLCODE < 0
025700               MOVE "** FATAL DB2 ERROR ON LOCATION LOOKUP" TO
025800                                        ABEND-REASON
025900               GO TO 1000-ABEND-RTN.
026000       050-EXIT.
026100           EXIT.
026200
026300       060-INIT-HOUR-TABLE.
026400           COMPUTE HOUR-OF-DAY (HOUR-IDX) = HOUR-IDX + 7.
026500           MOVE ZERO TO APPOINTMENT-COUNT-FOR-HOUR (HOUR-IDX).
026600       060-EXIT.
026700           EXIT.
026800
026900      ****** ONE SLOT AT A TIME - KEEP ONLY THOSE AT THE REQUESTED
027000      ****** LOCATION ON THE REQUESTED DATE, THEN BUCKET BY START HOUR
027100       100-ACCUMULATE-HOURS.
027200           MOVE "100-ACCUMULATE-HOURS" TO PARA-NAME.
027300           IF APPT-LOCATION-ID = CTL-LOCATION-ID
027400             AND APPT-START-DATE = CTL-REPORT-DATE
027500               COMPUTE HOUR-IDX = APPT-START-HH - 7
027600               ADD 1 TO APPOINTMENT-COUNT-FOR-HOUR (HOUR-IDX).
027700
027800           PERFORM 900-READ-APPTMSTR THRU 900-EXIT.
027900       100-EXIT.
028000           EXIT.
028100
028200       700-WRITE-PAGE-HDR.
028300           MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.
028400           MOVE CTL-LOCATION-ID TO HDR-LOCATION-ID-O.
028500           MOVE LOCATION-NAME TO HDR-LOCATION-NAME-O.
028600           MOVE CTL-REPORT-DATE TO WS-REPORT-DATE-BROKEN-DOWN.
028700           MOVE WS-REPORT-DATE-EDITED TO HDR-REPORT-DATE-O.
028800           WRITE RPT-REC FROM WS-BLANK-LINE
028900               AFTER ADVANCING 1.
029000           WRITE RPT-REC FROM WS-HDR-REC
029100               AFTER ADVANCING NEXT-PAGE.
029200           WRITE RPT-REC FROM WS-BLANK-LINE
029300               AFTER ADVANCING 1.
029400       700-EXIT.
029500           EXIT.
029600
029700       720-WRITE-COLM-HDR.
029800           MOVE "720-WRITE-COLM-HDR" TO PARA-NAME.
029900           WRITE RPT-REC FROM WS-COLM-HDR-REC
030000               AFTER ADVANCING 2.
030100       720-EXIT.
030200           EXIT.
030300
030400       740-WRITE-HOUR-DETAIL.
030500           MOVE "740-WRITE-HOUR-DETAIL" TO PARA-NAME.
030600           MOVE CTL-LOCATION-ID TO DTL-LOCATION-ID-O.
030700           MOVE LOCATION-NAME TO DTL-LOCATION-NAME-O.
030800           MOVE WS-REPORT-DATE-EDITED TO DTL-REPORT-DATE-O.
030900           MOVE HOUR-OF-DAY (HOUR-IDX) TO DTL-HOUR-O.
031000           MOVE APPOINTMENT-COUNT-FOR-HOUR (HOUR-IDX) TO DTL-COUNT-O.
031100           WRITE RPT-REC FROM WS-DETAIL-RPT-REC
031200               AFTER ADVANCING 1.
031300           ADD APPOINTMENT-COUNT-FOR-HOUR (HOUR-IDX) TO
031400               TOTAL-APPOINTMENTS.
031500       740-EXIT.
031600           EXIT.
031700
031800       760-WRITE-TOTALS.
031900           MOVE "760-WRITE-TOTALS" TO PARA-NAME.
032000           MOVE TOTAL-APPOINTMENTS TO TOTAL-APPTS-O.
032100           WRITE RPT-REC FROM WS-BLANK-LINE
032200               AFTER ADVANCING 1.
032300           WRITE RPT-REC FROM WS-TOTAL-RPT-REC
032400               AFTER ADVANCING 1.
032500
032600           COMPUTE AVERAGE-UTILIZATION ROUNDED =
032700               TOTAL-APPOINTMENTS / 15.
032800           MOVE AVERAGE-UTILIZATION TO AVERAGE-UTIL-O.
032900           WRITE RPT-REC FROM WS-AVERAGE-RPT-REC
033000               AFTER ADVANCING 1.
033100       760-EXIT.
033200           EXIT.
033300
033400       800-OPEN-FILES.
033500           MOVE "800-OPEN-FILES" TO PARA-NAME.
033600           OPEN INPUT LOCRPTIN-FILE, APPTMSTR-FILE.
033700           OPEN OUTPUT LOCRPT-FILE, SYSOUT.
033800       800-EXIT.
033900           EXIT.
034000
034100       850-CLOSE-FILES.
034200           MOVE "850-CLOSE-FILES" TO PARA-NAME.
034300           CLOSE LOCRPTIN-FILE, APPTMSTR-FILE, LOCRPT-FILE, SYSOUT.
034400       850-EXIT.
034500           EXIT.
034600
034700       900-READ-APPTMSTR.
034800           READ APPTMSTR-FILE INTO APPT-MASTER-WORK-REC
034900               AT END MOVE 'N' TO MORE-APPT-SW
035000               GO TO 900-EXIT
035100           END-READ.
035200       900-EXIT.
035300           EXIT.
035400
035500       900-CLEANUP.
035600           MOVE "900-CLEANUP" TO PARA-NAME.
035700           PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
035800           PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.
035900           PERFORM 740-WRITE-HOUR-DETAIL THRU 740-EXIT
036000               VARYING HOUR-IDX FROM 1 BY 1 UNTIL HOUR-IDX > 15.
036100           PERFORM 760-WRITE-TOTALS THRU 760-EXIT.
036200
036300           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
036400           DISPLAY "******** NORMAL END OF JOB LOCRPT ********".
036500       900-EXIT.
036600           EXIT.
036700
036800       1000-ABEND-RTN.
036900           WRITE SYSOUT-REC FROM ABEND-REC.
037000           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
037100           DISPLAY "*** ABNORMAL END OF JOB-LOCRPT ***" UPON CONSOLE.
037200           DIVIDE ZERO-VAL INTO ONE-VAL.
