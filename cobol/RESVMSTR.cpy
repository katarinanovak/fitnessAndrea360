000100      ******************************************************************
000200      *    RESVMSTR  --  RESERVATION RECORD LAYOUT (VSAM RESVMSTR).
000300      *    KEYED RANDOM BY RES-ID.  A MEMBER'S CLAIM ON AN APPOINTMENT,
000400      *    DRAWN AGAINST A PURCHASE.
000500      *----------------------------------------------------------------
000600      *    10/05/92  JAS   ORIGINAL CODING - RESERVATION RECORD
000700      *    06/21/97  RMK   ADDED RES-STATUS 88-LEVELS FOR WAITING_LIST
000800      *                    (REQ 97-88)
000900      *    11/14/98  TGD   Y2K - NO DATE FIELDS OF OUR OWN ON THIS
001000      *                    RECORD, NO CHANGE REQUIRED.  Y2K-54
001100      ******************************************************************
001200       01  RESERVATION-REC.
001300           05  RES-ID                           PIC 9(9).
001400           05  RES-MEMBER-ID                    PIC 9(9).
001500           05  RES-APPT-ID                       PIC 9(9).
001600           05  RES-PURCHASE-ID                  PIC 9(9).
001700           05  RES-STATUS                       PIC X(12).
001800               88  RES-CONFIRMED                VALUE 'CONFIRMED'.
001900               88  RES-CANCELLED                VALUE 'CANCELLED'.
002000               88  RES-ATTENDED                 VALUE 'ATTENDED'.
002100               88  RES-NO-SHOW                  VALUE 'NO_SHOW'.
002200               88  RES-WAITING-LIST             VALUE 'WAITING_LIST'.
002300               88  RES-VALID-STATUS VALUES ARE
002400                   'CONFIRMED', 'CANCELLED', 'ATTENDED', 'NO_SHOW',
002500                   'WAITING_LIST'.
002600           05  RES-CREATED-DATE                 PIC 9(8).
002700           05  RES-CREATED-BROKEN-DOWN
002800                              REDEFINES RES-CREATED-DATE.
002900               10  RES-CREATED-CCYY             PIC 9(4).
003000               10  RES-CREATED-MM               PIC 9(2).
003100               10  RES-CREATED-DD               PIC 9(2).
003200           05  RES-LAST-STATUS-CHANGE-DATE      PIC 9(8).
003300           05  FILLER                           PIC X(30).
