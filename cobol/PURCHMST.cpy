000100      ******************************************************************
000200      *    PURCHMST  --  PURCHASE MASTER RECORD LAYOUT  (VSAM PURCHMST)
000300      *    KEYED RANDOM BY PURCHASE-ID.  ONE RECORD PER PACKAGE OF
000400      *    SESSIONS A MEMBER HAS BOUGHT AGAINST A SERVICE.
000500      *----------------------------------------------------------------
000600      *    06/14/91  JAS   ORIGINAL CODING - PURCHASE MASTER
000700      *    09/30/95  RMK   ADDED PURCHASE-EXPIRY-DATE (REQ 95-203)
000800      *    11/12/98  TGD   Y2K - DATES ALREADY CCYYMMDD, NO CONVERSION
000900      *                    REQUIRED.  REVIEWED PER Y2K-52
001000      *    02/18/03  LMP   ADDED PURCHASE-CHANNEL FOR ONLINE CHECKOUT
001100      *                    VS. COUNTER-SALE REPORTING (REQ 03-09)
001200      ******************************************************************
001300       01  PURCHASE-MASTER-REC.
001400           05  PURCHASE-ID                     PIC 9(9).
001500           05  PURCHASE-MEMBER-ID               PIC 9(9).
001600           05  PURCHASE-SERVICE-ID              PIC 9(9).
001700           05  PURCHASE-QUANTITY                PIC 9(4).
001800           05  PURCHASE-REMAINING-USES          PIC 9(4).
001900           05  PURCHASE-USES-BROKEN-DOWN REDEFINES
002000                              PURCHASE-REMAINING-USES.
002100               10  PURCH-REMAIN-USES-HUND       PIC 9(2).
002200               10  PURCH-REMAIN-USES-UNITS      PIC 9(2).
002300           05  PURCHASE-TOTAL-PRICE-EUR         PIC S9(8)V99.
002400           05  PURCHASE-DATE                    PIC 9(8).
002500           05  PURCHASE-DATE-BROKEN-DOWN
002600                              REDEFINES PURCHASE-DATE.
002700               10  PURCH-DATE-CCYY              PIC 9(4).
002800               10  PURCH-DATE-MM                PIC 9(2).
002900               10  PURCH-DATE-DD                PIC 9(2).
003000           05  PURCHASE-EXPIRY-DATE             PIC 9(8).
003100           05  PURCHASE-EXPIRY-BROKEN-DOWN
003200                              REDEFINES PURCHASE-EXPIRY-DATE.
003300               10  PURCH-EXPIRY-CCYY            PIC 9(4).
003400               10  PURCH-EXPIRY-MM              PIC 9(2).
003500               10  PURCH-EXPIRY-DD              PIC 9(2).
003600           05  PURCHASE-STATUS                  PIC X(9).
003700               88  PURCHASE-ACTIVE              VALUE 'ACTIVE'.
003800               88  PURCHASE-USED                VALUE 'USED'.
003900               88  PURCHASE-EXPIRED             VALUE 'EXPIRED'.
004000               88  PURCHASE-CANCELLED           VALUE 'CANCELLED'.
004100               88  PURCHASE-VALID-STATUS VALUES ARE
004200                   'ACTIVE', 'USED', 'EXPIRED', 'CANCELLED'.
004300           05  PURCHASE-CHANNEL                 PIC X(02).
004400               88  PURCH-VIA-ONLINE-CHECKOUT     VALUE 'OL'.
004500               88  PURCH-VIA-FRONT-DESK          VALUE 'FD'.
004600           05  PURCHASE-LAST-USE-DATE           PIC 9(8).
004700           05  FILLER                           PIC X(40).
