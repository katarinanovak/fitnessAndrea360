000100      ******************************************************************
000200      *    APPTTRAN  --  APPOINTMENT MAINTENANCE TRANSACTION LAYOUT.
000300      *    LINE-SEQUENTIAL, ONE SCHEDULING REQUEST PER RECORD, PRODUCED
000400      *    BY THE WEB SCHEDULING SCREENS
000500      *----------------------------------------------------------------
000600      *    08/22/92  JAS   ORIGINAL CODING
000700      *    08/02/97  RMK   ADDED MAINT-CODE SWITCH FOR CANCEL/CONFIRM/
000800      *                    COMPLETE/DELETE MAINTENANCE (REQ 97-140)
000900      *    11/13/98  TGD   Y2K - START-DATETIME ALREADY CCYYMMDDHHMMSS,
001000      *                    NO CHANGE REQUIRED.  Y2K-53
001100      ******************************************************************
001200       01  APPOINTMENT-TRAN-REC.
001300           05  APPT-MAINT-CODE                  PIC X(01).
001400               88  APPT-MAINT-NEW                VALUE 'N'.
001500               88  APPT-MAINT-CANCEL             VALUE 'X'.
001600               88  APPT-MAINT-DELETE             VALUE 'D'.
001700               88  APPT-MAINT-CONFIRM            VALUE 'C'.
001800               88  APPT-MAINT-COMPLETE           VALUE 'P'.
001900           05  TRAN-APPT-ID                      PIC 9(9).
002000           05  TRAN-SERVICE-ID                   PIC 9(9).
002100           05  TRAN-MEMBER-ID                    PIC 9(9).
002200           05  TRAN-LOCATION-ID                  PIC 9(9).
002300           05  TRAN-START-DATETIME               PIC 9(14).
002400           05  FILLER                            PIC X(13).
