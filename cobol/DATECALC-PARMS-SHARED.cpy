000100      ******************************************************************
000200      *    DATECALC-PARMS-SHARED  --  PARAMETER AREA COPYBOOK FOR CALLS
000300      *    TO SUBPROGRAM DATECALC.  COPY'D BY BOTH THE CALLER'S
000400      *    WORKING-STORAGE AND SHAPED TO MATCH DATECALC'S OWN LINKAGE
000500      *    SECTION FIELD-FOR-FIELD SO THE CALL USING LIST LINES UP.
000600      *----------------------------------------------------------------
000700      *    09/14/95  RMK   ORIGINAL CODING
000800      *    11/10/98  TGD   Y2K - REWRITTEN FOR 4-DIGIT CCYY.  Y2K-61
000900      ******************************************************************
001000       01  DATECALC-PARMS.
001100           05  DATECALC-FUNCTION-CODE     PIC X(01).
001200               88  DATECALC-ADD-12-MONTHS VALUE 'Y'.
001300               88  DATECALC-ADD-30-DAYS   VALUE 'D'.
001400               88  DATECALC-ADD-1-MONTH   VALUE 'M'.
001500               88  DATECALC-ADD-MINUTES   VALUE 'T'.
001600               88  DATECALC-CALC-AGE      VALUE 'A'.
001700           05  DATECALC-IN-DATE           PIC 9(8).
001800           05  DATECALC-IN-DATETIME       PIC 9(14).
001900           05  DATECALC-TODAY-DATE        PIC 9(8).
002000           05  DATECALC-MINUTES           PIC 9(4) COMP.
002100           05  DATECALC-OUT-DATE          PIC 9(8).
002200           05  DATECALC-OUT-DATETIME      PIC 9(14).
002300           05  DATECALC-OUT-AGE-YEARS     PIC 9(3) COMP.
002400           05  DATECALC-RETURN-CODE       PIC S9(4) COMP.
