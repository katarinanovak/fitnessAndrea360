000100      ******************************************************************
000200      * DCLGEN TABLE(FTA0001.LOCATION)                                 *
000300      *        LIBRARY(FTA0001.TEST.COPYLIB(LOCATAB))                  *
000400      *        ACTION(REPLACE)                                         *
000500      *        LANGUAGE(COBOL)                                         *
000600      *        QUOTE                                                   *
000700      *        DBCSDELIM(NO)                                           *
000800      * ... IS THE DCLGEN COMMAND THAT MADE THE FOLLOWING STATEMENTS   *
000900      ******************************************************************
001000           EXEC SQL DECLARE FTA0001.LOCATION TABLE
001100           ( LOCATION_ID                    INTEGER NOT NULL,
001200             LOCATION_NAME                  CHAR(30) NOT NULL,
001300             MAX_ROOMS                      SMALLINT NOT NULL
001400           ) END-EXEC.
001500      ******************************************************************
001600      * COBOL DECLARATION FOR TABLE FTA0001.LOCATION                   *
001700      ******************************************************************
001800       01  DCLLOCATION.
001900           10 LOCATION-ID          PIC S9(9) USAGE COMP.
002000           10 LOCATION-NAME        PIC X(30).
002100           10 MAX-ROOMS            PIC S9(4) USAGE COMP.
002200      ******************************************************************
002300      * THE NUMBER OF COLUMNS DESCRIBED BY THIS DECLARATION IS 3       *
002400      ******************************************************************
