000100      ******************************************************************
000200      *    RESVTRAN  --  RESERVATION MAINTENANCE TRANSACTION LAYOUT.
000300      *    LINE-SEQUENTIAL INPUT, ONE REQUEST PER LINE.  RES-MAINT-CODE
000400      *    DRIVES WHICH RESERVATION OPERATION THE TRANSACTION ASKS FOR.
000500      *----------------------------------------------------------------
000600      *    03/11/93  JAS   ORIGINAL CODING - BOOKING REQUEST ONLY
000700      *    08/02/97  RMK   ADDED RES-MAINT-CODE, CANCEL/STATUS-CHANGE
000800      *                    TRANSACTION TYPES (REQ 97-140)
000900      *    11/14/98  TGD   Y2K REVIEW - NO DATE FIELDS.  Y2K-55
001000      ******************************************************************
001100       01  RESERVATION-TRAN-REC.
001200           05  RES-MAINT-CODE                   PIC X(01).
001300               88  RES-MAINT-BOOK               VALUE 'B'.
001400               88  RES-MAINT-CANCEL              VALUE 'C'.
001500               88  RES-MAINT-DELETE              VALUE 'D'.
001600               88  RES-MAINT-ATTEND              VALUE 'A'.
001700               88  RES-MAINT-NO-SHOW             VALUE 'N'.
001800           05  TRAN-RES-ID                      PIC 9(9).
001900           05  TRAN-MEMBER-ID                   PIC 9(9).
002000           05  TRAN-APPT-ID                      PIC 9(9).
002100           05  TRAN-PURCHASE-ID                 PIC 9(9).
002200           05  FILLER                           PIC X(40).
