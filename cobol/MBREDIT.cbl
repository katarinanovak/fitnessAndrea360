000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.  MBREDIT.
000300       AUTHOR. R KOWALSKI.
000400       INSTALLATION. COBOL DEVELOPMENT CENTER.
000500       DATE-WRITTEN. 02/03/90.
000600       DATE-COMPILED. 02/03/90.
000700       SECURITY. NON-CONFIDENTIAL.
000800      ******************************************************************
000900      *REMARKS.
001000      *
001100      *          THIS PROGRAM EDITS A DAILY MEMBER-REGISTRATION
001200      *          TRANSACTION FILE PRODUCED BY THE WEB SIGN-UP SCREENS
001300      *
001400      *          IT IS A PURE VALIDATION PASS - NO MASTER FILE IS READ
001500      *          OR WRITTEN HERE.  THREE ORDERED CHECKS RUN AGAINST
001600      *          EACH INCOMING REGISTRATION (SEE BUSINESS RULE #7) -
001700      *
001800      *            1.  MEMBERSHIP-END-DATE MAY NOT BE BEFORE
001900      *                MEMBERSHIP-START-DATE
002000      *            2.  THE MEMBERSHIP MUST SPAN AT LEAST ONE MONTH
002100      *            3.  THE MEMBER MUST BE AT LEAST 18 YEARS OLD AS OF
002200      *                TODAY
002300      *
002400      ******************************************************************
002500      *
002600      *          INPUT FILE              -   FTA0001.MBRTRAN
002700      *
002800      *          OUTPUT FILE PRODUCED    -   FTA0001.MBRSRCH
002900      *
003000      *          INPUT ERROR FILE        -   FTA0001.MBRERR
003100      *
003200      *          DUMP FILE               -   SYSOUT
003300      *
003400      ******************************************************************
003500      *    02/03/90  JAS   ORIGINAL CODING
003600      *    07/19/93  RMK   ADDED MEMBERSHIP-STATUS EDIT (REQ 93-47)
003700      *    11/11/98  TGD   Y2K - DATES ALREADY CCYYMMDD, NO CONVERSION
003800      *                    REQUIRED.  REVIEWED PER Y2K-51
003900      *    06/03/01  LMP   ADDED MINIMUM-SPAN AND MINIMUM-AGE EDITS,
004000      *                    CALLS TO DATECALC (REQ 01-14)
004100      *    09/23/03  RMK   DROPPED UNUSED WS-MINIMUM-AGE-DATE, ADDED A
004200      *                    RUN-DATE ECHO TO SYSOUT AND A SEVERITY-MARKER
004300      *                    VIEW OF ERR-MSG FOR THE MBRERR LISTING (REQ
004400      *                    03-88)
004500      ******************************************************************
004600       ENVIRONMENT DIVISION.
004700       CONFIGURATION SECTION.
004800       SOURCE-COMPUTER. IBM-390.
004900       OBJECT-COMPUTER. IBM-390.
005000       SPECIAL-NAMES.
005100           C01 IS TOP-OF-FORM.
005200       INPUT-OUTPUT SECTION.
005300       FILE-CONTROL.
005400           SELECT SYSOUT
005500           ASSIGN TO UT-S-SYSOUT
005600             ORGANIZATION IS SEQUENTIAL.
005700
005800           SELECT MBRTRAN-FILE
005900           ASSIGN TO UT-S-MBRTRAN
006000             ACCESS MODE IS SEQUENTIAL
006100             FILE STATUS IS OFCODE.
006200
006300           SELECT MBRSRCH-FILE
006400           ASSIGN TO UT-S-MBRSRCH
006500             ACCESS MODE IS SEQUENTIAL
006600             FILE STATUS IS OFCODE.
006700
006800           SELECT MBRERR-FILE
006900           ASSIGN TO UT-S-MBRERR
007000             ACCESS MODE IS SEQUENTIAL
007100             FILE STATUS IS OFCODE.
007200
007300       DATA DIVISION.
007400       FILE SECTION.
007500       FD  SYSOUT
007600           RECORDING MODE IS F
007700           LABEL RECORDS ARE STANDARD
007800           RECORD CONTAINS 130 CHARACTERS
007900           BLOCK CONTAINS 0 RECORDS
008000           DATA RECORD IS SYSOUT-REC.
008100       01  SYSOUT-REC  PIC X(130).
008200
008300       FD  MBRTRAN-FILE
008400           RECORDING MODE IS F
008500           LABEL RECORDS ARE STANDARD
008600           RECORD CONTAINS 558 CHARACTERS
008700           BLOCK CONTAINS 0 RECORDS
008800           DATA RECORD IS MEMBER-MASTER-REC.
008900       COPY MEMBMSTR.
009000
009100       FD  MBRSRCH-FILE
009200           RECORDING MODE IS F
009300           LABEL RECORDS ARE STANDARD
009400           RECORD CONTAINS 558 CHARACTERS
009500           BLOCK CONTAINS 0 RECORDS
009600           DATA RECORD IS MEMBER-SRCH-REC.
009700       01  MEMBER-SRCH-REC                 PIC X(558).
009800
009900       FD  MBRERR-FILE
010000           RECORDING MODE IS F
010100           LABEL RECORDS ARE STANDARD
010200           RECORD CONTAINS 598 CHARACTERS
010300           BLOCK CONTAINS 0 RECORDS
010400           DATA RECORD IS MEMBER-ERR-REC.
010500       01  MEMBER-ERR-REC.
010600           05  ERR-MSG                     PIC X(40).
010700           05  ERR-MSG-BROKEN-DOWN REDEFINES ERR-MSG.
010800               10  ERR-MSG-MARKER           PIC X(04).
010900               10  ERR-MSG-TEXT             PIC X(36).
011000           05  REST-OF-REC                 PIC X(558).
011100
011200      ** QSAM FILE
011300       WORKING-STORAGE SECTION.
011400
011500       01  FILE-STATUS-CODES.
011600           05  OFCODE                      PIC X(2).
011700               88  NO-MORE-MBRTRAN          VALUE "10".
011800
011900       01  WS-DATE                      PIC 9(8).
012000       01  WS-DATE-BROKEN-DOWN REDEFINES WS-DATE.
012100           05  WS-DATE-CCYY              PIC 9(4).
012200           05  WS-DATE-MM                PIC 9(2).
012300           05  WS-DATE-DD                PIC 9(2).
012400       01  WS-DATE-EDITED.
012500           05  WS-DTE-CCYY               PIC 9(4).
012600           05  WS-DTE-DASH1              PIC X(1) VALUE "-".
012700           05  WS-DTE-MM                 PIC 9(2).
012800           05  WS-DTE-DASH2              PIC X(1) VALUE "-".
012900           05  WS-DTE-DD                 PIC 9(2).
013000       01  WS-DATE-EDITED-BROKEN-DOWN REDEFINES WS-DATE-EDITED.
013100           05  FILLER                    PIC X(10).
013200       77  MORE-TRAN-SW                 PIC X(01) VALUE 'Y'.
013300           88  NO-MORE-TRAN             VALUE 'N'.
013400       77  ERROR-FOUND-SW               PIC X(01) VALUE 'N'.
013500           88  RECORD-ERROR-FOUND       VALUE 'Y'.
013600
013700       01  COUNTERS-AND-ACCUMULATORS.
013800           05  RECORDS-READ                 PIC S9(9) COMP.
013900           05  RECORDS-WRITTEN              PIC S9(9) COMP.
014000           05  RECORDS-IN-ERROR             PIC S9(7) COMP.
014100           05  DATECALC-CALL-RET-CODE       PIC S9(4) COMP.
014200
014300       COPY DATECALC-PARMS-SHARED.
014400
014500       COPY ABENDREC.
014600
014700       PROCEDURE DIVISION.
014800           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
014900           PERFORM 100-MAINLINE THRU 100-EXIT UNTIL NO-MORE-TRAN.
015000           PERFORM 900-CLEANUP THRU 900-EXIT.
015100           MOVE ZERO TO RETURN-CODE.
015200           GOBACK.
015300
015400       000-HOUSEKEEPING.
015500           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
015600           DISPLAY "******** BEGIN JOB MBREDIT ********".
015700           ACCEPT WS-DATE FROM DATE YYYYMMDD.
015800           MOVE WS-DATE-CCYY TO WS-DTE-CCYY.
015900           MOVE WS-DATE-MM TO WS-DTE-MM.
016000           MOVE WS-DATE-DD TO WS-DTE-DD.
016100           DISPLAY "** RUN DATE **  " WS-DATE-EDITED.
016200           INITIALIZE COUNTERS-AND-ACCUMULATORS.
016300           PERFORM 800-OPEN-FILES THRU 800-EXIT.
016400           PERFORM 900-READ-MBRTRAN THRU 900-EXIT.
016500       000-EXIT.
016600           EXIT.
016700
016800       100-MAINLINE.
016900           MOVE "100-MAINLINE" TO PARA-NAME.
017000           MOVE 'N' TO ERROR-FOUND-SW.
017100
017200           PERFORM 200-DATE-ORDER-EDIT THRU 200-EXIT.
017300           IF NOT RECORD-ERROR-FOUND
017400               PERFORM 210-MINIMUM-SPAN-EDIT THRU 210-EXIT.
017500           IF NOT RECORD-ERROR-FOUND
017600               PERFORM 220-MINIMUM-AGE-EDIT THRU 220-EXIT.
017700
017800           IF RECORD-ERROR-FOUND
017900               ADD +1 TO RECORDS-IN-ERROR
018000               PERFORM 710-WRITE-MBRERR THRU 710-EXIT
018100           ELSE
018200               ADD +1 TO RECORDS-WRITTEN
018300               PERFORM 700-WRITE-MBRSRCH THRU 700-EXIT.
018400
018500           PERFORM 900-READ-MBRTRAN THRU 900-EXIT.
018600       100-EXIT.
018700           EXIT.
018800
018900      ****** BUSINESS RULE #7, CHECK 1 - END DATE MAY NOT PRECEDE
019000      ****** START DATE
019100       200-DATE-ORDER-EDIT.
019200           MOVE "200-DATE-ORDER-EDIT" TO PARA-NAME.
019300           IF MEMBERSHIP-END-DATE < MEMBERSHIP-START-DATE
019400               MOVE "*** MEMBERSHIP END BEFORE START DATE" TO ERR-MSG
019500               MOVE 'Y' TO ERROR-FOUND-SW.
019600       200-EXIT.
019700           EXIT.
019800
019900      ****** BUSINESS RULE #7, CHECK 2 - MEMBERSHIP MUST SPAN AT LEAST
020000      ****** ONE MONTH - START-DATE + 1 MONTH MAY NOT BE AFTER END-DATE
020100       210-MINIMUM-SPAN-EDIT.
020200           MOVE "210-MINIMUM-SPAN-EDIT" TO PARA-NAME.
020300           MOVE MEMBERSHIP-START-DATE TO DATECALC-IN-DATE.
020400           MOVE 'M' TO DATECALC-FUNCTION-CODE.
020500           MOVE ZERO TO DATECALC-RETURN-CODE.
020600           CALL 'DATECALC' USING DATECALC-PARMS.
020700           MOVE DATECALC-RETURN-CODE TO DATECALC-CALL-RET-CODE.
020800           IF DATECALC-CALL-RET-CODE NOT EQUAL ZERO
020900               MOVE "** NON-ZERO RETURN-CODE FROM DATECALC" TO
021000                                        ABEND-REASON
021100               GO TO 1000-ABEND-RTN.
021200
021300           IF DATECALC-OUT-DATE > MEMBERSHIP-END-DATE
021400               MOVE "*** MEMBERSHIP SPAN LESS THAN ONE MONTH" TO
021500                                        ERR-MSG
021600               MOVE 'Y' TO ERROR-FOUND-SW.
021700       210-EXIT.
021800           EXIT.
021900
022000      ****** BUSINESS RULE #7, CHECK 3 - MEMBER MUST BE 18 OR OLDER AS
022100      ****** OF TODAY
022200       220-MINIMUM-AGE-EDIT.
022300           MOVE "220-MINIMUM-AGE-EDIT" TO PARA-NAME.
022400           MOVE MEMBER-DATE-OF-BIRTH TO DATECALC-IN-DATE.
022500           MOVE WS-DATE TO DATECALC-TODAY-DATE.
022600           MOVE 'A' TO DATECALC-FUNCTION-CODE.
022700           MOVE ZERO TO DATECALC-RETURN-CODE.
022800           CALL 'DATECALC' USING DATECALC-PARMS.
022900           MOVE DATECALC-RETURN-CODE TO DATECALC-CALL-RET-CODE.
023000           IF DATECALC-CALL-RET-CODE NOT EQUAL ZERO
023100               MOVE "** NON-ZERO RETURN-CODE FROM DATECALC" TO
023200                                        ABEND-REASON
023300               GO TO 1000-ABEND-RTN.
023400
023500           IF DATECALC-OUT-AGE-YEARS < 18
023600               MOVE "*** MEMBER UNDER MINIMUM AGE OF 18" TO ERR-MSG
023700               MOVE 'Y' TO ERROR-FOUND-SW.
023800       220-EXIT.
023900           EXIT.
024000
024100       700-WRITE-MBRSRCH.
024200           WRITE MEMBER-SRCH-REC FROM MEMBER-MASTER-REC.
024300       700-EXIT.
024400           EXIT.
024500
024600       710-WRITE-MBRERR.
024700           MOVE MEMBER-MASTER-REC TO REST-OF-REC.
024800           WRITE MEMBER-ERR-REC.
024900       710-EXIT.
025000           EXIT.
025100
025200       800-OPEN-FILES.
025300           MOVE "800-OPEN-FILES" TO PARA-NAME.
025400           OPEN INPUT MBRTRAN-FILE.
025500           OPEN OUTPUT MBRSRCH-FILE, MBRERR-FILE, SYSOUT.
025600       800-EXIT.
025700           EXIT.
025800
025900       850-CLOSE-FILES.
026000           MOVE "850-CLOSE-FILES" TO PARA-NAME.
026100           CLOSE MBRTRAN-FILE, MBRSRCH-FILE, MBRERR-FILE, SYSOUT.
026200       850-EXIT.
026300           EXIT.
026400
026500       900-READ-MBRTRAN.
026600           READ MBRTRAN-FILE
026700               AT END MOVE 'N' TO MORE-TRAN-SW
026800               GO TO 900-EXIT
026900           END-READ.
027000           ADD +1 TO RECORDS-READ.
027100       900-EXIT.
027200           EXIT.
027300
027400       900-CLEANUP.
027500           MOVE "900-CLEANUP" TO PARA-NAME.
027600           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
027700           DISPLAY "** RECORDS READ **".
027800           DISPLAY RECORDS-READ.
027900           DISPLAY "** RECORDS WRITTEN **".
028000           DISPLAY RECORDS-WRITTEN.
028100           DISPLAY "** ERROR RECORDS FOUND **".
028200           DISPLAY RECORDS-IN-ERROR.
028300           DISPLAY "******** NORMAL END OF JOB MBREDIT ********".
028400       900-EXIT.
028500           EXIT.
028600
028700       1000-ABEND-RTN.
028800           WRITE SYSOUT-REC FROM ABEND-REC.
028900           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
029000           DISPLAY "*** ABNORMAL END OF JOB-MBREDIT ***" UPON CONSOLE.
029100           DIVIDE ZERO-VAL INTO ONE-VAL.
