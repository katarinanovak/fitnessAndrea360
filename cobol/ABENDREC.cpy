000100      ******************************************************************
000200      *    ABENDREC  --  COMMON ABEND / DIAGNOSTIC TRACE RECORD
000300      *    COPY'D INTO THE WORKING-STORAGE SECTION OF EVERY BATCH
000400      *    PROGRAM SO THAT 1000-ABEND-RTN CAN WRITE A CONSISTENT
000500      *    ONE-LINE TRACE TO SYSOUT BEFORE THE JOB GOES DOWN.
000600      *----------------------------------------------------------------
000700      *    08/14/89  JAS   ORIGINAL CODING
000800      *    03/02/94  RMK   WIDENED ABEND-REASON FOR LONGER VALIDATION
000900      *                    MESSAGES (REQ 94-118)
001000      *    11/09/98  TGD   Y2K - NO DATE FIELDS IN THIS RECORD, NO
001100      *                    CHANGE REQUIRED, REVIEWED PER Y2K-44
001200      ******************************************************************
001300       01  ABEND-REC.
001400           05  ABEND-HDR                  PIC X(10) VALUE '**ABEND** '.
001500           05  PARA-NAME                  PIC X(32).
001600           05  FILLER                     PIC X(01) VALUE SPACE.
001700           05  ABEND-REASON                PIC X(40).
001800           05  FILLER                     PIC X(01) VALUE SPACE.
001900           05  EXPECTED-VAL                PIC X(10).
002000           05  FILLER                     PIC X(01) VALUE SPACE.
002100           05  ACTUAL-VAL                  PIC X(10).
002200           05  FILLER                     PIC X(35) VALUE SPACES.
