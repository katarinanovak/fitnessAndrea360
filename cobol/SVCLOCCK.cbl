000100      ***************************************************************
000200      *COBOL STORED PROCEDURE SVCLOCCK
000300      *SYSTEM LONG NAME:  FTA0001.GYMDB.PROD
000400      *SYSTEM SHORT NAME:  GYM01
000500      *DATA SET:  FTA0001.PROD.COBOL1(SVCLOCCK)
000600      * @PARAM SVCLOC-SERVICE-ID
000700      * @PARAM SVCLOC-LOCATION-ID
000800      * @PARAM SVCLOC-OFFERED-FLAG
000900      * @PARAM SVCLOC-SQLCODE-OUT
001000      ***************************************************************
001100       IDENTIFICATION DIVISION.
001200       PROGRAM-ID.  SVCLOCCK.
001300       AUTHOR. R KOWALSKI.
001400       INSTALLATION. COBOL DEVELOPMENT CENTER.
001500       DATE-WRITTEN. 08/09/93.
001600       DATE-COMPILED. 08/09/93.
001700       SECURITY. NON-CONFIDENTIAL.
001800      ******************************************************************
001900      *REMARKS.
002000      *
002100      *     DB2 STORED-PROCEDURE-STYLE SUBPROGRAM.  TELLS THE CALLER
002200      *     WHETHER A GIVEN SERVICE IS OFFERED AT A GIVEN LOCATION AND
002300      *     STILL ACTIVE THERE.  CALLED BY APPTEDIT AS THE FIRST OF THE
002400      *     EIGHT ORDERED SCHEDULING-VALIDATION CHECKS.
002500      *----------------------------------------------------------------
002600      *    08/09/93  RMK   ORIGINAL CODING
002700      *    11/11/98  TGD   Y2K - NO DATE FIELDS ON THIS CALL, NO CHANGE
002800      *                    REQUIRED.  Y2K-63
002900      *    02/20/02  LMP   ADDED SVCLOC-OFFERED-FLAG 88-LEVELS, WAS A
003000      *                    BARE PIC X (REQ 02-07)
003100      ******************************************************************
003200       ENVIRONMENT DIVISION.
003300       CONFIGURATION SECTION.
003400       SOURCE-COMPUTER. IBM-390.
003500       OBJECT-COMPUTER. IBM-390.
003600       SPECIAL-NAMES.
003700           C01 IS TOP-OF-FORM.
003800       INPUT-OUTPUT SECTION.
003900
004000       DATA DIVISION.
004100       FILE SECTION.
004200
004300       WORKING-STORAGE SECTION.
004400       01  NAM                            PIC X(18) VALUE 'SVCLOCCK'.
004500       01  W-SQLCODE                      PIC S9(9) COMP.
004600
004700       COPY SERVLOC.
004800
004900       EXEC SQL
005000           INCLUDE SQLCA
005100       END-EXEC.
005200
005300       LINKAGE SECTION.
005400       01  SVCLOCCK-PARMS.
005500           05  SVCLOC-SERVICE-ID          PIC 9(9).
005600           05  SVCLOC-SERVICE-BROKEN-DOWN REDEFINES
005700                              SVCLOC-SERVICE-ID.
005800               10  SVCLOC-SERVICE-HIGH-5  PIC 9(5).
005900               10  SVCLOC-SERVICE-LOW-4   PIC 9(4).
006000           05  SVCLOC-LOCATION-ID         PIC 9(9).
006100           05  SVCLOC-LOCATION-BROKEN-DOWN REDEFINES
006200                              SVCLOC-LOCATION-ID.
006300               10  SVCLOC-LOCATION-HIGH-5 PIC 9(5).
006400               10  SVCLOC-LOCATION-LOW-4  PIC 9(4).
006500           05  SVCLOC-OFFERED-FLAG        PIC X(01).
006600               88  SVCLOC-SERVICE-OFFERED VALUE 'Y'.
006700               88  SVCLOC-SERVICE-NOT-OFFERED VALUE 'N'.
006800           05  SVCLOC-SQLCODE-OUT         PIC S9(9) COMP.
006900           05  SVCLOC-SQLCODE-BROKEN-DOWN REDEFINES
007000                              SVCLOC-SQLCODE-OUT.
007100               10  SVCLOC-SQLCODE-HIGH    PIC S9(4) COMP.
007200               10  SVCLOC-SQLCODE-LOW     PIC S9(4) COMP.
007300
007400       PROCEDURE DIVISION USING SVCLOCCK-PARMS.
007500       0000-MAINLINE.
007600           MOVE 'N' TO SVCLOC-OFFERED-FLAG.
007700           MOVE SVCLOC-SERVICE-ID TO SERVICE-ID OF DCLSERVICE-LOCATION.
007800           MOVE SVCLOC-LOCATION-ID TO LOCATION-ID OF DCLSERVICE-LOCATION.
007900
008000           EXEC SQL
008100              SELECT ACTIVE_FLAG INTO :ACTIVE-FLAG OF DCLSERVICE-LOCATION
008200              FROM FTA0001.SERVICE_LOCATION
008300              WHERE SERVICE_ID = :SERVICE-ID OF DCLSERVICE-LOCATION
008400                AND LOCATION_ID = :LOCATION-ID OF DCLSERVICE-LOCATION
008500           END-EXEC.
008600
008700           IF SQLCODE = +0
008800               IF ACTIVE-FLAG OF DCLSERVICE-LOCATION = 'Y'
008900                   MOVE 'Y' TO SVCLOC-OFFERED-FLAG
009000               ELSE
009100                   MOVE 'N' TO SVCLOC-OFFERED-FLAG
009200           ELSE
009300               MOVE 'N' TO SVCLOC-OFFERED-FLAG.
009400
009500           MOVE SQLCODE TO W-SQLCODE.
009600           MOVE W-SQLCODE TO SVCLOC-SQLCODE-OUT.
009700           GOBACK.
